000100*****************************************************************
000200* PLBLOCT.cpybk
000300* CHAMBER/SHELF LOCATION REFERENCE RECORD - FILE LOCATIONS.
000400* BUILT BY PLBNORM2 PASS 1 FROM THE DISTINCT CHAMBRE/
000500* EMPLACEMENT PAIRS FOUND IN THE MASTER INVENTORY.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* RPQ006 02/06/1995 FDERYN - INITIAL VERSION                        RPQ006
001000*****************************************************************
001100
001200 01  PLB-LOCATION-RECORD          PIC X(28).
001300 01  PLB-LOCATION-FIELDS REDEFINES PLB-LOCATION-RECORD.
001400     05  LOC-ID                   PIC 9(05).
001500     05  LOC-CHAMBRE              PIC X(10).
001600     05  LOC-EMPLACEMENT          PIC X(10).
001700     05  FILLER                   PIC X(03).
