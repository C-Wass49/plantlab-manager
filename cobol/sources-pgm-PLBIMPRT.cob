000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     PLBIMPRT.
000500 AUTHOR.         F. DERYNCK.
000600 INSTALLATION.   PLANTLAB - TISSUE CULTURE DIVISION.
000700 DATE-WRITTEN.   02 JUN 1995.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - LABORATORY OPERATIONS USE ONLY.
001000*
001100*DESCRIPTION :  WEEKLY INVENTORY IMPORT AND CLEANSE.  READS THE
001200*               RAW BARCODE-SCANNER EXTRACT (RAWSCAN), VALIDATES
001300*               THE PLANTING DATE AND THE NUMERIC FIELDS, STAMPS
001400*               EACH RECORD WITH AN IMPORT TIMESTAMP AND A
001500*               SEQUENTIAL ID, AND WRITES THE MASTER INVENTORY
001600*               FILE (PLANTS) READ BY PLBNORM2 AND PLBSTAT.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* RPQ001  02/06/1995  FDERYN  - INITIAL VERSION.                    RPQ001
002200*-----------------------------------------------------------------  RPQ001
002300* RPQ007  19/11/1995  FDERYN  - REQ#0118 - TRIM TRAILING SPACES     RPQ007
002400*                     ON RAW-NOM-VARIETE BEFORE THE MOVE; THE       RPQ007
002500*                     SCANNER PADS VARIETY NAMES WITH BLANKS        RPQ007
002600*                     THAT WERE SHOWING UP IN THE PLANTS FILE.      RPQ007
002700*-----------------------------------------------------------------  RPQ007
002800* RPQ013  14/03/1997  FDERYN  - REQ#0204 - COUNT DATE REJECTS       RPQ013
002900*                     SEPARATELY FROM DATE CONVERSIONS IN THE       RPQ013
003000*                     RUN TOTALS (WAS A SINGLE COMBINED COUNT).     RPQ013
003100*-----------------------------------------------------------------  RPQ013
003200* RPQ019  21/09/1998  MKRVDB  - Y2K REMEDIATION - WK-C-RUN-DATE     RPQ019
003300*                     NOW CARRIES A 4-DIGIT YEAR; PLT-IMPORT-DATE   RPQ019
003400*                     STAMPED AS YYYY-MM-DD HH:MM:SS THROUGHOUT.    RPQ019
003500*-----------------------------------------------------------------  RPQ019
003600* RPQ025  08/09/2004  GVDBOS  - REQ#3871 - CARRY RAW-QUALITE AND    RPQ025
003700*                     RAW-NOTES THROUGH TO THE MASTER RECORD FOR    RPQ025
003800*                     THE NEW COLD-STORAGE QUALITY SCORING.         RPQ025
003900*-----------------------------------------------------------------  RPQ025
004000* RPQ030  11/01/2006  GVDBOS  - REQ#4380 - A BLANK RAW-DATE IS      RPQ030
004100*                     NO LONGER COUNTED AS A REJECT; ONLY A         RPQ030
004200*                     NON-BLANK, MALFORMED DATE COUNTS AS ONE.      RPQ030
004300*-----------------------------------------------------------------  RPQ030
004400* RPQ041  17/03/2011  IDIVKE  - REQ#5519 - WIDEN PLT-ID TO 7        RPQ041
004500*                     DIGITS; THE OLD 6-DIGIT COUNTER WAS ABOUT     RPQ041
004600*                     TO WRAP ON THE MAIN CAMPUS EXTRACT.           RPQ041
004700*=================================================================  RPQ041
004800 EJECT
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100*****************************************************************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT RAWSCAN-FILE  ASSIGN TO RAWSCAN
006000            ORGANIZATION  IS SEQUENTIAL
006100            FILE STATUS   IS WK-C-FILE-STATUS.
006200*
006300     SELECT PLANT-FILE    ASSIGN TO PLANTS
006400            ORGANIZATION  IS SEQUENTIAL
006500            FILE STATUS   IS WK-C-FILE-STATUS.
006600*
006700 EJECT
006800*****************************************************************
006900 DATA DIVISION.
007000*****************************************************************
007100 FILE SECTION.
007200*****************************************************************
007300 FD  RAWSCAN-FILE
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS PLB-RAWSCAN-RECORD.
007600     COPY PLBRAWS.
007700*
007800 FD  PLANT-FILE
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS PLB-PLANT-RECORD.
008100     COPY PLBPLNT.
008200*
008300*****************************************************************
008400 WORKING-STORAGE SECTION.
008500*****************************************************************
008600 01  FILLER                       PIC X(24)  VALUE
008700     "** PROGRAM PLBIMPRT **".
008800*
008900* ------------------- PROGRAM WORKING STORAGE -------------------
009000 01  WK-C-COMMON.
009100     COPY PLBCMWS.
009200     05  FILLER                   PIC X(04).
009300*
009400 01  WS-SWITCHES.
009500     05  WS-END-OF-FILE-SW        PIC X(01) VALUE "N".
009600         88  WS-END-OF-FILE                 VALUE "Y".
009700     05  WS-DATE-VALID-SW         PIC X(01) VALUE "N".
009800         88  WS-DATE-VALID                  VALUE "Y".
009900     05  FILLER                   PIC X(08).
010000*
010100 01  WS-COUNTERS.
010200     05  WS-RECORDS-READ          PIC 9(07) COMP VALUE ZERO.
010300     05  WS-RECORDS-WRITTEN       PIC 9(07) COMP VALUE ZERO.
010400     05  WS-DATES-OK              PIC 9(07) COMP VALUE ZERO.
010500     05  WS-DATES-REJECTED        PIC 9(07) COMP VALUE ZERO.
010600     05  WS-NEXT-PLT-ID           PIC 9(07) COMP VALUE ZERO.
010700     05  FILLER                   PIC X(04).
010800*
010900* --------------- DATE-VALIDATION WORK AREA ----------------------
011000 01  WS-DATE-WORK.
011100     05  WS-DATE-TEXT             PIC X(10).
011200     05  WS-DATE-PARTS REDEFINES WS-DATE-TEXT.
011300         10  WS-DATE-YYYY         PIC X(04).
011400         10  WS-DATE-DASH1        PIC X(01).
011500         10  WS-DATE-MM           PIC X(02).
011600         10  WS-DATE-DASH2        PIC X(01).
011700         10  WS-DATE-DD           PIC X(02).
011800     05  WS-DATE-MM-NUM REDEFINES WS-DATE-TEXT.
011900         10  FILLER               PIC X(05).
012000         10  WS-DATE-MM-BIN       PIC 9(02) COMP.
012100         10  FILLER               PIC X(03).
012200*
012300* ----------------- IMPORT TIMESTAMP WORK AREA -------------------
012400 01  WS-IMPORT-STAMP.
012500     05  WS-IMP-DATE              PIC X(10).
012600     05  FILLER                   PIC X(01) VALUE SPACE.
012700     05  WS-IMP-TIME-FMT          PIC X(08).
012800 01  WS-IMPORT-STAMP-R REDEFINES WS-IMPORT-STAMP
012900                                  PIC X(19).
013000 01  WS-TIME-WORK.
013100     05  WS-TIME-TEXT             PIC X(08).
013200     05  FILLER                   PIC X(04).
013300*
013400 EJECT
013500*****************************************************************
013600 PROCEDURE DIVISION.
013700*****************************************************************
013800 MAIN-MODULE.
013900*----------------------------------------------------------------*
014000     PERFORM A000-OPEN-FILES
014100        THRU A099-OPEN-FILES-EX.
014200*
014300     PERFORM B000-READ-RAW-SCAN-FILE
014400        THRU B099-READ-RAW-SCAN-FILE-EX
014500        UNTIL WS-END-OF-FILE.
014600*
014700     PERFORM D000-PRINT-IMPORT-TOTALS
014800        THRU D099-PRINT-IMPORT-TOTALS-EX.
014900*
015000     PERFORM Z000-END-PROGRAM-ROUTINE
015100        THRU Z099-END-PROGRAM-ROUTINE-EX.
015200     GOBACK.
015300*
015400*------------------------------------------------------------------
015500 A000-OPEN-FILES.
015600*------------------------------------------------------------------
015700     MOVE ZERO                       TO WS-RECORDS-READ
015800                                         WS-RECORDS-WRITTEN
015900                                         WS-DATES-OK
016000                                         WS-DATES-REJECTED.
016100*
016200     ACCEPT  WK-C-RUN-DATE-YYYYMMDD   FROM DATE YYYYMMDD.
016300     ACCEPT  WK-C-RUN-TIME            FROM TIME.
016400     MOVE WK-C-RUN-TIME                TO WS-TIME-TEXT.
016500     MOVE WK-C-RUN-DATE(1:4)           TO WS-IMP-DATE(1:4).
016600     MOVE "-"                          TO WS-IMP-DATE(5:1).
016700     MOVE WK-C-RUN-DATE(5:2)           TO WS-IMP-DATE(6:2).
016800     MOVE "-"                          TO WS-IMP-DATE(8:1).
016900     MOVE WK-C-RUN-DATE(7:2)           TO WS-IMP-DATE(9:2).
017000     MOVE WS-TIME-TEXT(1:2)            TO WS-IMP-TIME-FMT(1:2).
017100     MOVE ":"                          TO WS-IMP-TIME-FMT(3:1).
017200     MOVE WS-TIME-TEXT(3:2)            TO WS-IMP-TIME-FMT(4:2).
017300     MOVE ":"                          TO WS-IMP-TIME-FMT(6:1).
017400     MOVE WS-TIME-TEXT(5:2)            TO WS-IMP-TIME-FMT(7:2).
017500*
017600     OPEN INPUT RAWSCAN-FILE.
017700     IF  NOT WK-C-SUCCESSFUL
017800         DISPLAY "PLBIMPRT - OPEN FILE ERROR - RAWSCAN"
017900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018000         PERFORM Y900-ABNORMAL-TERMINATION
018100     END-IF.
018200*
018300     OPEN OUTPUT PLANT-FILE.
018400     IF  NOT WK-C-SUCCESSFUL
018500         DISPLAY "PLBIMPRT - OPEN FILE ERROR - PLANTS"
018600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018700         PERFORM Y900-ABNORMAL-TERMINATION
018800     END-IF.
018900*
019000     PERFORM B010-READ-NEXT-RAW-RECORD
019100        THRU B019-READ-NEXT-RAW-RECORD-EX.
019200*================================================================*
019300 A099-OPEN-FILES-EX.
019400*================================================================*
019500     EXIT.
019600*
019700*------------------------------------------------------------------
019800 B000-READ-RAW-SCAN-FILE.
019900*------------------------------------------------------------------
020000     ADD 1                          TO WS-RECORDS-READ.
020100*
020200     PERFORM C000-EDIT-AND-STAMP-RECORD
020300        THRU C099-EDIT-AND-STAMP-RECORD-EX.
020400*
020500     PERFORM C500-WRITE-PLANT-RECORD
020600        THRU C599-WRITE-PLANT-RECORD-EX.
020700*
020800     PERFORM B010-READ-NEXT-RAW-RECORD
020900        THRU B019-READ-NEXT-RAW-RECORD-EX.
021000*================================================================*
021100 B099-READ-RAW-SCAN-FILE-EX.
021200*================================================================*
021300     EXIT.
021400*
021500*------------------------------------------------------------------
021600 B010-READ-NEXT-RAW-RECORD.
021700*------------------------------------------------------------------
021800     READ RAWSCAN-FILE.
021900     IF  WK-C-AT-END
022000         MOVE "Y"                   TO WS-END-OF-FILE-SW
022100     ELSE
022200         IF  NOT WK-C-SUCCESSFUL
022300             DISPLAY "PLBIMPRT - READ ERROR - RAWSCAN"
022400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022500             PERFORM Y900-ABNORMAL-TERMINATION
022600         END-IF
022700     END-IF.
022800*================================================================*
022900 B019-READ-NEXT-RAW-RECORD-EX.
023000*================================================================*
023100     EXIT.
023200*
023300*------------------------------------------------------------------
023400* EDIT THE RAW SCAN LINE AND BUILD THE OUTGOING PLANT RECORD.
023500* BATCH FLOW STEP 2 (DATE / NUMERIC EDITS) AND STEP 3 (STAMP).
023600*------------------------------------------------------------------
023700 C000-EDIT-AND-STAMP-RECORD.
023800*------------------------------------------------------------------
023900     MOVE SPACES                    TO PLB-PLANT-RECORD.
024000     MOVE RAW-CHAMBRE               TO PLT-CHAMBRE.
024100     MOVE RAW-EMPLACEMENT           TO PLT-EMPLACEMENT.
024200     MOVE RAW-SCAN                  TO PLT-SCAN.
024300     MOVE RAW-SCAN-MANI             TO PLT-SCAN-MANI.
024400     MOVE RAW-STRAIN                TO PLT-STRAIN.
024500     MOVE RAW-AGE-AMS               TO PLT-AGE-AMS.
024600     MOVE RAW-TYPE                  TO PLT-TYPE.
024700     MOVE RAW-MILIEU                TO PLT-MILIEU.
024800     MOVE RAW-STAGE                 TO PLT-STAGE.
024900     MOVE RAW-RANG-PLUS             TO PLT-RANG-PLUS.
025000     MOVE RAW-NOM-VARIETE           TO PLT-NOM-VARIETE.
025100     MOVE RAW-BATCH-NUMBER          TO PLT-BATCH-NUMBER.
025200     MOVE RAW-BATCH-LINES           TO PLT-BATCH-LINES.
025300     MOVE RAW-QUALITE               TO PLT-QUALITE.
025400     MOVE RAW-NOTES                 TO PLT-NOTES.
025500*
025600     IF  RAW-NB-CAISSE IS NUMERIC
025700         MOVE RAW-NB-CAISSE         TO PLT-NB-CAISSE
025800     ELSE
025900         MOVE ZERO                  TO PLT-NB-CAISSE
026000     END-IF.
026100*
026200     IF  RAW-NB-BOCAUX IS NUMERIC
026300         MOVE RAW-NB-BOCAUX         TO PLT-NB-BOCAUX
026400     ELSE
026500         MOVE ZERO                  TO PLT-NB-BOCAUX
026600     END-IF.
026700*
026800     IF  RAW-LINE IS NUMERIC
026900         MOVE RAW-LINE              TO PLT-LINE
027000     ELSE
027100         MOVE ZERO                  TO PLT-LINE
027200     END-IF.
027300*
027400     IF  RAW-NB-SEM IS NUMERIC
027500         MOVE RAW-NB-SEM            TO PLT-NB-SEM
027600     ELSE
027700         MOVE ZERO                  TO PLT-NB-SEM
027800     END-IF.
027900*
028000     IF  RAW-BOCAUX IS NUMERIC
028100         MOVE RAW-BOCAUX            TO PLT-BOCAUX
028200     ELSE
028300         MOVE ZERO                  TO PLT-BOCAUX
028400     END-IF.
028500*
028600     IF  RAW-RANG IS NUMERIC
028700         MOVE RAW-RANG              TO PLT-RANG
028800     ELSE
028900         MOVE ZERO                  TO PLT-RANG
029000     END-IF.
029100*
029200     PERFORM C100-EDIT-PLANTING-DATE
029300        THRU C199-EDIT-PLANTING-DATE-EX.
029400*
029500     ADD 1                          TO WS-NEXT-PLT-ID.
029600     MOVE WS-NEXT-PLT-ID            TO PLT-ID.
029700     MOVE WS-IMPORT-STAMP-R         TO PLT-IMPORT-DATE.
029800     MOVE 1                         TO PLT-ACTIVE-FLAG.
029900*================================================================*
030000 C099-EDIT-AND-STAMP-RECORD-EX.
030100*================================================================*
030200     EXIT.
030300*
030400*------------------------------------------------------------------
030500* VALIDATE RAW-DATE IS A WELL-FORMED YYYY-MM-DD.  AN INVALID,
030600* NON-BLANK DATE IS BLANKED OUT AND COUNTED AS A REJECT - RPQ030.   RPQ030
030700*------------------------------------------------------------------
030800 C100-EDIT-PLANTING-DATE.
030900*------------------------------------------------------------------
031000     MOVE RAW-DATE                  TO WS-DATE-TEXT.
031100     MOVE "N"                       TO WS-DATE-VALID-SW.
031200*
031300     IF  WS-DATE-TEXT = SPACES
031400         MOVE SPACES                TO PLT-DATE
031500     ELSE
031600         IF  WS-DATE-YYYY  IS NUMERIC
031700         AND WS-DATE-DASH1 = "-"
031800         AND WS-DATE-MM    IS NUMERIC
031900         AND WS-DATE-DASH2 = "-"
032000         AND WS-DATE-DD    IS NUMERIC
032100         AND WS-DATE-MM-BIN >= 1
032200         AND WS-DATE-MM-BIN <= 12
032300             MOVE "Y"               TO WS-DATE-VALID-SW
032400         END-IF
032500*
032600         IF  WS-DATE-VALID
032700             MOVE RAW-DATE          TO PLT-DATE
032800             ADD 1                  TO WS-DATES-OK
032900         ELSE
033000             MOVE SPACES            TO PLT-DATE
033100             ADD 1                  TO WS-DATES-REJECTED
033200         END-IF
033300     END-IF.
033400*================================================================*
033500 C199-EDIT-PLANTING-DATE-EX.
033600*================================================================*
033700     EXIT.
033800*
033900*------------------------------------------------------------------
034000 C500-WRITE-PLANT-RECORD.
034100*------------------------------------------------------------------
034200     WRITE PLB-PLANT-RECORD.
034300     IF  NOT WK-C-SUCCESSFUL
034400         DISPLAY "PLBIMPRT - WRITE ERROR - PLANTS"
034500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034600         PERFORM Y900-ABNORMAL-TERMINATION
034700     ELSE
034800         ADD 1                      TO WS-RECORDS-WRITTEN
034900     END-IF.
035000*================================================================*
035100 C599-WRITE-PLANT-RECORD-EX.
035200*================================================================*
035300     EXIT.
035400*
035500*------------------------------------------------------------------
035600* BATCH FLOW STEP 5 - RUN TOTALS.
035700*------------------------------------------------------------------
035800 D000-PRINT-IMPORT-TOTALS.
035900*------------------------------------------------------------------
036000     DISPLAY "PLBIMPRT - INVENTORY IMPORT RUN TOTALS".
036100     DISPLAY "  RECORDS READ ........ " WS-RECORDS-READ.
036200     DISPLAY "  RECORDS WRITTEN ..... " WS-RECORDS-WRITTEN.
036300     DISPLAY "  DATES CONVERTED OK .. " WS-DATES-OK.
036400     DISPLAY "  DATES REJECTED ...... " WS-DATES-REJECTED.
036500*================================================================*
036600 D099-PRINT-IMPORT-TOTALS-EX.
036700*================================================================*
036800     EXIT.
036900*
037000*------------------------------------------------------------------
037100 Y900-ABNORMAL-TERMINATION.
037200*------------------------------------------------------------------
037300     PERFORM Z000-END-PROGRAM-ROUTINE
037400        THRU Z099-END-PROGRAM-ROUTINE-EX.
037500     GOBACK.
037600*
037700*------------------------------------------------------------------
037800 Z000-END-PROGRAM-ROUTINE.
037900*------------------------------------------------------------------
038000     CLOSE RAWSCAN-FILE PLANT-FILE.
038100*================================================================*
038200 Z099-END-PROGRAM-ROUTINE-EX.
038300*================================================================*
038400     EXIT.
038500*
038600******************************************************************
038700***************** END OF PROGRAM SOURCE - PLBIMPRT ***************
038800******************************************************************
