000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     PLBSTAT.
000500 AUTHOR.         F. DERYNCK.
000600 INSTALLATION.   PLANTLAB - TISSUE CULTURE DIVISION.
000700 DATE-WRITTEN.   11 JUL 1995.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - LABORATORY OPERATIONS USE ONLY.
001000*
001100*DESCRIPTION :  INVENTORY STATISTICS REPORT.  READS THE MASTER
001200*               INVENTORY (ACTIVE RECORDS ONLY) AND PRINTS
001300*               GLOBAL TOTALS, PLUS SERIES/JAR BREAKDOWNS BY
001400*               CHAMBER, STRAIN (TOP 10), CULTURE TYPE, MEDIUM
001500*               AND AGE CATEGORY.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* RPQ018  11/07/1995  FDERYN  - INITIAL VERSION.                    RPQ018
002100*-----------------------------------------------------------------  RPQ018
002200* RPQ026  03/02/2000  MKRVDB  - Y2K - PLT-IMPORT-DATE NO LONGER     RPQ026
002300*                     RELIED ON FOR AGE, NO DATE MATH IN THIS       RPQ026
002400*                     PROGRAM - REVIEWED, NO CHANGE REQUIRED.       RPQ026
002500*-----------------------------------------------------------------  RPQ026
002600* RPQ031  19/09/2003  FDERYN  - REQ#3015 - TOP-10 STRAIN SECTION    RPQ031
002700*                     ADDED (PREVIOUSLY PRINTED ALL STRAINS).       RPQ031
002800*-----------------------------------------------------------------  RPQ031
002900* RPQ040  05/12/2009  IDIVKE  - REQ#5402 - AGE-CATEGORY SECTION     RPQ040
003000*                     NOW SORTED BY SERIES COUNT, NOT JAR TOTAL,    RPQ040
003100*                     TO MATCH THE LAB'S PLANNING MEETING FORMAT.   RPQ040
003200*-----------------------------------------------------------------  RPQ042
003300* RPQ042  14/02/2013  GVDBOS  - HOUSEKEEPING - CLOSE PLANTS-FILE    RPQ042
003400*                     MOVED FROM A099 TO Z000 TO MATCH PLBIMPRT,    RPQ042
003500*                     PLBNORM2 AND PLBPREP.                         RPQ042
003600*=================================================================  RPQ042
003700 EJECT
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000*****************************************************************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PLANTS-FILE    ASSIGN TO PLANTS
004900            ORGANIZATION   IS SEQUENTIAL
005000            FILE STATUS    IS WK-C-FILE-STATUS.
005100*
005200 EJECT
005300*****************************************************************
005400 DATA DIVISION.
005500*****************************************************************
005600 FILE SECTION.
005700*****************************************************************
005800 FD  PLANTS-FILE
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS PLB-PLANT-RECORD.
006100     COPY PLBPLNT.
006200*
006300*****************************************************************
006400 WORKING-STORAGE SECTION.
006500*****************************************************************
006600 01  FILLER                       PIC X(24)  VALUE
006700     "** PROGRAM PLBSTAT **".
006800*
006900 01  WK-C-COMMON.
007000     COPY PLBCMWS.
007100     05  FILLER                   PIC X(04).
007200*
007300 01  WS-SWITCHES.
007400     05  WS-END-OF-FILE-SW        PIC X(01) VALUE "N".
007500         88  WS-END-OF-FILE                 VALUE "Y".
007600     05  WS-FOUND-SW              PIC X(01) VALUE "N".
007700         88  WS-FOUND                       VALUE "Y".
007800     05  FILLER                   PIC X(10).
007900*
008000* -------------------- LOADED MASTER INVENTORY -----------------------
008100 01  WS-PL-TABLE.
008200     05  WS-PL-COUNT              PIC 9(05) COMP VALUE ZERO.
008300     05  WS-PL-ENTRY OCCURS 8000 TIMES INDEXED BY PL-IDX.
008400         10  WS-PLE-CHAMBRE       PIC X(10).
008500         10  WS-PLE-STRAIN        PIC X(10).
008600         10  WS-PLE-CTYPE         PIC X(06).
008700         10  WS-PLE-MEDIUM        PIC X(04).
008800         10  WS-PLE-AGECAT        PIC X(10).
008900         10  WS-PLE-BATCH-LINES   PIC X(15).
009000         10  WS-PLE-BATCH-SPLIT REDEFINES WS-PLE-BATCH-LINES.
009100             15  WS-PLE-BATCH-FROM PIC X(07).
009200             15  WS-PLE-BATCH-SEP  PIC X(01).
009300             15  WS-PLE-BATCH-TO   PIC X(07).
009400         10  WS-PLE-JARS          PIC 9(05) COMP.
009500         10  FILLER               PIC X(05).
009600*
009700* -------------------- GLOBAL SERIES DEDUP TABLE ----------------------
009800 01  WS-SERIES-TABLE.
009900     05  WS-GSR-COUNT             PIC 9(05) COMP VALUE ZERO.
010000     05  WS-GSR-ENTRY OCCURS 3000 TIMES INDEXED BY GSR-IDX.
010100         10  WS-GSR-STRAIN        PIC X(10).
010200         10  WS-GSR-BATCH-LINES   PIC X(15).
010300         10  FILLER               PIC X(03).
010400*
010500* -------------------- DISTINCT-STRAIN / -CHAMBER TABLES --------------
010600 01  WS-STRAIN-DISTINCT-TABLE.
010700     05  WS-SDT-COUNT             PIC 9(05) COMP VALUE ZERO.
010800     05  WS-SDT-ENTRY OCCURS 500 TIMES INDEXED BY SDT-IDX.
010900         10  WS-SDT-STRAIN        PIC X(10).
011000         10  FILLER               PIC X(02).
011100*
011200 01  WS-CHAMBER-DISTINCT-TABLE.
011300     05  WS-CDT-COUNT             PIC 9(03) COMP VALUE ZERO.
011400     05  WS-CDT-ENTRY OCCURS 100 TIMES INDEXED BY CDT-IDX.
011500         10  WS-CDT-CHAMBRE       PIC X(10).
011600         10  FILLER               PIC X(02).
011700*
011800* -------------------- PER-CHAMBER AGGREGATE --------------------------
011900 01  WS-CHAM-AGG-TABLE.
012000     05  WS-CHA-COUNT             PIC 9(03) COMP VALUE ZERO.
012100     05  WS-CHA-ENTRY OCCURS 100 TIMES INDEXED BY CHA-IDX.
012200         10  WS-CHA-CHAMBRE       PIC X(10).
012300         10  WS-CHA-SERIES-COUNT  PIC 9(05) COMP.
012400         10  WS-CHA-JAR-TOTAL     PIC 9(07) COMP.
012500         10  FILLER               PIC X(03).
012600*
012700 01  WS-CHAM-SERIES-TABLE.
012800     05  WS-CHS-COUNT             PIC 9(05) COMP VALUE ZERO.
012900     05  WS-CHS-ENTRY OCCURS 3000 TIMES INDEXED BY CHS-IDX.
013000         10  WS-CHS-CHAMBRE       PIC X(10).
013100         10  WS-CHS-STRAIN        PIC X(10).
013200         10  WS-CHS-BATCH-LINES   PIC X(15).
013300         10  FILLER               PIC X(03).
013400*
013500* -------------------- PER-STRAIN AGGREGATE ----------------------------
013600 01  WS-STRAIN-AGG-TABLE.
013700     05  WS-STA-COUNT             PIC 9(05) COMP VALUE ZERO.
013800     05  WS-STA-ENTRY OCCURS 500 TIMES INDEXED BY STA-IDX.
013900         10  WS-STA-STRAIN        PIC X(10).
014000         10  WS-STA-SERIES-COUNT  PIC 9(05) COMP.
014100         10  WS-STA-JAR-TOTAL     PIC 9(07) COMP.
014200         10  WS-STA-MEAN-JARS     PIC 9(05)V9(01) COMP-3.
014300         10  FILLER               PIC X(03).
014400*
014500 01  WS-STRAIN-SERIES-TABLE.
014600     05  WS-STS-COUNT             PIC 9(05) COMP VALUE ZERO.
014700     05  WS-STS-ENTRY OCCURS 3000 TIMES INDEXED BY STS-IDX.
014800         10  WS-STS-STRAIN        PIC X(10).
014900         10  WS-STS-BATCH-LINES   PIC X(15).
015000         10  FILLER               PIC X(03).
015100*
015200* -------------------- PER-CULTURE-TYPE AGGREGATE ----------------------
015300 01  WS-CTYPE-AGG-TABLE.
015400     05  WS-CTA-COUNT             PIC 9(03) COMP VALUE ZERO.
015500     05  WS-CTA-ENTRY OCCURS 50 TIMES INDEXED BY CTA-IDX.
015600         10  WS-CTA-CTYPE         PIC X(06).
015700         10  WS-CTA-SERIES-COUNT  PIC 9(05) COMP.
015800         10  WS-CTA-JAR-TOTAL     PIC 9(07) COMP.
015900         10  FILLER               PIC X(03).
016000*
016100 01  WS-CTYPE-SERIES-TABLE.
016200     05  WS-CTS-COUNT             PIC 9(05) COMP VALUE ZERO.
016300     05  WS-CTS-ENTRY OCCURS 3000 TIMES INDEXED BY CTS-IDX.
016400         10  WS-CTS-CTYPE         PIC X(06).
016500         10  WS-CTS-STRAIN        PIC X(10).
016600         10  WS-CTS-BATCH-LINES   PIC X(15).
016700         10  FILLER               PIC X(03).
016800*
016900* -------------------- PER-MEDIUM AGGREGATE -----------------------------
017000 01  WS-MEDIUM-AGG-TABLE.
017100     05  WS-MDA-COUNT             PIC 9(03) COMP VALUE ZERO.
017200     05  WS-MDA-ENTRY OCCURS 50 TIMES INDEXED BY MDA-IDX.
017300         10  WS-MDA-MEDIUM        PIC X(04).
017400         10  WS-MDA-SERIES-COUNT  PIC 9(05) COMP.
017500         10  WS-MDA-JAR-TOTAL     PIC 9(07) COMP.
017600         10  FILLER               PIC X(03).
017700*
017800 01  WS-MEDIUM-SERIES-TABLE.
017900     05  WS-MDS-COUNT             PIC 9(05) COMP VALUE ZERO.
018000     05  WS-MDS-ENTRY OCCURS 3000 TIMES INDEXED BY MDS-IDX.
018100         10  WS-MDS-MEDIUM        PIC X(04).
018200         10  WS-MDS-STRAIN        PIC X(10).
018300         10  WS-MDS-BATCH-LINES   PIC X(15).
018400         10  FILLER               PIC X(03).
018500*
018600* -------------------- PER-AGE-CATEGORY AGGREGATE -----------------------
018700 01  WS-AGECAT-AGG-TABLE.
018800     05  WS-AGA-COUNT             PIC 9(03) COMP VALUE ZERO.
018900     05  WS-AGA-ENTRY OCCURS 20 TIMES INDEXED BY AGA-IDX.
019000         10  WS-AGA-AGECAT        PIC X(10).
019100         10  WS-AGA-SERIES-COUNT  PIC 9(05) COMP.
019200         10  WS-AGA-JAR-TOTAL     PIC 9(07) COMP.
019300         10  FILLER               PIC X(03).
019400*
019500 01  WS-AGECAT-SERIES-TABLE.
019600     05  WS-AGS-COUNT             PIC 9(05) COMP VALUE ZERO.
019700     05  WS-AGS-ENTRY OCCURS 3000 TIMES INDEXED BY AGS-IDX.
019800         10  WS-AGS-AGECAT        PIC X(10).
019900         10  WS-AGS-STRAIN        PIC X(10).
020000         10  WS-AGS-BATCH-LINES   PIC X(15).
020100         10  FILLER               PIC X(03).
020200*
020300* -------------------- GLOBAL TOTALS -----------------------------------
020400 01  WS-GLOBAL-TOTALS.
020500     05  WS-TOTAL-SERIES          PIC 9(07) COMP VALUE ZERO.
020600     05  WS-TOTAL-JARS            PIC 9(09) COMP VALUE ZERO.
020700     05  WS-TOTAL-JARS-DISPLAY REDEFINES WS-TOTAL-JARS
020800                                  PIC 9(09) COMP.
020900     05  FILLER                   PIC X(05).
021000*
021100* -------------------- SORT / PRINT WORK AREA ---------------------------
021200 01  WS-SORT-WORK.
021300     05  WS-SORT-IDX              PIC 9(05) COMP.
021400     05  WS-SORT-IDX2             PIC 9(05) COMP.
021500     05  WS-SORT-HOLD-CHA         PIC X(20).
021600     05  WS-SORT-HOLD-STA REDEFINES WS-SORT-HOLD-CHA
021700                                  PIC X(20).
021800     05  WS-SORT-HOLD-CTA         PIC X(15).
021900     05  WS-SORT-HOLD-MDA         PIC X(15).
022000     05  WS-SORT-HOLD-AGA         PIC X(19).
022100     05  WS-PRINT-LIMIT           PIC 9(05) COMP.
022200     05  FILLER                   PIC X(05).
022300*
022400 EJECT
022500*****************************************************************
022600 PROCEDURE DIVISION.
022700*****************************************************************
022800 MAIN-MODULE.
022900*----------------------------------------------------------------*
023000     PERFORM A000-READ-MASTER-INVENTORY
023100        THRU A099-READ-MASTER-INVENTORY-EX.
023200*
023300     PERFORM B000-ACCUMULATE-STATISTICS
023400        THRU B099-ACCUMULATE-STATISTICS-EX.
023500*
023600     PERFORM C000-SORT-STATISTICS-TABLES
023700        THRU C099-SORT-STATISTICS-TABLES-EX.
023800*
023900     PERFORM D000-PRINT-STATISTICS-REPORT
024000        THRU D099-PRINT-STATISTICS-REPORT-EX.
024100*
024200     PERFORM Z000-END-PROGRAM-ROUTINE
024300        THRU Z099-END-PROGRAM-ROUTINE-EX.
024400*
024500     GOBACK.
024600*
024700*------------------------------------------------------------------
024800 A000-READ-MASTER-INVENTORY.
024900*------------------------------------------------------------------
025000     MOVE ZERO TO WS-PL-COUNT.
025100     OPEN INPUT PLANTS-FILE.
025200     IF  NOT WK-C-SUCCESSFUL
025300         DISPLAY "PLBSTAT - OPEN FILE ERROR - PLANTS"
025400         PERFORM Y900-ABNORMAL-TERMINATION
025500     END-IF.
025600*
025700     MOVE "N" TO WS-END-OF-FILE-SW.
025800     PERFORM A010-READ-PLANTS-RECORD
025900        THRU A019-READ-PLANTS-RECORD-EX.
026000     PERFORM A020-PROCESS-ONE-RECORD
026100        THRU A029-PROCESS-ONE-RECORD-EX
026200        UNTIL WS-END-OF-FILE.
026300*================================================================*
026400 A099-READ-MASTER-INVENTORY-EX.
026500*================================================================*
026600     EXIT.
026700*
026800*------------------------------------------------------------------
026900 A010-READ-PLANTS-RECORD.
027000*------------------------------------------------------------------
027100     READ PLANTS-FILE.
027200     IF  WK-C-AT-END
027300         MOVE "Y" TO WS-END-OF-FILE-SW
027400     ELSE
027500         IF  NOT WK-C-SUCCESSFUL
027600             DISPLAY "PLBSTAT - READ ERROR - PLANTS"
027700             PERFORM Y900-ABNORMAL-TERMINATION
027800         END-IF
027900     END-IF.
028000*================================================================*
028100 A019-READ-PLANTS-RECORD-EX.
028200*================================================================*
028300     EXIT.
028400*
028500*------------------------------------------------------------------
028600 A020-PROCESS-ONE-RECORD.
028700*------------------------------------------------------------------
028800     IF  PLT-ACTIVE-FLAG = 1
028900         PERFORM A030-ADD-PL-ENTRY
029000            THRU A039-ADD-PL-ENTRY-EX
029100     END-IF.
029200     PERFORM A010-READ-PLANTS-RECORD
029300        THRU A019-READ-PLANTS-RECORD-EX.
029400*================================================================*
029500 A029-PROCESS-ONE-RECORD-EX.
029600*================================================================*
029700     EXIT.
029800*
029900*------------------------------------------------------------------
030000 A030-ADD-PL-ENTRY.
030100*------------------------------------------------------------------
030200     ADD 1 TO WS-PL-COUNT.
030300     SET PL-IDX TO WS-PL-COUNT.
030400     MOVE PLT-CHAMBRE            TO WS-PLE-CHAMBRE(PL-IDX).
030500     MOVE PLT-STRAIN              TO WS-PLE-STRAIN(PL-IDX).
030600     MOVE PLT-TYPE                TO WS-PLE-CTYPE(PL-IDX).
030700     MOVE PLT-MILIEU              TO WS-PLE-MEDIUM(PL-IDX).
030800     MOVE PLT-AGE-AMS             TO WS-PLE-AGECAT(PL-IDX).
030900     MOVE PLT-BATCH-LINES         TO WS-PLE-BATCH-LINES(PL-IDX).
031000     MOVE PLT-BOCAUX              TO WS-PLE-JARS(PL-IDX).
031100*================================================================*
031200 A039-ADD-PL-ENTRY-EX.
031300*================================================================*
031400     EXIT.
031500*
031600*------------------------------------------------------------------
031700* ACCUMULATE GLOBAL TOTALS AND ALL PER-DIMENSION BREAKDOWNS.
031800*------------------------------------------------------------------
031900 B000-ACCUMULATE-STATISTICS.
032000*------------------------------------------------------------------
032100     MOVE ZERO TO WS-TOTAL-SERIES WS-TOTAL-JARS
032200                  WS-GSR-COUNT WS-SDT-COUNT WS-CDT-COUNT
032300                  WS-CHA-COUNT WS-CHS-COUNT
032400                  WS-STA-COUNT WS-STS-COUNT
032500                  WS-CTA-COUNT WS-CTS-COUNT
032600                  WS-MDA-COUNT WS-MDS-COUNT
032700                  WS-AGA-COUNT WS-AGS-COUNT.
032800     PERFORM B010-ACCUMULATE-ONE-ENTRY
032900        THRU B019-ACCUMULATE-ONE-ENTRY-EX
033000        VARYING PL-IDX FROM 1 BY 1 UNTIL PL-IDX > WS-PL-COUNT.
033100*================================================================*
033200 B099-ACCUMULATE-STATISTICS-EX.
033300*================================================================*
033400     EXIT.
033500*
033600*------------------------------------------------------------------
033700 B010-ACCUMULATE-ONE-ENTRY.
033800*------------------------------------------------------------------
033900     ADD WS-PLE-JARS(PL-IDX) TO WS-TOTAL-JARS.
034000     PERFORM B020-UPDATE-GLOBAL-SERIES
034100        THRU B029-UPDATE-GLOBAL-SERIES-EX.
034200     PERFORM B030-UPDATE-STRAIN-DISTINCT
034300        THRU B039-UPDATE-STRAIN-DISTINCT-EX.
034400     PERFORM B040-UPDATE-CHAMBER-DISTINCT
034500        THRU B049-UPDATE-CHAMBER-DISTINCT-EX.
034600     PERFORM B050-UPDATE-CHAM-AGG
034700        THRU B059-UPDATE-CHAM-AGG-EX.
034800     PERFORM B060-UPDATE-CHAM-SERIES
034900        THRU B069-UPDATE-CHAM-SERIES-EX.
035000     PERFORM B070-UPDATE-STRAIN-AGG
035100        THRU B079-UPDATE-STRAIN-AGG-EX.
035200     PERFORM B080-UPDATE-STRAIN-SERIES
035300        THRU B089-UPDATE-STRAIN-SERIES-EX.
035400     PERFORM B100-UPDATE-CTYPE-AGG
035500        THRU B109-UPDATE-CTYPE-AGG-EX.
035600     PERFORM B110-UPDATE-CTYPE-SERIES
035700        THRU B119-UPDATE-CTYPE-SERIES-EX.
035800     PERFORM B120-UPDATE-MEDIUM-AGG
035900        THRU B129-UPDATE-MEDIUM-AGG-EX.
036000     PERFORM B130-UPDATE-MEDIUM-SERIES
036100        THRU B139-UPDATE-MEDIUM-SERIES-EX.
036200     PERFORM B140-UPDATE-AGECAT-AGG
036300        THRU B149-UPDATE-AGECAT-AGG-EX.
036400     PERFORM B150-UPDATE-AGECAT-SERIES
036500        THRU B159-UPDATE-AGECAT-SERIES-EX.
036600*================================================================*
036700 B019-ACCUMULATE-ONE-ENTRY-EX.
036800*================================================================*
036900     EXIT.
037000*
037100*------------------------------------------------------------------
037200 B020-UPDATE-GLOBAL-SERIES.
037300*------------------------------------------------------------------
037400     MOVE "N" TO WS-FOUND-SW.
037500     PERFORM B021-SCAN-GLOBAL-SERIES
037600        THRU B022-SCAN-GLOBAL-SERIES-EX
037700        VARYING GSR-IDX FROM 1 BY 1
037800        UNTIL GSR-IDX > WS-GSR-COUNT OR WS-FOUND.
037900     IF  NOT WS-FOUND
038000         ADD 1 TO WS-GSR-COUNT
038100         SET GSR-IDX TO WS-GSR-COUNT
038200         MOVE WS-PLE-STRAIN(PL-IDX)      TO
038300                                        WS-GSR-STRAIN(GSR-IDX)
038400         MOVE WS-PLE-BATCH-LINES(PL-IDX) TO
038500                                   WS-GSR-BATCH-LINES(GSR-IDX)
038600         ADD 1 TO WS-TOTAL-SERIES
038700     END-IF.
038800*================================================================*
038900 B029-UPDATE-GLOBAL-SERIES-EX.
039000*================================================================*
039100     EXIT.
039200*
039300*------------------------------------------------------------------
039400 B021-SCAN-GLOBAL-SERIES.
039500*------------------------------------------------------------------
039600     IF  WS-GSR-STRAIN(GSR-IDX)      = WS-PLE-STRAIN(PL-IDX)
039700     AND WS-GSR-BATCH-LINES(GSR-IDX) = WS-PLE-BATCH-LINES(PL-IDX)
039800         MOVE "Y" TO WS-FOUND-SW
039900     END-IF.
040000*================================================================*
040100 B022-SCAN-GLOBAL-SERIES-EX.
040200*================================================================*
040300     EXIT.
040400*
040500*------------------------------------------------------------------
040600 B030-UPDATE-STRAIN-DISTINCT.
040700*------------------------------------------------------------------
040800     MOVE "N" TO WS-FOUND-SW.
040900     PERFORM B031-SCAN-STRAIN-DISTINCT
041000        THRU B032-SCAN-STRAIN-DISTINCT-EX
041100        VARYING SDT-IDX FROM 1 BY 1
041200        UNTIL SDT-IDX > WS-SDT-COUNT OR WS-FOUND.
041300     IF  NOT WS-FOUND
041400         ADD 1 TO WS-SDT-COUNT
041500         SET SDT-IDX TO WS-SDT-COUNT
041600         MOVE WS-PLE-STRAIN(PL-IDX) TO WS-SDT-STRAIN(SDT-IDX)
041700     END-IF.
041800*================================================================*
041900 B039-UPDATE-STRAIN-DISTINCT-EX.
042000*================================================================*
042100     EXIT.
042200*
042300*------------------------------------------------------------------
042400 B031-SCAN-STRAIN-DISTINCT.
042500*------------------------------------------------------------------
042600     IF  WS-SDT-STRAIN(SDT-IDX) = WS-PLE-STRAIN(PL-IDX)
042700         MOVE "Y" TO WS-FOUND-SW
042800     END-IF.
042900*================================================================*
043000 B032-SCAN-STRAIN-DISTINCT-EX.
043100*================================================================*
043200     EXIT.
043300*
043400*------------------------------------------------------------------
043500 B040-UPDATE-CHAMBER-DISTINCT.
043600*------------------------------------------------------------------
043700     MOVE "N" TO WS-FOUND-SW.
043800     PERFORM B041-SCAN-CHAMBER-DISTINCT
043900        THRU B042-SCAN-CHAMBER-DISTINCT-EX
044000        VARYING CDT-IDX FROM 1 BY 1
044100        UNTIL CDT-IDX > WS-CDT-COUNT OR WS-FOUND.
044200     IF  NOT WS-FOUND
044300         ADD 1 TO WS-CDT-COUNT
044400         SET CDT-IDX TO WS-CDT-COUNT
044500         MOVE WS-PLE-CHAMBRE(PL-IDX) TO WS-CDT-CHAMBRE(CDT-IDX)
044600     END-IF.
044700*================================================================*
044800 B049-UPDATE-CHAMBER-DISTINCT-EX.
044900*================================================================*
045000     EXIT.
045100*
045200*------------------------------------------------------------------
045300 B041-SCAN-CHAMBER-DISTINCT.
045400*------------------------------------------------------------------
045500     IF  WS-CDT-CHAMBRE(CDT-IDX) = WS-PLE-CHAMBRE(PL-IDX)
045600         MOVE "Y" TO WS-FOUND-SW
045700     END-IF.
045800*================================================================*
045900 B042-SCAN-CHAMBER-DISTINCT-EX.
046000*================================================================*
046100     EXIT.
046200*
046300*------------------------------------------------------------------
046400 B050-UPDATE-CHAM-AGG.
046500*------------------------------------------------------------------
046600     MOVE "N" TO WS-FOUND-SW.
046700     PERFORM B051-SCAN-CHAM-AGG
046800        THRU B052-SCAN-CHAM-AGG-EX
046900        VARYING CHA-IDX FROM 1 BY 1
047000        UNTIL CHA-IDX > WS-CHA-COUNT OR WS-FOUND.
047100     IF  NOT WS-FOUND
047200         ADD 1 TO WS-CHA-COUNT
047300         SET CHA-IDX TO WS-CHA-COUNT
047400         MOVE WS-PLE-CHAMBRE(PL-IDX) TO WS-CHA-CHAMBRE(CHA-IDX)
047500         MOVE ZERO TO WS-CHA-SERIES-COUNT(CHA-IDX)
047600         MOVE ZERO TO WS-CHA-JAR-TOTAL(CHA-IDX)
047700     END-IF.
047800     ADD WS-PLE-JARS(PL-IDX) TO WS-CHA-JAR-TOTAL(CHA-IDX).
047900*================================================================*
048000 B059-UPDATE-CHAM-AGG-EX.
048100*================================================================*
048200     EXIT.
048300*
048400*------------------------------------------------------------------
048500 B051-SCAN-CHAM-AGG.
048600*------------------------------------------------------------------
048700     IF  WS-CHA-CHAMBRE(CHA-IDX) = WS-PLE-CHAMBRE(PL-IDX)
048800         MOVE "Y" TO WS-FOUND-SW
048900     END-IF.
049000*================================================================*
049100 B052-SCAN-CHAM-AGG-EX.
049200*================================================================*
049300     EXIT.
049400*
049500*------------------------------------------------------------------
049600 B060-UPDATE-CHAM-SERIES.
049700*------------------------------------------------------------------
049800     MOVE "N" TO WS-FOUND-SW.
049900     PERFORM B061-SCAN-CHAM-SERIES
050000        THRU B062-SCAN-CHAM-SERIES-EX
050100        VARYING CHS-IDX FROM 1 BY 1
050200        UNTIL CHS-IDX > WS-CHS-COUNT OR WS-FOUND.
050300     IF  NOT WS-FOUND
050400         ADD 1 TO WS-CHS-COUNT
050500         SET CHS-IDX TO WS-CHS-COUNT
050600         MOVE WS-PLE-CHAMBRE(PL-IDX)    TO
050700                                        WS-CHS-CHAMBRE(CHS-IDX)
050800         MOVE WS-PLE-STRAIN(PL-IDX)     TO
050900                                        WS-CHS-STRAIN(CHS-IDX)
051000         MOVE WS-PLE-BATCH-LINES(PL-IDX) TO
051100                                   WS-CHS-BATCH-LINES(CHS-IDX)
051200         ADD 1 TO WS-CHA-SERIES-COUNT(CHA-IDX)
051300     END-IF.
051400*================================================================*
051500 B069-UPDATE-CHAM-SERIES-EX.
051600*================================================================*
051700     EXIT.
051800*
051900*------------------------------------------------------------------
052000 B061-SCAN-CHAM-SERIES.
052100*------------------------------------------------------------------
052200     IF  WS-CHS-CHAMBRE(CHS-IDX)     = WS-PLE-CHAMBRE(PL-IDX)
052300     AND WS-CHS-STRAIN(CHS-IDX)      = WS-PLE-STRAIN(PL-IDX)
052400     AND WS-CHS-BATCH-LINES(CHS-IDX) = WS-PLE-BATCH-LINES(PL-IDX)
052500         MOVE "Y" TO WS-FOUND-SW
052600     END-IF.
052700*================================================================*
052800 B062-SCAN-CHAM-SERIES-EX.
052900*================================================================*
053000     EXIT.
053100*
053200*------------------------------------------------------------------
053300 B070-UPDATE-STRAIN-AGG.
053400*------------------------------------------------------------------
053500     MOVE "N" TO WS-FOUND-SW.
053600     PERFORM B071-SCAN-STRAIN-AGG
053700        THRU B072-SCAN-STRAIN-AGG-EX
053800        VARYING STA-IDX FROM 1 BY 1
053900        UNTIL STA-IDX > WS-STA-COUNT OR WS-FOUND.
054000     IF  NOT WS-FOUND
054100         ADD 1 TO WS-STA-COUNT
054200         SET STA-IDX TO WS-STA-COUNT
054300         MOVE WS-PLE-STRAIN(PL-IDX) TO WS-STA-STRAIN(STA-IDX)
054400         MOVE ZERO TO WS-STA-SERIES-COUNT(STA-IDX)
054500         MOVE ZERO TO WS-STA-JAR-TOTAL(STA-IDX)
054600         MOVE ZERO TO WS-STA-MEAN-JARS(STA-IDX)
054700     END-IF.
054800     ADD WS-PLE-JARS(PL-IDX) TO WS-STA-JAR-TOTAL(STA-IDX).
054900*================================================================*
055000 B079-UPDATE-STRAIN-AGG-EX.
055100*================================================================*
055200     EXIT.
055300*
055400*------------------------------------------------------------------
055500 B071-SCAN-STRAIN-AGG.
055600*------------------------------------------------------------------
055700     IF  WS-STA-STRAIN(STA-IDX) = WS-PLE-STRAIN(PL-IDX)
055800         MOVE "Y" TO WS-FOUND-SW
055900     END-IF.
056000*================================================================*
056100 B072-SCAN-STRAIN-AGG-EX.
056200*================================================================*
056300     EXIT.
056400*
056500*------------------------------------------------------------------
056600 B080-UPDATE-STRAIN-SERIES.
056700*------------------------------------------------------------------
056800     MOVE "N" TO WS-FOUND-SW.
056900     PERFORM B081-SCAN-STRAIN-SERIES
057000        THRU B082-SCAN-STRAIN-SERIES-EX
057100        VARYING STS-IDX FROM 1 BY 1
057200        UNTIL STS-IDX > WS-STS-COUNT OR WS-FOUND.
057300     IF  NOT WS-FOUND
057400         ADD 1 TO WS-STS-COUNT
057500         SET STS-IDX TO WS-STS-COUNT
057600         MOVE WS-PLE-STRAIN(PL-IDX)      TO
057700                                        WS-STS-STRAIN(STS-IDX)
057800         MOVE WS-PLE-BATCH-LINES(PL-IDX) TO
057900                                   WS-STS-BATCH-LINES(STS-IDX)
058000         ADD 1 TO WS-STA-SERIES-COUNT(STA-IDX)
058100     END-IF.
058200*================================================================*
058300 B089-UPDATE-STRAIN-SERIES-EX.
058400*================================================================*
058500     EXIT.
058600*
058700*------------------------------------------------------------------
058800 B081-SCAN-STRAIN-SERIES.
058900*------------------------------------------------------------------
059000     IF  WS-STS-STRAIN(STS-IDX)      = WS-PLE-STRAIN(PL-IDX)
059100     AND WS-STS-BATCH-LINES(STS-IDX) = WS-PLE-BATCH-LINES(PL-IDX)
059200         MOVE "Y" TO WS-FOUND-SW
059300     END-IF.
059400*================================================================*
059500 B082-SCAN-STRAIN-SERIES-EX.
059600*================================================================*
059700     EXIT.
059800*
059900*------------------------------------------------------------------
060000 B100-UPDATE-CTYPE-AGG.
060100*------------------------------------------------------------------
060200     MOVE "N" TO WS-FOUND-SW.
060300     PERFORM B101-SCAN-CTYPE-AGG
060400        THRU B102-SCAN-CTYPE-AGG-EX
060500        VARYING CTA-IDX FROM 1 BY 1
060600        UNTIL CTA-IDX > WS-CTA-COUNT OR WS-FOUND.
060700     IF  NOT WS-FOUND
060800         ADD 1 TO WS-CTA-COUNT
060900         SET CTA-IDX TO WS-CTA-COUNT
061000         MOVE WS-PLE-CTYPE(PL-IDX) TO WS-CTA-CTYPE(CTA-IDX)
061100         MOVE ZERO TO WS-CTA-SERIES-COUNT(CTA-IDX)
061200         MOVE ZERO TO WS-CTA-JAR-TOTAL(CTA-IDX)
061300     END-IF.
061400     ADD WS-PLE-JARS(PL-IDX) TO WS-CTA-JAR-TOTAL(CTA-IDX).
061500*================================================================*
061600 B109-UPDATE-CTYPE-AGG-EX.
061700*================================================================*
061800     EXIT.
061900*
062000*------------------------------------------------------------------
062100 B101-SCAN-CTYPE-AGG.
062200*------------------------------------------------------------------
062300     IF  WS-CTA-CTYPE(CTA-IDX) = WS-PLE-CTYPE(PL-IDX)
062400         MOVE "Y" TO WS-FOUND-SW
062500     END-IF.
062600*================================================================*
062700 B102-SCAN-CTYPE-AGG-EX.
062800*================================================================*
062900     EXIT.
063000*
063100*------------------------------------------------------------------
063200 B110-UPDATE-CTYPE-SERIES.
063300*------------------------------------------------------------------
063400     MOVE "N" TO WS-FOUND-SW.
063500     PERFORM B111-SCAN-CTYPE-SERIES
063600        THRU B112-SCAN-CTYPE-SERIES-EX
063700        VARYING CTS-IDX FROM 1 BY 1
063800        UNTIL CTS-IDX > WS-CTS-COUNT OR WS-FOUND.
063900     IF  NOT WS-FOUND
064000         ADD 1 TO WS-CTS-COUNT
064100         SET CTS-IDX TO WS-CTS-COUNT
064200         MOVE WS-PLE-CTYPE(PL-IDX)       TO
064300                                         WS-CTS-CTYPE(CTS-IDX)
064400         MOVE WS-PLE-STRAIN(PL-IDX)      TO
064500                                         WS-CTS-STRAIN(CTS-IDX)
064600         MOVE WS-PLE-BATCH-LINES(PL-IDX) TO
064700                                   WS-CTS-BATCH-LINES(CTS-IDX)
064800         ADD 1 TO WS-CTA-SERIES-COUNT(CTA-IDX)
064900     END-IF.
065000*================================================================*
065100 B119-UPDATE-CTYPE-SERIES-EX.
065200*================================================================*
065300     EXIT.
065400*
065500*------------------------------------------------------------------
065600 B111-SCAN-CTYPE-SERIES.
065700*------------------------------------------------------------------
065800     IF  WS-CTS-CTYPE(CTS-IDX)       = WS-PLE-CTYPE(PL-IDX)
065900     AND WS-CTS-STRAIN(CTS-IDX)      = WS-PLE-STRAIN(PL-IDX)
066000     AND WS-CTS-BATCH-LINES(CTS-IDX) = WS-PLE-BATCH-LINES(PL-IDX)
066100         MOVE "Y" TO WS-FOUND-SW
066200     END-IF.
066300*================================================================*
066400 B112-SCAN-CTYPE-SERIES-EX.
066500*================================================================*
066600     EXIT.
066700*
066800*------------------------------------------------------------------
066900 B120-UPDATE-MEDIUM-AGG.
067000*------------------------------------------------------------------
067100     MOVE "N" TO WS-FOUND-SW.
067200     PERFORM B121-SCAN-MEDIUM-AGG
067300        THRU B122-SCAN-MEDIUM-AGG-EX
067400        VARYING MDA-IDX FROM 1 BY 1
067500        UNTIL MDA-IDX > WS-MDA-COUNT OR WS-FOUND.
067600     IF  NOT WS-FOUND
067700         ADD 1 TO WS-MDA-COUNT
067800         SET MDA-IDX TO WS-MDA-COUNT
067900         MOVE WS-PLE-MEDIUM(PL-IDX) TO WS-MDA-MEDIUM(MDA-IDX)
068000         MOVE ZERO TO WS-MDA-SERIES-COUNT(MDA-IDX)
068100         MOVE ZERO TO WS-MDA-JAR-TOTAL(MDA-IDX)
068200     END-IF.
068300     ADD WS-PLE-JARS(PL-IDX) TO WS-MDA-JAR-TOTAL(MDA-IDX).
068400*================================================================*
068500 B129-UPDATE-MEDIUM-AGG-EX.
068600*================================================================*
068700     EXIT.
068800*
068900*------------------------------------------------------------------
069000 B121-SCAN-MEDIUM-AGG.
069100*------------------------------------------------------------------
069200     IF  WS-MDA-MEDIUM(MDA-IDX) = WS-PLE-MEDIUM(PL-IDX)
069300         MOVE "Y" TO WS-FOUND-SW
069400     END-IF.
069500*================================================================*
069600 B122-SCAN-MEDIUM-AGG-EX.
069700*================================================================*
069800     EXIT.
069900*
070000*------------------------------------------------------------------
070100 B130-UPDATE-MEDIUM-SERIES.
070200*------------------------------------------------------------------
070300     MOVE "N" TO WS-FOUND-SW.
070400     PERFORM B131-SCAN-MEDIUM-SERIES
070500        THRU B132-SCAN-MEDIUM-SERIES-EX
070600        VARYING MDS-IDX FROM 1 BY 1
070700        UNTIL MDS-IDX > WS-MDS-COUNT OR WS-FOUND.
070800     IF  NOT WS-FOUND
070900         ADD 1 TO WS-MDS-COUNT
071000         SET MDS-IDX TO WS-MDS-COUNT
071100         MOVE WS-PLE-MEDIUM(PL-IDX)      TO
071200                                         WS-MDS-MEDIUM(MDS-IDX)
071300         MOVE WS-PLE-STRAIN(PL-IDX)      TO
071400                                         WS-MDS-STRAIN(MDS-IDX)
071500         MOVE WS-PLE-BATCH-LINES(PL-IDX) TO
071600                                   WS-MDS-BATCH-LINES(MDS-IDX)
071700         ADD 1 TO WS-MDA-SERIES-COUNT(MDA-IDX)
071800     END-IF.
071900*================================================================*
072000 B139-UPDATE-MEDIUM-SERIES-EX.
072100*================================================================*
072200     EXIT.
072300*
072400*------------------------------------------------------------------
072500 B131-SCAN-MEDIUM-SERIES.
072600*------------------------------------------------------------------
072700     IF  WS-MDS-MEDIUM(MDS-IDX)      = WS-PLE-MEDIUM(PL-IDX)
072800     AND WS-MDS-STRAIN(MDS-IDX)      = WS-PLE-STRAIN(PL-IDX)
072900     AND WS-MDS-BATCH-LINES(MDS-IDX) = WS-PLE-BATCH-LINES(PL-IDX)
073000         MOVE "Y" TO WS-FOUND-SW
073100     END-IF.
073200*================================================================*
073300 B132-SCAN-MEDIUM-SERIES-EX.
073400*================================================================*
073500     EXIT.
073600*
073700*------------------------------------------------------------------
073800 B140-UPDATE-AGECAT-AGG.
073900*------------------------------------------------------------------
074000     MOVE "N" TO WS-FOUND-SW.
074100     PERFORM B141-SCAN-AGECAT-AGG
074200        THRU B142-SCAN-AGECAT-AGG-EX
074300        VARYING AGA-IDX FROM 1 BY 1
074400        UNTIL AGA-IDX > WS-AGA-COUNT OR WS-FOUND.
074500     IF  NOT WS-FOUND
074600         ADD 1 TO WS-AGA-COUNT
074700         SET AGA-IDX TO WS-AGA-COUNT
074800         MOVE WS-PLE-AGECAT(PL-IDX) TO WS-AGA-AGECAT(AGA-IDX)
074900         MOVE ZERO TO WS-AGA-SERIES-COUNT(AGA-IDX)
075000         MOVE ZERO TO WS-AGA-JAR-TOTAL(AGA-IDX)
075100     END-IF.
075200     ADD WS-PLE-JARS(PL-IDX) TO WS-AGA-JAR-TOTAL(AGA-IDX).
075300*================================================================*
075400 B149-UPDATE-AGECAT-AGG-EX.
075500*================================================================*
075600     EXIT.
075700*
075800*------------------------------------------------------------------
075900 B141-SCAN-AGECAT-AGG.
076000*------------------------------------------------------------------
076100     IF  WS-AGA-AGECAT(AGA-IDX) = WS-PLE-AGECAT(PL-IDX)
076200         MOVE "Y" TO WS-FOUND-SW
076300     END-IF.
076400*================================================================*
076500 B142-SCAN-AGECAT-AGG-EX.
076600*================================================================*
076700     EXIT.
076800*
076900*------------------------------------------------------------------
077000 B150-UPDATE-AGECAT-SERIES.
077100*------------------------------------------------------------------
077200     MOVE "N" TO WS-FOUND-SW.
077300     PERFORM B151-SCAN-AGECAT-SERIES
077400        THRU B152-SCAN-AGECAT-SERIES-EX
077500        VARYING AGS-IDX FROM 1 BY 1
077600        UNTIL AGS-IDX > WS-AGS-COUNT OR WS-FOUND.
077700     IF  NOT WS-FOUND
077800         ADD 1 TO WS-AGS-COUNT
077900         SET AGS-IDX TO WS-AGS-COUNT
078000         MOVE WS-PLE-AGECAT(PL-IDX)      TO
078100                                         WS-AGS-AGECAT(AGS-IDX)
078200         MOVE WS-PLE-STRAIN(PL-IDX)      TO
078300                                         WS-AGS-STRAIN(AGS-IDX)
078400         MOVE WS-PLE-BATCH-LINES(PL-IDX) TO
078500                                   WS-AGS-BATCH-LINES(AGS-IDX)
078600         ADD 1 TO WS-AGA-SERIES-COUNT(AGA-IDX)
078700     END-IF.
078800*================================================================*
078900 B159-UPDATE-AGECAT-SERIES-EX.
079000*================================================================*
079100     EXIT.
079200*
079300*------------------------------------------------------------------
079400 B151-SCAN-AGECAT-SERIES.
079500*------------------------------------------------------------------
079600     IF  WS-AGS-AGECAT(AGS-IDX)      = WS-PLE-AGECAT(PL-IDX)
079700     AND WS-AGS-STRAIN(AGS-IDX)      = WS-PLE-STRAIN(PL-IDX)
079800     AND WS-AGS-BATCH-LINES(AGS-IDX) = WS-PLE-BATCH-LINES(PL-IDX)
079900         MOVE "Y" TO WS-FOUND-SW
080000     END-IF.
080100*================================================================*
080200 B152-SCAN-AGECAT-SERIES-EX.
080300*================================================================*
080400     EXIT.
080500*
080600*------------------------------------------------------------------
080700* DESCENDING STABLE EXCHANGE SORTS - ONE PER BREAKDOWN TABLE.
080800*------------------------------------------------------------------
080900 C000-SORT-STATISTICS-TABLES.
081000*------------------------------------------------------------------
081100     PERFORM C010-COMPUTE-STRAIN-MEANS
081200        THRU C019-COMPUTE-STRAIN-MEANS-EX
081300        VARYING STA-IDX FROM 1 BY 1 UNTIL STA-IDX > WS-STA-COUNT.
081400*
081500     IF  WS-CHA-COUNT > 1
081600         PERFORM C020-SORT-CHAM-AGG-PASS
081700            THRU C029-SORT-CHAM-AGG-PASS-EX
081800            VARYING WS-SORT-IDX FROM 1 BY 1
081900            UNTIL WS-SORT-IDX > WS-CHA-COUNT - 1
082000     END-IF.
082100*
082200     IF  WS-STA-COUNT > 1
082300         PERFORM C030-SORT-STRAIN-AGG-PASS
082400            THRU C039-SORT-STRAIN-AGG-PASS-EX
082500            VARYING WS-SORT-IDX FROM 1 BY 1
082600            UNTIL WS-SORT-IDX > WS-STA-COUNT - 1
082700     END-IF.
082800*
082900     IF  WS-CTA-COUNT > 1
083000         PERFORM C040-SORT-CTYPE-AGG-PASS
083100            THRU C049-SORT-CTYPE-AGG-PASS-EX
083200            VARYING WS-SORT-IDX FROM 1 BY 1
083300            UNTIL WS-SORT-IDX > WS-CTA-COUNT - 1
083400     END-IF.
083500*
083600     IF  WS-MDA-COUNT > 1
083700         PERFORM C050-SORT-MEDIUM-AGG-PASS
083800            THRU C059-SORT-MEDIUM-AGG-PASS-EX
083900            VARYING WS-SORT-IDX FROM 1 BY 1
084000            UNTIL WS-SORT-IDX > WS-MDA-COUNT - 1
084100     END-IF.
084200*
084300     IF  WS-AGA-COUNT > 1
084400         PERFORM C060-SORT-AGECAT-AGG-PASS
084500            THRU C069-SORT-AGECAT-AGG-PASS-EX
084600            VARYING WS-SORT-IDX FROM 1 BY 1
084700            UNTIL WS-SORT-IDX > WS-AGA-COUNT - 1
084800     END-IF.
084900*================================================================*
085000 C099-SORT-STATISTICS-TABLES-EX.
085100*================================================================*
085200     EXIT.
085300*
085400*------------------------------------------------------------------
085500 C010-COMPUTE-STRAIN-MEANS.
085600*------------------------------------------------------------------
085700     IF  WS-STA-SERIES-COUNT(STA-IDX) > ZERO
085800         COMPUTE WS-STA-MEAN-JARS(STA-IDX) ROUNDED =
085900             WS-STA-JAR-TOTAL(STA-IDX) /
086000             WS-STA-SERIES-COUNT(STA-IDX)
086100     END-IF.
086200*================================================================*
086300 C019-COMPUTE-STRAIN-MEANS-EX.
086400*================================================================*
086500     EXIT.
086600*
086700*------------------------------------------------------------------
086800 C020-SORT-CHAM-AGG-PASS.
086900*------------------------------------------------------------------
087000     PERFORM C021-SORT-CHAM-AGG-COMPARE
087100        THRU C022-SORT-CHAM-AGG-COMPARE-EX
087200        VARYING WS-SORT-IDX2 FROM 1 BY 1
087300        UNTIL WS-SORT-IDX2 > WS-CHA-COUNT - WS-SORT-IDX.
087400*================================================================*
087500 C029-SORT-CHAM-AGG-PASS-EX.
087600*================================================================*
087700     EXIT.
087800*
087900*------------------------------------------------------------------
088000 C021-SORT-CHAM-AGG-COMPARE.
088100*------------------------------------------------------------------
088200     SET CHA-IDX TO WS-SORT-IDX2.
088300     SET CHA-IDX UP BY 1.
088400     IF  WS-CHA-JAR-TOTAL(CHA-IDX - 1) < WS-CHA-JAR-TOTAL(CHA-IDX)
088500         MOVE WS-CHA-ENTRY(CHA-IDX - 1)  TO WS-SORT-HOLD-CHA
088600         MOVE WS-CHA-ENTRY(CHA-IDX)      TO
088700                                        WS-CHA-ENTRY(CHA-IDX - 1)
088800         MOVE WS-SORT-HOLD-CHA           TO WS-CHA-ENTRY(CHA-IDX)
088900     END-IF.
089000*================================================================*
089100 C022-SORT-CHAM-AGG-COMPARE-EX.
089200*================================================================*
089300     EXIT.
089400*
089500*------------------------------------------------------------------
089600 C030-SORT-STRAIN-AGG-PASS.
089700*------------------------------------------------------------------
089800     PERFORM C031-SORT-STRAIN-AGG-COMPARE
089900        THRU C032-SORT-STRAIN-AGG-COMPARE-EX
090000        VARYING WS-SORT-IDX2 FROM 1 BY 1
090100        UNTIL WS-SORT-IDX2 > WS-STA-COUNT - WS-SORT-IDX.
090200*================================================================*
090300 C039-SORT-STRAIN-AGG-PASS-EX.
090400*================================================================*
090500     EXIT.
090600*
090700*------------------------------------------------------------------
090800 C031-SORT-STRAIN-AGG-COMPARE.
090900*------------------------------------------------------------------
091000     SET STA-IDX TO WS-SORT-IDX2.
091100     SET STA-IDX UP BY 1.
091200     IF  WS-STA-JAR-TOTAL(STA-IDX - 1) < WS-STA-JAR-TOTAL(STA-IDX)
091300         MOVE WS-STA-ENTRY(STA-IDX - 1)  TO WS-SORT-HOLD-STA
091400         MOVE WS-STA-ENTRY(STA-IDX)      TO
091500                                        WS-STA-ENTRY(STA-IDX - 1)
091600         MOVE WS-SORT-HOLD-STA           TO WS-STA-ENTRY(STA-IDX)
091700     END-IF.
091800*================================================================*
091900 C032-SORT-STRAIN-AGG-COMPARE-EX.
092000*================================================================*
092100     EXIT.
092200*
092300*------------------------------------------------------------------
092400 C040-SORT-CTYPE-AGG-PASS.
092500*------------------------------------------------------------------
092600     PERFORM C041-SORT-CTYPE-AGG-COMPARE
092700        THRU C042-SORT-CTYPE-AGG-COMPARE-EX
092800        VARYING WS-SORT-IDX2 FROM 1 BY 1
092900        UNTIL WS-SORT-IDX2 > WS-CTA-COUNT - WS-SORT-IDX.
093000*================================================================*
093100 C049-SORT-CTYPE-AGG-PASS-EX.
093200*================================================================*
093300     EXIT.
093400*
093500*------------------------------------------------------------------
093600 C041-SORT-CTYPE-AGG-COMPARE.
093700*------------------------------------------------------------------
093800     SET CTA-IDX TO WS-SORT-IDX2.
093900     SET CTA-IDX UP BY 1.
094000     IF  WS-CTA-JAR-TOTAL(CTA-IDX - 1) < WS-CTA-JAR-TOTAL(CTA-IDX)
094100         MOVE WS-CTA-ENTRY(CTA-IDX - 1)  TO WS-SORT-HOLD-CTA
094200         MOVE WS-CTA-ENTRY(CTA-IDX)      TO
094300                                        WS-CTA-ENTRY(CTA-IDX - 1)
094400         MOVE WS-SORT-HOLD-CTA           TO WS-CTA-ENTRY(CTA-IDX)
094500     END-IF.
094600*================================================================*
094700 C042-SORT-CTYPE-AGG-COMPARE-EX.
094800*================================================================*
094900     EXIT.
095000*
095100*------------------------------------------------------------------
095200 C050-SORT-MEDIUM-AGG-PASS.
095300*------------------------------------------------------------------
095400     PERFORM C051-SORT-MEDIUM-AGG-COMPARE
095500        THRU C052-SORT-MEDIUM-AGG-COMPARE-EX
095600        VARYING WS-SORT-IDX2 FROM 1 BY 1
095700        UNTIL WS-SORT-IDX2 > WS-MDA-COUNT - WS-SORT-IDX.
095800*================================================================*
095900 C059-SORT-MEDIUM-AGG-PASS-EX.
096000*================================================================*
096100     EXIT.
096200*
096300*------------------------------------------------------------------
096400 C051-SORT-MEDIUM-AGG-COMPARE.
096500*------------------------------------------------------------------
096600     SET MDA-IDX TO WS-SORT-IDX2.
096700     SET MDA-IDX UP BY 1.
096800     IF  WS-MDA-JAR-TOTAL(MDA-IDX - 1) < WS-MDA-JAR-TOTAL(MDA-IDX)
096900         MOVE WS-MDA-ENTRY(MDA-IDX - 1)  TO WS-SORT-HOLD-MDA
097000         MOVE WS-MDA-ENTRY(MDA-IDX)      TO
097100                                        WS-MDA-ENTRY(MDA-IDX - 1)
097200         MOVE WS-SORT-HOLD-MDA           TO WS-MDA-ENTRY(MDA-IDX)
097300     END-IF.
097400*================================================================*
097500 C052-SORT-MEDIUM-AGG-COMPARE-EX.
097600*================================================================*
097700     EXIT.
097800*
097900*------------------------------------------------------------------
098000 C060-SORT-AGECAT-AGG-PASS.
098100*------------------------------------------------------------------
098200     PERFORM C061-SORT-AGECAT-AGG-COMPARE
098300        THRU C062-SORT-AGECAT-AGG-COMPARE-EX
098400        VARYING WS-SORT-IDX2 FROM 1 BY 1
098500        UNTIL WS-SORT-IDX2 > WS-AGA-COUNT - WS-SORT-IDX.
098600*================================================================*
098700 C069-SORT-AGECAT-AGG-PASS-EX.
098800*================================================================*
098900     EXIT.
099000*
099100*------------------------------------------------------------------
099200 C061-SORT-AGECAT-AGG-COMPARE.
099300*------------------------------------------------------------------
099400     SET AGA-IDX TO WS-SORT-IDX2.
099500     SET AGA-IDX UP BY 1.
099600     IF  WS-AGA-SERIES-COUNT(AGA-IDX - 1) <
099700         WS-AGA-SERIES-COUNT(AGA-IDX)
099800         MOVE WS-AGA-ENTRY(AGA-IDX - 1)  TO WS-SORT-HOLD-AGA
099900         MOVE WS-AGA-ENTRY(AGA-IDX)      TO
100000                                        WS-AGA-ENTRY(AGA-IDX - 1)
100100         MOVE WS-SORT-HOLD-AGA           TO WS-AGA-ENTRY(AGA-IDX)
100200     END-IF.
100300*================================================================*
100400 C062-SORT-AGECAT-AGG-COMPARE-EX.
100500*================================================================*
100600     EXIT.
100700*
100800*------------------------------------------------------------------
100900* PRINT THE REPORT, SECTIONS IN THE ORDER LISTED IN SPEC/U6.
101000*------------------------------------------------------------------
101100 D000-PRINT-STATISTICS-REPORT.
101200*------------------------------------------------------------------
101300     DISPLAY "PLBSTAT - INVENTORY STATISTICS REPORT".
101400     DISPLAY "  TOTAL ACTIVE SERIES ..... " WS-TOTAL-SERIES.
101500     DISPLAY "  TOTAL JARS ............... " WS-TOTAL-JARS.
101600     DISPLAY "  DISTINCT STRAIN COUNT .... " WS-SDT-COUNT.
101700     DISPLAY "  DISTINCT CHAMBER COUNT ... " WS-CDT-COUNT.
101800*
101900     DISPLAY "  -- BY CHAMBER (JARS DESCENDING) --".
102000     PERFORM D010-PRINT-CHAM-LINE
102100        THRU D019-PRINT-CHAM-LINE-EX
102200        VARYING CHA-IDX FROM 1 BY 1 UNTIL CHA-IDX > WS-CHA-COUNT.
102300*
102400     DISPLAY "  -- BY STRAIN, TOP 10 (JARS DESCENDING) --".
102500     IF  WS-STA-COUNT < 10
102600         MOVE WS-STA-COUNT TO WS-PRINT-LIMIT
102700     ELSE
102800         MOVE 10 TO WS-PRINT-LIMIT
102900     END-IF.
103000     PERFORM D020-PRINT-STRAIN-LINE
103100        THRU D029-PRINT-STRAIN-LINE-EX
103200        VARYING STA-IDX FROM 1 BY 1
103300        UNTIL STA-IDX > WS-PRINT-LIMIT.
103400*
103500     DISPLAY "  -- BY CULTURE TYPE (JARS DESCENDING) --".
103600     PERFORM D030-PRINT-CTYPE-LINE
103700        THRU D039-PRINT-CTYPE-LINE-EX
103800        VARYING CTA-IDX FROM 1 BY 1 UNTIL CTA-IDX > WS-CTA-COUNT.
103900*
104000     DISPLAY "  -- BY MEDIUM (JARS DESCENDING) --".
104100     PERFORM D040-PRINT-MEDIUM-LINE
104200        THRU D049-PRINT-MEDIUM-LINE-EX
104300        VARYING MDA-IDX FROM 1 BY 1 UNTIL MDA-IDX > WS-MDA-COUNT.
104400*
104500     DISPLAY "  -- BY AGE CATEGORY (SERIES COUNT DESCENDING) --".
104600     PERFORM D050-PRINT-AGECAT-LINE
104700        THRU D059-PRINT-AGECAT-LINE-EX
104800        VARYING AGA-IDX FROM 1 BY 1 UNTIL AGA-IDX > WS-AGA-COUNT.
104900*================================================================*
105000 D099-PRINT-STATISTICS-REPORT-EX.
105100*================================================================*
105200     EXIT.
105300*
105400*------------------------------------------------------------------
105500 D010-PRINT-CHAM-LINE.
105600*------------------------------------------------------------------
105700     DISPLAY "    " WS-CHA-CHAMBRE(CHA-IDX) " "
105800             WS-CHA-SERIES-COUNT(CHA-IDX) " "
105900             WS-CHA-JAR-TOTAL(CHA-IDX).
106000*================================================================*
106100 D019-PRINT-CHAM-LINE-EX.
106200*================================================================*
106300     EXIT.
106400*
106500*------------------------------------------------------------------
106600 D020-PRINT-STRAIN-LINE.
106700*------------------------------------------------------------------
106800     DISPLAY "    " WS-STA-STRAIN(STA-IDX) " "
106900             WS-STA-SERIES-COUNT(STA-IDX) " "
107000             WS-STA-JAR-TOTAL(STA-IDX) " "
107100             WS-STA-MEAN-JARS(STA-IDX).
107200*================================================================*
107300 D029-PRINT-STRAIN-LINE-EX.
107400*================================================================*
107500     EXIT.
107600*
107700*------------------------------------------------------------------
107800 D030-PRINT-CTYPE-LINE.
107900*------------------------------------------------------------------
108000     DISPLAY "    " WS-CTA-CTYPE(CTA-IDX) " "
108100             WS-CTA-SERIES-COUNT(CTA-IDX) " "
108200             WS-CTA-JAR-TOTAL(CTA-IDX).
108300*================================================================*
108400 D039-PRINT-CTYPE-LINE-EX.
108500*================================================================*
108600     EXIT.
108700*
108800*------------------------------------------------------------------
108900 D040-PRINT-MEDIUM-LINE.
109000*------------------------------------------------------------------
109100     DISPLAY "    " WS-MDA-MEDIUM(MDA-IDX) " "
109200             WS-MDA-SERIES-COUNT(MDA-IDX) " "
109300             WS-MDA-JAR-TOTAL(MDA-IDX).
109400*================================================================*
109500 D049-PRINT-MEDIUM-LINE-EX.
109600*================================================================*
109700     EXIT.
109800*
109900*------------------------------------------------------------------
110000 D050-PRINT-AGECAT-LINE.
110100*------------------------------------------------------------------
110200     DISPLAY "    " WS-AGA-AGECAT(AGA-IDX) " "
110300             WS-AGA-SERIES-COUNT(AGA-IDX) " "
110400             WS-AGA-JAR-TOTAL(AGA-IDX).
110500*================================================================*
110600 D059-PRINT-AGECAT-LINE-EX.
110700*================================================================*
110800     EXIT.
110900*
111000*------------------------------------------------------------------
111100 Y900-ABNORMAL-TERMINATION.
111200*------------------------------------------------------------------
111300     PERFORM Z000-END-PROGRAM-ROUTINE
111400        THRU Z099-END-PROGRAM-ROUTINE-EX.
111500     GOBACK.
111600*
111700*------------------------------------------------------------------
111800 Z000-END-PROGRAM-ROUTINE.
111900*------------------------------------------------------------------
112000* RPQ042 - CLOSE MOVED HERE FROM A099 TO MATCH THE REST OF THE      RPQ042
112100* FAMILY (PLBIMPRT, PLBNORM2, PLBPREP ALL CLOSE THEIR MAIN INPUT    RPQ042
112200* IN THIS PARAGRAPH, NOT IN THE READ LOOP THAT FILLS IT).           RPQ042
112300     CLOSE PLANTS-FILE.
112400*================================================================*
112500 Z099-END-PROGRAM-ROUTINE-EX.
112600*================================================================*
112700     EXIT.
112800*
112900******************************************************************
113000***************** END OF PROGRAM SOURCE - PLBSTAT ****************
113100******************************************************************
