000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     PLBCHAM.
000500 AUTHOR.         F. DERYNCK.
000600 INSTALLATION.   PLANTLAB - TISSUE CULTURE DIVISION.
000700 DATE-WRITTEN.   03 JUL 1995.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - LABORATORY OPERATIONS USE ONLY.
001000*
001100*DESCRIPTION :  CHAMBER/SHELF OCCUPANCY REPORT.  READS THE
001200*               NORMALIZED INVENTORY, PARSES EACH RECORD'S
001300*               CHAMBER/EMPLACEMENT TEXT INTO A CHAMBER NUMBER,
001400*               SHELF LETTER AND POSITION NUMBER, AND PRINTS A
001500*               PER-CHAMBER OCCUPANCY MATRIX, DETAIL LISTING AND
001600*               GLOBAL SUMMARY.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* RPQ015  03/07/1995  FDERYN  - INITIAL VERSION.                    RPQ015
002200*-----------------------------------------------------------------  RPQ015
002300* RPQ019  21/01/1998  FDERYN  - REQ#0812 - SHELF Z (QUARANTINE)     RPQ019
002400*                     ADDED TO THE VALID SHELF LIST.                RPQ019
002500*-----------------------------------------------------------------  RPQ019
002600* RPQ025  14/06/2002  FDERYN  - REQ#2944 - DETAIL LISTING NOW       RPQ025
002700*                     SHOWS THE VARIETY NAME ALONGSIDE STRAIN.      RPQ025
002800*-----------------------------------------------------------------  RPQ025
002900* RPQ029  11/04/2003  MKRVDB  - GLOBAL SUMMARY NOW COUNTS UNIQUE    RPQ029
003000*                     SERIES (STRAIN+BATCH-LINES) RATHER THAN       RPQ029
003100*                     RAW RECORD COUNT, TO MATCH THE STATISTICS     RPQ029
003200*                     REPORT'S DEFINITION OF A SERIES.              RPQ029
003300*-----------------------------------------------------------------  RPQ029
003400* RPQ036  08/08/2007  GVDBOS  - REQ#4705 - RULE R3-3 ADDED          RPQ036
003500*                     (CHAMBER CARRIES THE SHELF, EMPLACEMENT IS    RPQ036
003600*                     A BARE POSITION NUMBER).                      RPQ036
003700*=================================================================  RPQ036
003800 EJECT
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100*****************************************************************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT STRAIN-FILE    ASSIGN TO STRAINS
005000            ORGANIZATION   IS SEQUENTIAL
005100            FILE STATUS    IS WK-C-FILE-STATUS.
005200*
005300     SELECT VARIETY-FILE   ASSIGN TO VARIETIES
005400            ORGANIZATION   IS SEQUENTIAL
005500            FILE STATUS    IS WK-C-FILE-STATUS.
005600*
005700     SELECT MEDIUM-FILE    ASSIGN TO MEDIUMS
005800            ORGANIZATION   IS SEQUENTIAL
005900            FILE STATUS    IS WK-C-FILE-STATUS.
006000*
006100     SELECT LOCATION-FILE  ASSIGN TO LOCATIONS
006200            ORGANIZATION   IS SEQUENTIAL
006300            FILE STATUS    IS WK-C-FILE-STATUS.
006400*
006500     SELECT PLANTV2-FILE   ASSIGN TO PLANTSV2
006600            ORGANIZATION   IS SEQUENTIAL
006700            FILE STATUS    IS WK-C-FILE-STATUS.
006800*
006900 EJECT
007000*****************************************************************
007100 DATA DIVISION.
007200*****************************************************************
007300 FILE SECTION.
007400*****************************************************************
007500 FD  STRAIN-FILE
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS PLB-STRAIN-RECORD.
007800     COPY PLBSTRT.
007900*
008000 FD  VARIETY-FILE
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS PLB-VARIETY-RECORD.
008300     COPY PLBVART.
008400*
008500 FD  MEDIUM-FILE
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS PLB-MEDIUM-RECORD.
008800     COPY PLBMEDT.
008900*
009000 FD  LOCATION-FILE
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS PLB-LOCATION-RECORD.
009300     COPY PLBLOCT.
009400*
009500 FD  PLANTV2-FILE
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS PLB-PLANTV2-RECORD.
009800     COPY PLBPLV2.
009900*
010000*****************************************************************
010100 WORKING-STORAGE SECTION.
010200*****************************************************************
010300 01  FILLER                       PIC X(24)  VALUE
010400     "** PROGRAM PLBCHAM **".
010500*
010600 01  WK-C-COMMON.
010700     COPY PLBCMWS.
010800     05  FILLER                   PIC X(04).
010900*
011000     COPY PLBREFW.
011100*
011200 01  WS-SWITCHES.
011300     05  WS-END-OF-FILE-SW        PIC X(01) VALUE "N".
011400         88  WS-END-OF-FILE                 VALUE "Y".
011500     05  WS-FOUND-SW              PIC X(01) VALUE "N".
011600         88  WS-FOUND                       VALUE "Y".
011700     05  WS-SHELF-PRESENT-SW      PIC X(01) VALUE "N".
011800         88  WS-SHELF-PRESENT               VALUE "Y".
011900     05  FILLER                   PIC X(10).
012000*
012100* -------------------- PARSED INVENTORY TABLE ----------------------
012200 01  WS-LOC-TABLE.
012300     05  WS-LE-COUNT              PIC 9(05) COMP VALUE ZERO.
012400     05  WS-LE-ENTRY OCCURS 6000 TIMES INDEXED BY LE-IDX.
012500         10  WS-LE-BARCODE        PIC X(26).
012600         10  WS-LE-STRAIN         PIC X(10).
012700         10  WS-LE-VARIETY        PIC X(30).
012800         10  WS-LE-MEDIUM         PIC X(04).
012900         10  WS-LE-BATCH-LINES    PIC X(15).
013000         10  WS-LE-JARS           PIC 9(05) COMP.
013100         10  WS-LE-AGE-WEEKS      PIC 9(03) COMP.
013200         10  WS-LE-CHAMBER-NUM    PIC 9(03) COMP.
013300         10  WS-LE-SHELF          PIC X(01).
013400         10  WS-LE-POSITION       PIC 9(03) COMP.
013500         10  WS-LE-TYPE           PIC X(01).
013600*                        S = STANDARD, C = COLD-STORAGE (CHF),
013700*                        U = UNPARSED
013800         10  FILLER               PIC X(05).
013900*
014000* -------------------- DISTINCT-CHAMBER TABLE -----------------------
014100 01  WS-CHAMBER-TABLE.
014200     05  WS-CH-COUNT              PIC 9(03) COMP VALUE ZERO.
014300     05  WS-CH-ENTRY OCCURS 100 TIMES INDEXED BY CH-IDX.
014400         10  WS-CH-NUMBER         PIC 9(03) COMP.
014500         10  WS-CH-JAR-TOTAL      PIC 9(07) COMP.
014600         10  WS-CH-MAX-POSITION   PIC 9(03) COMP.
014700         10  FILLER               PIC X(03).
014800*
014900* -------------------- GLOBAL SERIES DEDUP TABLE --------------------
015000 01  WS-GLOBAL-SERIES-TABLE.
015100     05  WS-GS-COUNT              PIC 9(05) COMP VALUE ZERO.
015200     05  WS-GS-ENTRY OCCURS 3000 TIMES INDEXED BY GS-IDX.
015300         10  WS-GS-STRAIN         PIC X(10).
015400         10  WS-GS-BATCH-LINES    PIC X(15).
015500         10  FILLER               PIC X(03).
015600*
015700* ------------- CHAMBER-LEVEL SERIES/STRAIN DEDUP TABLES -------------
015800 01  WS-CHAM-SERIES-TABLE.
015900     05  WS-CS-COUNT              PIC 9(05) COMP VALUE ZERO.
016000     05  WS-CS-ENTRY OCCURS 6000 TIMES INDEXED BY CS-IDX.
016100         10  WS-CS-CHAMBER-NUM    PIC 9(03) COMP.
016200         10  WS-CS-STRAIN         PIC X(10).
016300         10  WS-CS-BATCH-LINES    PIC X(15).
016400         10  FILLER               PIC X(03).
016500*
016600 01  WS-CHAM-STRAIN-TABLE.
016700     05  WS-CHS-COUNT             PIC 9(05) COMP VALUE ZERO.
016800     05  WS-CHS-ENTRY OCCURS 6000 TIMES INDEXED BY CHS-IDX.
016900         10  WS-CHS-CHAMBER-NUM   PIC 9(03) COMP.
017000         10  WS-CHS-STRAIN        PIC X(10).
017100         10  FILLER               PIC X(03).
017200*
017300* -------------------- CHAMBER-DETAIL WORK TABLE ---------------------
017400* REBUILT FOR EACH CHAMBER IN TURN - HOLDS ONLY THAT CHAMBER'S
017500* ROWS, SORTED SHELF/POSITION, FOR THE DETAIL LISTING.
017600 01  WS-DETAIL-TABLE.
017700     05  WS-DT-COUNT              PIC 9(05) COMP VALUE ZERO.
017800     05  WS-DT-ENTRY OCCURS 600 TIMES INDEXED BY DT-IDX.
017900         10  WS-DT-SHELF          PIC X(01).
018000         10  WS-DT-POSITION       PIC 9(03) COMP.
018100         10  WS-DT-BARCODE        PIC X(26).
018200         10  WS-DT-STRAIN         PIC X(10).
018300         10  WS-DT-VARIETY        PIC X(30).
018400         10  WS-DT-MEDIUM         PIC X(04).
018500         10  WS-DT-JARS           PIC 9(05) COMP.
018600         10  WS-DT-AGE-WEEKS      PIC 9(03) COMP.
018700         10  FILLER               PIC X(03).
018800*
018900 01  WS-DETAIL-SORT-WORK.
019000     05  WS-DSORT-IDX             PIC 9(05) COMP.
019100     05  WS-DSORT-IDX2            PIC 9(05) COMP.
019200     05  WS-DSORT-HOLD            PIC X(89).
019300     05  FILLER                   PIC X(05).
019400*
019500* -------------------- PARSE WORK AREA (R3) --------------------------
019600 01  WS-PARSE-WORK.
019700     05  WS-PARSE-CHAMBRE         PIC X(10).
019800     05  WS-PARSE-CHAMBRE-NUM-VW REDEFINES WS-PARSE-CHAMBRE
019900                                  PIC 9(10).
020000     05  WS-PARSE-EMPLACEMENT     PIC X(10).
020100     05  WS-PARSE-EMPL-NUM-VW REDEFINES WS-PARSE-EMPLACEMENT
020200                                  PIC 9(10).
020300     05  WS-CHAMBRE-LEN           PIC 9(02) COMP.
020400     05  WS-EMPL-LEN              PIC 9(02) COMP.
020500     05  WS-LEAD-DIGIT-LEN        PIC 9(02) COMP.
020600     05  WS-TAIL-DIGIT-LEN        PIC 9(02) COMP.
020700     05  WS-SHELF-POS             PIC 9(02) COMP.
020800     05  WS-ONE-CHAR              PIC X(01).
020900         88  WS-VALID-SHELF-CHAR  VALUES "A" "B" "C" "D" "E" "Z".
021000     05  WS-CHF-TALLY             PIC 9(02) COMP.
021100     05  WS-FROID-TALLY           PIC 9(02) COMP.
021200     05  WS-PARSE-SCAN-POS        PIC 9(02) COMP.
021300     05  WS-PARSE-CHAMBER-NUM     PIC 9(03) COMP.
021400     05  WS-PARSE-SHELF           PIC X(01).
021500     05  WS-PARSE-POSITION        PIC 9(03) COMP.
021600     05  WS-PARSE-TYPE            PIC X(01).
021700     05  FILLER                   PIC X(05).
021800*
021900* GENERIC "SUBROUTINE" WORK FIELDS - USED BY G900/G910/G920.
022000 01  WS-EXTRACT-WORK.
022100     05  WS-EXTRACT-SOURCE        PIC X(10).
022200     05  WS-EXTRACT-START         PIC 9(02) COMP.
022300     05  WS-EXTRACT-LEN           PIC 9(02) COMP.
022400     05  WS-EXTRACT-END-LIMIT     PIC 9(02) COMP.
022500     05  WS-EXTRACT-OFFSET        PIC 9(02) COMP.
022600     05  WS-EXTRACT-RESULT        PIC 9(03).
022700     05  WS-EXTRACT-RESULT-X REDEFINES WS-EXTRACT-RESULT
022800                                  PIC X(03).
022900     05  FILLER                   PIC X(05).
023000*
023100* -------------------- MATRIX PRINT WORK -----------------------------
023200 01  WS-MATRIX-WORK.
023300     05  WS-SHELF-LETTERS         PIC X(06) VALUE "ABCDEZ".
023400     05  WS-SHELF-SCAN-IDX        PIC 9(01) COMP.
023500     05  WS-POSITION-IDX          PIC 9(03) COMP.
023600     05  WS-CELL-JARS             PIC 9(07) COMP.
023700     05  WS-CELL-DISPLAY          PIC ZZZZ9.
023800     05  WS-CELL-DISPLAY-X REDEFINES WS-CELL-DISPLAY
023900                                  PIC X(05).
024000     05  WS-PRINT-LINE            PIC X(132).
024100     05  WS-STRING-PTR            PIC 9(03) COMP.
024200     05  FILLER                   PIC X(05).
024300*
024400* -------------------- GLOBAL SUMMARY COUNTERS -----------------------
024500 01  WS-SUMMARY-COUNTERS.
024600     05  WS-TOTAL-SERIES          PIC 9(07) COMP VALUE ZERO.
024700     05  WS-STANDARD-SERIES       PIC 9(07) COMP VALUE ZERO.
024800     05  WS-COLD-SERIES           PIC 9(07) COMP VALUE ZERO.
024900     05  WS-UNPARSED-SERIES       PIC 9(07) COMP VALUE ZERO.
025000     05  WS-CHAM-SERIES-COUNT     PIC 9(05) COMP.
025100     05  WS-CHAM-STRAIN-COUNT     PIC 9(05) COMP.
025200     05  FILLER                   PIC X(05).
025300*
025400 EJECT
025500*****************************************************************
025600 PROCEDURE DIVISION.
025700*****************************************************************
025800 MAIN-MODULE.
025900*----------------------------------------------------------------*
026000     PERFORM A000-LOAD-REFERENCE-TABLES
026100        THRU A099-LOAD-REFERENCE-TABLES-EX.
026200*
026300     PERFORM B000-READ-AND-PARSE-INVENTORY
026400        THRU B099-READ-AND-PARSE-INVENTORY-EX.
026500*
026600     PERFORM C000-ACCUMULATE-STATISTICS
026700        THRU C099-ACCUMULATE-STATISTICS-EX.
026800*
026900     PERFORM D000-PRINT-CHAMBER-REPORTS
027000        THRU D099-PRINT-CHAMBER-REPORTS-EX.
027100*
027200     PERFORM E000-PRINT-GLOBAL-SUMMARY
027300        THRU E099-PRINT-GLOBAL-SUMMARY-EX.
027400*
027500     PERFORM Z000-END-PROGRAM-ROUTINE
027600        THRU Z099-END-PROGRAM-ROUTINE-EX.
027700*
027800     GOBACK.
027900*
028000*------------------------------------------------------------------
028100* LOAD STRAIN/VARIETY/MEDIUM/LOCATION INTO WORKING STORAGE SO
028200* CODES AND IDS CAN BE RESOLVED WITHOUT A KEYED FILE ACCESS.
028300*------------------------------------------------------------------
028400 A000-LOAD-REFERENCE-TABLES.
028500*------------------------------------------------------------------
028600     MOVE ZERO TO PLB-STRAIN-COUNT PLB-VARIETY-COUNT
028700                  PLB-MEDIUM-COUNT PLB-LOCATION-COUNT.
028800*
028900     OPEN INPUT STRAIN-FILE.
029000     IF  NOT WK-C-SUCCESSFUL
029100         DISPLAY "PLBCHAM - OPEN FILE ERROR - STRAINS"
029200         PERFORM Y900-ABNORMAL-TERMINATION
029300     END-IF.
029400     MOVE "N" TO WS-END-OF-FILE-SW.
029500     PERFORM A010-READ-STRAIN-RECORD
029600        THRU A019-READ-STRAIN-RECORD-EX.
029700     PERFORM A020-ADD-STRAIN-ENTRY
029800        THRU A029-ADD-STRAIN-ENTRY-EX
029900        UNTIL WS-END-OF-FILE.
030000     CLOSE STRAIN-FILE.
030100*
030200     OPEN INPUT VARIETY-FILE.
030300     IF  NOT WK-C-SUCCESSFUL
030400         DISPLAY "PLBCHAM - OPEN FILE ERROR - VARIETIES"
030500         PERFORM Y900-ABNORMAL-TERMINATION
030600     END-IF.
030700     MOVE "N" TO WS-END-OF-FILE-SW.
030800     PERFORM A030-READ-VARIETY-RECORD
030900        THRU A039-READ-VARIETY-RECORD-EX.
031000     PERFORM A040-ADD-VARIETY-ENTRY
031100        THRU A049-ADD-VARIETY-ENTRY-EX
031200        UNTIL WS-END-OF-FILE.
031300     CLOSE VARIETY-FILE.
031400*
031500     OPEN INPUT MEDIUM-FILE.
031600     IF  NOT WK-C-SUCCESSFUL
031700         DISPLAY "PLBCHAM - OPEN FILE ERROR - MEDIUMS"
031800         PERFORM Y900-ABNORMAL-TERMINATION
031900     END-IF.
032000     MOVE "N" TO WS-END-OF-FILE-SW.
032100     PERFORM A050-READ-MEDIUM-RECORD
032200        THRU A059-READ-MEDIUM-RECORD-EX.
032300     PERFORM A060-ADD-MEDIUM-ENTRY
032400        THRU A069-ADD-MEDIUM-ENTRY-EX
032500        UNTIL WS-END-OF-FILE.
032600     CLOSE MEDIUM-FILE.
032700*
032800     OPEN INPUT LOCATION-FILE.
032900     IF  NOT WK-C-SUCCESSFUL
033000         DISPLAY "PLBCHAM - OPEN FILE ERROR - LOCATIONS"
033100         PERFORM Y900-ABNORMAL-TERMINATION
033200     END-IF.
033300     MOVE "N" TO WS-END-OF-FILE-SW.
033400     PERFORM A070-READ-LOCATION-RECORD
033500        THRU A079-READ-LOCATION-RECORD-EX.
033600     PERFORM A080-ADD-LOCATION-ENTRY
033700        THRU A089-ADD-LOCATION-ENTRY-EX
033800        UNTIL WS-END-OF-FILE.
033900     CLOSE LOCATION-FILE.
034000*================================================================*
034100 A099-LOAD-REFERENCE-TABLES-EX.
034200*================================================================*
034300     EXIT.
034400*
034500*------------------------------------------------------------------
034600 A010-READ-STRAIN-RECORD.
034700*------------------------------------------------------------------
034800     READ STRAIN-FILE.
034900     IF  WK-C-AT-END
035000         MOVE "Y" TO WS-END-OF-FILE-SW
035100     ELSE
035200         IF  NOT WK-C-SUCCESSFUL
035300             DISPLAY "PLBCHAM - READ ERROR - STRAINS"
035400             PERFORM Y900-ABNORMAL-TERMINATION
035500         END-IF
035600     END-IF.
035700*================================================================*
035800 A019-READ-STRAIN-RECORD-EX.
035900*================================================================*
036000     EXIT.
036100*
036200*------------------------------------------------------------------
036300 A020-ADD-STRAIN-ENTRY.
036400*------------------------------------------------------------------
036500     ADD 1 TO PLB-STRAIN-COUNT.
036600     SET STR-IDX TO PLB-STRAIN-COUNT.
036700     MOVE STR-ID                 TO PLB-STRT-ID(STR-IDX).
036800     MOVE STR-CODE               TO PLB-STRT-CODE(STR-IDX).
036900     PERFORM A010-READ-STRAIN-RECORD
037000        THRU A019-READ-STRAIN-RECORD-EX.
037100*================================================================*
037200 A029-ADD-STRAIN-ENTRY-EX.
037300*================================================================*
037400     EXIT.
037500*
037600*------------------------------------------------------------------
037700 A030-READ-VARIETY-RECORD.
037800*------------------------------------------------------------------
037900     READ VARIETY-FILE.
038000     IF  WK-C-AT-END
038100         MOVE "Y" TO WS-END-OF-FILE-SW
038200     ELSE
038300         IF  NOT WK-C-SUCCESSFUL
038400             DISPLAY "PLBCHAM - READ ERROR - VARIETIES"
038500             PERFORM Y900-ABNORMAL-TERMINATION
038600         END-IF
038700     END-IF.
038800*================================================================*
038900 A039-READ-VARIETY-RECORD-EX.
039000*================================================================*
039100     EXIT.
039200*
039300*------------------------------------------------------------------
039400 A040-ADD-VARIETY-ENTRY.
039500*------------------------------------------------------------------
039600     ADD 1 TO PLB-VARIETY-COUNT.
039700     SET VAR-IDX TO PLB-VARIETY-COUNT.
039800     MOVE VAR-ID                 TO PLB-VART-ID(VAR-IDX).
039900     MOVE VAR-NAME                TO PLB-VART-NAME(VAR-IDX).
040000     MOVE VAR-STRAIN-ID          TO PLB-VART-STRAIN-ID(VAR-IDX).
040100     MOVE VAR-BATCH-NUMBER       TO PLB-VART-BATCH-NO(VAR-IDX).
040200     PERFORM A030-READ-VARIETY-RECORD
040300        THRU A039-READ-VARIETY-RECORD-EX.
040400*================================================================*
040500 A049-ADD-VARIETY-ENTRY-EX.
040600*================================================================*
040700     EXIT.
040800*
040900*------------------------------------------------------------------
041000 A050-READ-MEDIUM-RECORD.
041100*------------------------------------------------------------------
041200     READ MEDIUM-FILE.
041300     IF  WK-C-AT-END
041400         MOVE "Y" TO WS-END-OF-FILE-SW
041500     ELSE
041600         IF  NOT WK-C-SUCCESSFUL
041700             DISPLAY "PLBCHAM - READ ERROR - MEDIUMS"
041800             PERFORM Y900-ABNORMAL-TERMINATION
041900         END-IF
042000     END-IF.
042100*================================================================*
042200 A059-READ-MEDIUM-RECORD-EX.
042300*================================================================*
042400     EXIT.
042500*
042600*------------------------------------------------------------------
042700 A060-ADD-MEDIUM-ENTRY.
042800*------------------------------------------------------------------
042900     ADD 1 TO PLB-MEDIUM-COUNT.
043000     SET MED-IDX TO PLB-MEDIUM-COUNT.
043100     MOVE MED-ID                 TO PLB-MEDT-ID(MED-IDX).
043200     MOVE MED-CODE               TO PLB-MEDT-CODE(MED-IDX).
043300     PERFORM A050-READ-MEDIUM-RECORD
043400        THRU A059-READ-MEDIUM-RECORD-EX.
043500*================================================================*
043600 A069-ADD-MEDIUM-ENTRY-EX.
043700*================================================================*
043800     EXIT.
043900*
044000*------------------------------------------------------------------
044100 A070-READ-LOCATION-RECORD.
044200*------------------------------------------------------------------
044300     READ LOCATION-FILE.
044400     IF  WK-C-AT-END
044500         MOVE "Y" TO WS-END-OF-FILE-SW
044600     ELSE
044700         IF  NOT WK-C-SUCCESSFUL
044800             DISPLAY "PLBCHAM - READ ERROR - LOCATIONS"
044900             PERFORM Y900-ABNORMAL-TERMINATION
045000         END-IF
045100     END-IF.
045200*================================================================*
045300 A079-READ-LOCATION-RECORD-EX.
045400*================================================================*
045500     EXIT.
045600*
045700*------------------------------------------------------------------
045800 A080-ADD-LOCATION-ENTRY.
045900*------------------------------------------------------------------
046000     ADD 1 TO PLB-LOCATION-COUNT.
046100     SET LOC-IDX TO PLB-LOCATION-COUNT.
046200     MOVE LOC-ID                 TO PLB-LOCT-ID(LOC-IDX).
046300     MOVE LOC-CHAMBRE            TO PLB-LOCT-CHAMBRE(LOC-IDX).
046400     MOVE LOC-EMPLACEMENT        TO
046500                              PLB-LOCT-EMPLACEMENT(LOC-IDX).
046600     PERFORM A070-READ-LOCATION-RECORD
046700        THRU A079-READ-LOCATION-RECORD-EX.
046800*================================================================*
046900 A089-ADD-LOCATION-ENTRY-EX.
047000*================================================================*
047100     EXIT.
047200*
047300*------------------------------------------------------------------
047400* READ THE NORMALIZED INVENTORY, KEEP ACTIVE RECORDS ONLY, RESOLVE
047500* THEIR CODES AND PARSE THE LOCATION TEXT (R3).
047600*------------------------------------------------------------------
047700 B000-READ-AND-PARSE-INVENTORY.
047800*------------------------------------------------------------------
047900     MOVE ZERO TO WS-LE-COUNT.
048000     OPEN INPUT PLANTV2-FILE.
048100     IF  NOT WK-C-SUCCESSFUL
048200         DISPLAY "PLBCHAM - OPEN FILE ERROR - PLANTSV2"
048300         PERFORM Y900-ABNORMAL-TERMINATION
048400     END-IF.
048500*
048600     MOVE "N" TO WS-END-OF-FILE-SW.
048700     PERFORM B010-READ-PLANTV2-RECORD
048800        THRU B019-READ-PLANTV2-RECORD-EX.
048900     PERFORM B020-PROCESS-ONE-RECORD
049000        THRU B029-PROCESS-ONE-RECORD-EX
049100        UNTIL WS-END-OF-FILE.
049200*
049300     CLOSE PLANTV2-FILE.
049400*================================================================*
049500 B099-READ-AND-PARSE-INVENTORY-EX.
049600*================================================================*
049700     EXIT.
049800*
049900*------------------------------------------------------------------
050000 B010-READ-PLANTV2-RECORD.
050100*------------------------------------------------------------------
050200     READ PLANTV2-FILE.
050300     IF  WK-C-AT-END
050400         MOVE "Y" TO WS-END-OF-FILE-SW
050500     ELSE
050600         IF  NOT WK-C-SUCCESSFUL
050700             DISPLAY "PLBCHAM - READ ERROR - PLANTSV2"
050800             PERFORM Y900-ABNORMAL-TERMINATION
050900         END-IF
051000     END-IF.
051100*================================================================*
051200 B019-READ-PLANTV2-RECORD-EX.
051300*================================================================*
051400     EXIT.
051500*
051600*------------------------------------------------------------------
051700 B020-PROCESS-ONE-RECORD.
051800*------------------------------------------------------------------
051900     IF  PV2-ACTIVE-FLAG = 1
052000         PERFORM B030-RESOLVE-AND-PARSE
052100            THRU B039-RESOLVE-AND-PARSE-EX
052200     END-IF.
052300     PERFORM B010-READ-PLANTV2-RECORD
052400        THRU B019-READ-PLANTV2-RECORD-EX.
052500*================================================================*
052600 B029-PROCESS-ONE-RECORD-EX.
052700*================================================================*
052800     EXIT.
052900*
053000*------------------------------------------------------------------
053100 B030-RESOLVE-AND-PARSE.
053200*------------------------------------------------------------------
053300     MOVE SPACES TO WS-PARSE-CHAMBRE WS-PARSE-EMPLACEMENT.
053400     MOVE "N" TO WS-FOUND-SW.
053500     PERFORM B040-FIND-LOCATION-BY-ID
053600        THRU B049-FIND-LOCATION-BY-ID-EX
053700        VARYING LOC-IDX FROM 1 BY 1
053800        UNTIL LOC-IDX > PLB-LOCATION-COUNT OR WS-FOUND.
053900*
054000     MOVE "N" TO WS-FOUND-SW.
054100     PERFORM B050-FIND-STRAIN-BY-ID
054200        THRU B059-FIND-STRAIN-BY-ID-EX
054300        VARYING STR-IDX FROM 1 BY 1
054400        UNTIL STR-IDX > PLB-STRAIN-COUNT OR WS-FOUND.
054500*
054600     MOVE "N" TO WS-FOUND-SW.
054700     PERFORM B060-FIND-VARIETY-BY-ID
054800        THRU B069-FIND-VARIETY-BY-ID-EX
054900        VARYING VAR-IDX FROM 1 BY 1
055000        UNTIL VAR-IDX > PLB-VARIETY-COUNT OR WS-FOUND.
055100*
055200     MOVE "N" TO WS-FOUND-SW.
055300     PERFORM B070-FIND-MEDIUM-BY-ID
055400        THRU B079-FIND-MEDIUM-BY-ID-EX
055500        VARYING MED-IDX FROM 1 BY 1
055600        UNTIL MED-IDX > PLB-MEDIUM-COUNT OR WS-FOUND.
055700*
055800     PERFORM B080-PARSE-LOCATION-TEXT
055900        THRU B089-PARSE-LOCATION-TEXT-EX.
056000*
056100     PERFORM B090-ADD-LOC-ENTRY
056200        THRU B099-ADD-LOC-ENTRY-EX.
056300*================================================================*
056400 B039-RESOLVE-AND-PARSE-EX.
056500*================================================================*
056600     EXIT.
056700*
056800*------------------------------------------------------------------
056900 B040-FIND-LOCATION-BY-ID.
057000*------------------------------------------------------------------
057100     IF  PLB-LOCT-ID(LOC-IDX) = PV2-LOCATION-ID
057200         MOVE PLB-LOCT-CHAMBRE(LOC-IDX)     TO WS-PARSE-CHAMBRE
057300         MOVE PLB-LOCT-EMPLACEMENT(LOC-IDX) TO
057400                                        WS-PARSE-EMPLACEMENT
057500         MOVE "Y" TO WS-FOUND-SW
057600     END-IF.
057700*================================================================*
057800 B049-FIND-LOCATION-BY-ID-EX.
057900*================================================================*
058000     EXIT.
058100*
058200*------------------------------------------------------------------
058300 B050-FIND-STRAIN-BY-ID.
058400*------------------------------------------------------------------
058500     IF  PLB-STRT-ID(STR-IDX) = PV2-STRAIN-ID
058600         MOVE "Y" TO WS-FOUND-SW
058700     END-IF.
058800*================================================================*
058900 B059-FIND-STRAIN-BY-ID-EX.
059000*================================================================*
059100     EXIT.
059200*
059300*------------------------------------------------------------------
059400 B060-FIND-VARIETY-BY-ID.
059500*------------------------------------------------------------------
059600     IF  PLB-VART-ID(VAR-IDX) = PV2-VARIETY-ID
059700         MOVE "Y" TO WS-FOUND-SW
059800     END-IF.
059900*================================================================*
060000 B069-FIND-VARIETY-BY-ID-EX.
060100*================================================================*
060200     EXIT.
060300*
060400*------------------------------------------------------------------
060500 B070-FIND-MEDIUM-BY-ID.
060600*------------------------------------------------------------------
060700     IF  PLB-MEDT-ID(MED-IDX) = PV2-MEDIUM-ID
060800         MOVE "Y" TO WS-FOUND-SW
060900     END-IF.
061000*================================================================*
061100 B079-FIND-MEDIUM-BY-ID-EX.
061200*================================================================*
061300     EXIT.
061400*
061500*------------------------------------------------------------------
061600* R3 - PARSE CHAMBER/EMPLACEMENT, UPPER-CASED AND TRIMMED, TRIED
061700* IN RULE ORDER 0 THRU 3 (RULE 4 IS THE SAME PATTERN AS RULE 2
061800* AND CAN NEVER FIRE - KEPT HERE ONLY AS A COMMENT, PER SPEC).
061900*------------------------------------------------------------------
062000 B080-PARSE-LOCATION-TEXT.
062100*------------------------------------------------------------------
062200     INSPECT WS-PARSE-CHAMBRE CONVERTING
062300         "abcdefghijklmnopqrstuvwxyz" TO
062400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
062500     INSPECT WS-PARSE-EMPLACEMENT CONVERTING
062600         "abcdefghijklmnopqrstuvwxyz" TO
062700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
062800*
062900     MOVE ZERO  TO WS-PARSE-CHAMBER-NUM.
063000     MOVE SPACE TO WS-PARSE-SHELF.
063100     MOVE ZERO  TO WS-PARSE-POSITION.
063200*
063300     MOVE WS-PARSE-CHAMBRE    TO WS-EXTRACT-SOURCE.
063400     PERFORM G900-COMPUTE-CONTENT-LEN
063500        THRU G909-COMPUTE-CONTENT-LEN-EX.
063600     MOVE WS-EXTRACT-OFFSET   TO WS-CHAMBRE-LEN.
063700*
063800     MOVE WS-PARSE-EMPLACEMENT TO WS-EXTRACT-SOURCE.
063900     PERFORM G900-COMPUTE-CONTENT-LEN
064000        THRU G909-COMPUTE-CONTENT-LEN-EX.
064100     MOVE WS-EXTRACT-OFFSET   TO WS-EMPL-LEN.
064200*
064300     INSPECT WS-PARSE-CHAMBRE TALLYING WS-CHF-TALLY
064400         FOR ALL "CHF".
064500     INSPECT WS-PARSE-CHAMBRE TALLYING WS-FROID-TALLY
064600         FOR ALL "FROID".
064700*
064800     IF  WS-CHF-TALLY > ZERO OR WS-FROID-TALLY > ZERO
064900         MOVE "C" TO WS-PARSE-TYPE
065000     ELSE
065100         MOVE "N" TO WS-FOUND-SW
065200         PERFORM B100-TRY-RULE-1
065300            THRU B109-TRY-RULE-1-EX
065400         IF  NOT WS-FOUND
065500             PERFORM B110-TRY-RULE-2
065600                THRU B119-TRY-RULE-2-EX
065700         END-IF
065800         IF  NOT WS-FOUND
065900             PERFORM B120-TRY-RULE-3
066000                THRU B129-TRY-RULE-3-EX
066100         END-IF
066200         IF  WS-FOUND
066300             MOVE "S" TO WS-PARSE-TYPE
066400         ELSE
066500             MOVE "U" TO WS-PARSE-TYPE
066600         END-IF
066700     END-IF.
066800*================================================================*
066900 B089-PARSE-LOCATION-TEXT-EX.
067000*================================================================*
067100     EXIT.
067200*
067300*------------------------------------------------------------------
067400* RULE 1 - EMPLACEMENT MATCHES <DIGITS><SHELF><DIGITS>.
067500*------------------------------------------------------------------
067600 B100-TRY-RULE-1.
067700*------------------------------------------------------------------
067800     MOVE WS-PARSE-EMPLACEMENT TO WS-EXTRACT-SOURCE.
067900     MOVE 1 TO WS-EXTRACT-START.
068000     MOVE WS-EMPL-LEN TO WS-EXTRACT-END-LIMIT.
068100     PERFORM G910-COUNT-DIGITS-FROM-START
068200        THRU G919-COUNT-DIGITS-FROM-START-EX.
068300     MOVE WS-LEAD-DIGIT-LEN TO WS-EXTRACT-LEN.
068400*
068500     IF  WS-LEAD-DIGIT-LEN > ZERO
068600     AND WS-LEAD-DIGIT-LEN < WS-EMPL-LEN
068700         COMPUTE WS-SHELF-POS = WS-LEAD-DIGIT-LEN + 1
068800         MOVE WS-PARSE-EMPLACEMENT(WS-SHELF-POS : 1)
068900                                  TO WS-ONE-CHAR
069000         IF  WS-VALID-SHELF-CHAR
069100         AND WS-SHELF-POS < WS-EMPL-LEN
069200             MOVE WS-PARSE-EMPLACEMENT TO WS-EXTRACT-SOURCE
069300             COMPUTE WS-EXTRACT-START = WS-SHELF-POS + 1
069400             MOVE WS-EMPL-LEN TO WS-EXTRACT-END-LIMIT
069500             PERFORM G910-COUNT-DIGITS-FROM-START
069600                THRU G919-COUNT-DIGITS-FROM-START-EX
069700             COMPUTE WS-TAIL-DIGIT-LEN =
069800                 WS-EMPL-LEN - WS-SHELF-POS
069900             IF  WS-LEAD-DIGIT-LEN = WS-TAIL-DIGIT-LEN
070000                 MOVE WS-PARSE-EMPLACEMENT TO
070100                                          WS-EXTRACT-SOURCE
070200                 MOVE 1 TO WS-EXTRACT-START
070300                 MOVE WS-SHELF-POS MINUS 1 TO WS-EXTRACT-LEN
070400                 PERFORM G900-EXTRACT-NUMBER
070500                    THRU G909-EXTRACT-NUMBER-EX
070600                 MOVE WS-EXTRACT-RESULT TO
070700                                     WS-PARSE-CHAMBER-NUM
070800                 MOVE WS-ONE-CHAR TO WS-PARSE-SHELF
070900                 MOVE WS-PARSE-EMPLACEMENT TO
071000                                          WS-EXTRACT-SOURCE
071100                 COMPUTE WS-EXTRACT-START = WS-SHELF-POS + 1
071200                 MOVE WS-TAIL-DIGIT-LEN TO WS-EXTRACT-LEN
071300                 PERFORM G900-EXTRACT-NUMBER
071400                    THRU G909-EXTRACT-NUMBER-EX
071500                 MOVE WS-EXTRACT-RESULT TO WS-PARSE-POSITION
071600                 MOVE "Y" TO WS-FOUND-SW
071700             END-IF
071800         END-IF
071900     END-IF.
072000*================================================================*
072100 B109-TRY-RULE-1-EX.
072200*================================================================*
072300     EXIT.
072400*
072500*------------------------------------------------------------------
072600* RULE 2 - EMPLACEMENT MATCHES <SHELF><DIGITS>, CHAMBER ALL DIGITS.
072700*------------------------------------------------------------------
072800 B110-TRY-RULE-2.
072900*------------------------------------------------------------------
073000     IF  WS-EMPL-LEN > 1
073100         MOVE WS-PARSE-EMPLACEMENT(1 : 1) TO WS-ONE-CHAR
073200         IF  WS-VALID-SHELF-CHAR
073300             MOVE WS-PARSE-EMPLACEMENT TO WS-EXTRACT-SOURCE
073400             MOVE 2 TO WS-EXTRACT-START
073500             MOVE WS-EMPL-LEN TO WS-EXTRACT-END-LIMIT
073600             PERFORM G910-COUNT-DIGITS-FROM-START
073700                THRU G919-COUNT-DIGITS-FROM-START-EX
073800             IF  WS-LEAD-DIGIT-LEN = WS-EMPL-LEN - 1
073900                 MOVE WS-PARSE-CHAMBRE TO WS-EXTRACT-SOURCE
074000                 MOVE 1 TO WS-EXTRACT-START
074100                 MOVE WS-CHAMBRE-LEN TO WS-EXTRACT-END-LIMIT
074200                 PERFORM G910-COUNT-DIGITS-FROM-START
074300                    THRU G919-COUNT-DIGITS-FROM-START-EX
074400                 IF  WS-LEAD-DIGIT-LEN = WS-CHAMBRE-LEN
074500                 AND WS-CHAMBRE-LEN > ZERO
074600                     MOVE WS-PARSE-CHAMBRE TO WS-EXTRACT-SOURCE
074700                     MOVE 1 TO WS-EXTRACT-START
074800                     MOVE WS-CHAMBRE-LEN TO WS-EXTRACT-LEN
074900                     PERFORM G900-EXTRACT-NUMBER
075000                        THRU G909-EXTRACT-NUMBER-EX
075100                     MOVE WS-EXTRACT-RESULT TO
075200                                     WS-PARSE-CHAMBER-NUM
075300                     MOVE WS-PARSE-EMPLACEMENT(1 : 1) TO
075400                                        WS-PARSE-SHELF
075500                     MOVE WS-PARSE-EMPLACEMENT TO
075600                                          WS-EXTRACT-SOURCE
075700                     MOVE 2 TO WS-EXTRACT-START
075800                     COMPUTE WS-EXTRACT-LEN = WS-EMPL-LEN - 1
075900                     PERFORM G900-EXTRACT-NUMBER
076000                        THRU G909-EXTRACT-NUMBER-EX
076100                     MOVE WS-EXTRACT-RESULT TO WS-PARSE-POSITION
076200                     MOVE "Y" TO WS-FOUND-SW
076300                 END-IF
076400             END-IF
076500         END-IF
076600     END-IF.
076700*================================================================*
076800 B119-TRY-RULE-2-EX.
076900*================================================================*
077000     EXIT.
077100*
077200*------------------------------------------------------------------
077300* RULE 3 - CHAMBER MATCHES <DIGITS><SHELF>, EMPLACEMENT ALL DIGITS.
077400*------------------------------------------------------------------
077500 B120-TRY-RULE-3.
077600*------------------------------------------------------------------
077700     IF  WS-CHAMBRE-LEN > 1
077800         MOVE WS-PARSE-CHAMBRE TO WS-EXTRACT-SOURCE
077900         MOVE 1 TO WS-EXTRACT-START
078000         COMPUTE WS-EXTRACT-END-LIMIT = WS-CHAMBRE-LEN - 1
078100         PERFORM G910-COUNT-DIGITS-FROM-START
078200            THRU G919-COUNT-DIGITS-FROM-START-EX
078300         IF  WS-LEAD-DIGIT-LEN = WS-CHAMBRE-LEN - 1
078400             MOVE WS-PARSE-CHAMBRE(WS-CHAMBRE-LEN : 1) TO
078500                                                   WS-ONE-CHAR
078600             IF  WS-VALID-SHELF-CHAR
078700                 MOVE WS-PARSE-EMPLACEMENT TO WS-EXTRACT-SOURCE
078800                 MOVE 1 TO WS-EXTRACT-START
078900                 MOVE WS-EMPL-LEN TO WS-EXTRACT-END-LIMIT
079000                 PERFORM G910-COUNT-DIGITS-FROM-START
079100                    THRU G919-COUNT-DIGITS-FROM-START-EX
079200                 IF  WS-LEAD-DIGIT-LEN = WS-EMPL-LEN
079300                 AND WS-EMPL-LEN > ZERO
079400                     MOVE WS-PARSE-CHAMBRE TO WS-EXTRACT-SOURCE
079500                     MOVE 1 TO WS-EXTRACT-START
079600                     COMPUTE WS-EXTRACT-LEN = WS-CHAMBRE-LEN - 1
079700                     PERFORM G900-EXTRACT-NUMBER
079800                        THRU G909-EXTRACT-NUMBER-EX
079900                     MOVE WS-EXTRACT-RESULT TO
080000                                     WS-PARSE-CHAMBER-NUM
080100                     MOVE WS-PARSE-CHAMBRE(WS-CHAMBRE-LEN : 1)
080200                                        TO WS-PARSE-SHELF
080300                     MOVE WS-PARSE-EMPLACEMENT TO
080400                                          WS-EXTRACT-SOURCE
080500                     MOVE 1 TO WS-EXTRACT-START
080600                     MOVE WS-EMPL-LEN TO WS-EXTRACT-LEN
080700                     PERFORM G900-EXTRACT-NUMBER
080800                        THRU G909-EXTRACT-NUMBER-EX
080900                     MOVE WS-EXTRACT-RESULT TO WS-PARSE-POSITION
081000                     MOVE "Y" TO WS-FOUND-SW
081100                 END-IF
081200             END-IF
081300         END-IF
081400     END-IF.
081500*================================================================*
081600 B129-TRY-RULE-3-EX.
081700*================================================================*
081800     EXIT.
081900*
082000*------------------------------------------------------------------
082100 B090-ADD-LOC-ENTRY.
082200*------------------------------------------------------------------
082300     ADD 1 TO WS-LE-COUNT.
082400     SET LE-IDX TO WS-LE-COUNT.
082500     MOVE PV2-BARCODE            TO WS-LE-BARCODE(LE-IDX).
082600     MOVE PLB-STRT-CODE(STR-IDX) TO WS-LE-STRAIN(LE-IDX).
082700     MOVE PLB-VART-NAME(VAR-IDX) TO WS-LE-VARIETY(LE-IDX).
082800     MOVE PLB-MEDT-CODE(MED-IDX) TO WS-LE-MEDIUM(LE-IDX).
082900     MOVE PV2-BATCH-LINES        TO WS-LE-BATCH-LINES(LE-IDX).
083000     MOVE PV2-TOTAL-JARS         TO WS-LE-JARS(LE-IDX).
083100     MOVE PV2-NB-WEEKS           TO WS-LE-AGE-WEEKS(LE-IDX).
083200     MOVE WS-PARSE-CHAMBER-NUM   TO WS-LE-CHAMBER-NUM(LE-IDX).
083300     MOVE WS-PARSE-SHELF         TO WS-LE-SHELF(LE-IDX).
083400     MOVE WS-PARSE-POSITION      TO WS-LE-POSITION(LE-IDX).
083500     MOVE WS-PARSE-TYPE          TO WS-LE-TYPE(LE-IDX).
083600*================================================================*
083700 B099-ADD-LOC-ENTRY-EX.
083800*================================================================*
083900     EXIT.
084000*
084100*------------------------------------------------------------------
084200* GENERIC HELPER - CONTENT LENGTH OF A 10-BYTE FIELD (POSITION OF
084300* LAST NON-BLANK CHARACTER).  SOURCE IN WS-EXTRACT-SOURCE, RESULT
084400* RETURNED IN WS-EXTRACT-OFFSET.
084500*------------------------------------------------------------------
084600 G900-COMPUTE-CONTENT-LEN.
084700*------------------------------------------------------------------
084800     MOVE ZERO TO WS-EXTRACT-OFFSET.
084900     PERFORM G901-SCAN-ONE-POSITION
085000        THRU G902-SCAN-ONE-POSITION-EX
085100        VARYING WS-PARSE-SCAN-POS FROM 10 BY -1
085200        UNTIL WS-PARSE-SCAN-POS < 1 OR WS-EXTRACT-OFFSET > ZERO.
085300*================================================================*
085400 G909-COMPUTE-CONTENT-LEN-EX.
085500*================================================================*
085600     EXIT.
085700*
085800*------------------------------------------------------------------
085900 G901-SCAN-ONE-POSITION.
086000*------------------------------------------------------------------
086100     IF  WS-EXTRACT-SOURCE(WS-PARSE-SCAN-POS : 1) NOT = SPACE
086200         MOVE WS-PARSE-SCAN-POS TO WS-EXTRACT-OFFSET
086300     END-IF.
086400*================================================================*
086500 G902-SCAN-ONE-POSITION-EX.
086600*================================================================*
086700     EXIT.
086800*
086900*------------------------------------------------------------------
087000* GENERIC HELPER - COUNT CONSECUTIVE DIGITS STARTING AT
087100* WS-EXTRACT-START, NOT PASSING WS-EXTRACT-END-LIMIT, IN
087200* WS-EXTRACT-SOURCE.  RESULT IN WS-LEAD-DIGIT-LEN.
087300*------------------------------------------------------------------
087400 G910-COUNT-DIGITS-FROM-START.
087500*------------------------------------------------------------------
087600     MOVE ZERO TO WS-LEAD-DIGIT-LEN.
087700     MOVE "N" TO WS-FOUND-SW.
087800     PERFORM G911-CHECK-ONE-DIGIT
087900        THRU G912-CHECK-ONE-DIGIT-EX
088000        VARYING WS-PARSE-SCAN-POS FROM WS-EXTRACT-START BY 1
088100        UNTIL WS-PARSE-SCAN-POS > WS-EXTRACT-END-LIMIT
088200        OR WS-FOUND.
088300*================================================================*
088400 G919-COUNT-DIGITS-FROM-START-EX.
088500*================================================================*
088600     EXIT.
088700*
088800*------------------------------------------------------------------
088900 G911-CHECK-ONE-DIGIT.
089000*------------------------------------------------------------------
089100     IF  WS-EXTRACT-SOURCE(WS-PARSE-SCAN-POS : 1) IS NUMERIC
089200         ADD 1 TO WS-LEAD-DIGIT-LEN
089300     ELSE
089400         MOVE "Y" TO WS-FOUND-SW
089500     END-IF.
089600*================================================================*
089700 G912-CHECK-ONE-DIGIT-EX.
089800*================================================================*
089900     EXIT.
090000*
090100*------------------------------------------------------------------
090200* GENERIC HELPER - EXTRACT WS-EXTRACT-LEN DIGITS STARTING AT
090300* WS-EXTRACT-START FROM WS-EXTRACT-SOURCE, RIGHT-JUSTIFY INTO A
090400* 3-DIGIT NUMERIC RESULT.  A RUN LONGER THAN 3 DIGITS KEEPS ONLY
090500* ITS RIGHTMOST 3 - CHAMBER/POSITION NUMBERS NEVER RUN THAT LONG.
090600*------------------------------------------------------------------
090700 G900-EXTRACT-NUMBER.
090800*------------------------------------------------------------------
090900     MOVE "000" TO WS-EXTRACT-RESULT-X.
091000     IF  WS-EXTRACT-LEN > ZERO
091100         IF  WS-EXTRACT-LEN > 3
091200             COMPUTE WS-EXTRACT-START =
091300                 WS-EXTRACT-START + WS-EXTRACT-LEN - 3
091400             MOVE 3 TO WS-EXTRACT-LEN
091500         END-IF
091600         COMPUTE WS-EXTRACT-OFFSET = 4 - WS-EXTRACT-LEN
091700         MOVE WS-EXTRACT-SOURCE(WS-EXTRACT-START :
091800             WS-EXTRACT-LEN) TO
091900             WS-EXTRACT-RESULT-X(WS-EXTRACT-OFFSET :
092000             WS-EXTRACT-LEN)
092100     END-IF.
092200*================================================================*
092300 G909-EXTRACT-NUMBER-EX.
092400*================================================================*
092500     EXIT.
092600*
092700*------------------------------------------------------------------
092800* ACCUMULATE THE GLOBAL AND PER-CHAMBER DEDUPLICATED STATISTICS.
092900*------------------------------------------------------------------
093000 C000-ACCUMULATE-STATISTICS.
093100*------------------------------------------------------------------
093200     MOVE ZERO TO WS-TOTAL-SERIES WS-STANDARD-SERIES
093300                  WS-COLD-SERIES WS-UNPARSED-SERIES
093400                  WS-GS-COUNT WS-CH-COUNT WS-CS-COUNT
093500                  WS-CHS-COUNT.
093600     PERFORM C010-ACCUMULATE-ONE-ENTRY
093700        THRU C019-ACCUMULATE-ONE-ENTRY-EX
093800        VARYING LE-IDX FROM 1 BY 1 UNTIL LE-IDX > WS-LE-COUNT.
093900*================================================================*
094000 C099-ACCUMULATE-STATISTICS-EX.
094100*================================================================*
094200     EXIT.
094300*
094400*------------------------------------------------------------------
094500 C010-ACCUMULATE-ONE-ENTRY.
094600*------------------------------------------------------------------
094700     PERFORM C020-UPDATE-GLOBAL-SERIES
094800        THRU C029-UPDATE-GLOBAL-SERIES-EX.
094900     IF  WS-LE-TYPE(LE-IDX) = "S"
095000         PERFORM C030-UPDATE-CHAMBER-TABLE
095100            THRU C039-UPDATE-CHAMBER-TABLE-EX
095200         PERFORM C040-UPDATE-CHAM-SERIES
095300            THRU C049-UPDATE-CHAM-SERIES-EX
095400         PERFORM C050-UPDATE-CHAM-STRAIN
095500            THRU C059-UPDATE-CHAM-STRAIN-EX
095600     END-IF.
095700*================================================================*
095800 C019-ACCUMULATE-ONE-ENTRY-EX.
095900*================================================================*
096000     EXIT.
096100*
096200*------------------------------------------------------------------
096300 C020-UPDATE-GLOBAL-SERIES.
096400*------------------------------------------------------------------
096500     MOVE "N" TO WS-FOUND-SW.
096600     PERFORM C021-SCAN-GLOBAL-SERIES
096700        THRU C022-SCAN-GLOBAL-SERIES-EX
096800        VARYING GS-IDX FROM 1 BY 1
096900        UNTIL GS-IDX > WS-GS-COUNT OR WS-FOUND.
097000     IF  NOT WS-FOUND
097100         ADD 1 TO WS-GS-COUNT
097200         SET GS-IDX TO WS-GS-COUNT
097300         MOVE WS-LE-STRAIN(LE-IDX)      TO WS-GS-STRAIN(GS-IDX)
097400         MOVE WS-LE-BATCH-LINES(LE-IDX) TO
097500                                      WS-GS-BATCH-LINES(GS-IDX)
097600         ADD 1 TO WS-TOTAL-SERIES
097700         IF  WS-LE-TYPE(LE-IDX) = "S"
097800             ADD 1 TO WS-STANDARD-SERIES
097900         ELSE
098000             IF  WS-LE-TYPE(LE-IDX) = "C"
098100                 ADD 1 TO WS-COLD-SERIES
098200             ELSE
098300                 ADD 1 TO WS-UNPARSED-SERIES
098400             END-IF
098500         END-IF
098600     END-IF.
098700*================================================================*
098800 C029-UPDATE-GLOBAL-SERIES-EX.
098900*================================================================*
099000     EXIT.
099100*
099200*------------------------------------------------------------------
099300 C021-SCAN-GLOBAL-SERIES.
099400*------------------------------------------------------------------
099500     IF  WS-GS-STRAIN(GS-IDX)      = WS-LE-STRAIN(LE-IDX)
099600     AND WS-GS-BATCH-LINES(GS-IDX) = WS-LE-BATCH-LINES(LE-IDX)
099700         MOVE "Y" TO WS-FOUND-SW
099800     END-IF.
099900*================================================================*
100000 C022-SCAN-GLOBAL-SERIES-EX.
100100*================================================================*
100200     EXIT.
100300*
100400*------------------------------------------------------------------
100500 C030-UPDATE-CHAMBER-TABLE.
100600*------------------------------------------------------------------
100700     MOVE "N" TO WS-FOUND-SW.
100800     PERFORM C031-SCAN-CHAMBER-TABLE
100900        THRU C032-SCAN-CHAMBER-TABLE-EX
101000        VARYING CH-IDX FROM 1 BY 1
101100        UNTIL CH-IDX > WS-CH-COUNT OR WS-FOUND.
101200     IF  NOT WS-FOUND
101300         ADD 1 TO WS-CH-COUNT
101400         SET CH-IDX TO WS-CH-COUNT
101500         MOVE WS-LE-CHAMBER-NUM(LE-IDX) TO WS-CH-NUMBER(CH-IDX)
101600         MOVE ZERO                      TO
101700                                      WS-CH-JAR-TOTAL(CH-IDX)
101800         MOVE ZERO                      TO
101900                                   WS-CH-MAX-POSITION(CH-IDX)
102000     END-IF.
102100     ADD WS-LE-JARS(LE-IDX) TO WS-CH-JAR-TOTAL(CH-IDX).
102200     IF  WS-LE-POSITION(LE-IDX) > WS-CH-MAX-POSITION(CH-IDX)
102300         MOVE WS-LE-POSITION(LE-IDX) TO
102400                                 WS-CH-MAX-POSITION(CH-IDX)
102500     END-IF.
102600*================================================================*
102700 C039-UPDATE-CHAMBER-TABLE-EX.
102800*================================================================*
102900     EXIT.
103000*
103100*------------------------------------------------------------------
103200 C031-SCAN-CHAMBER-TABLE.
103300*------------------------------------------------------------------
103400     IF  WS-CH-NUMBER(CH-IDX) = WS-LE-CHAMBER-NUM(LE-IDX)
103500         MOVE "Y" TO WS-FOUND-SW
103600     END-IF.
103700*================================================================*
103800 C032-SCAN-CHAMBER-TABLE-EX.
103900*================================================================*
104000     EXIT.
104100*
104200*------------------------------------------------------------------
104300 C040-UPDATE-CHAM-SERIES.
104400*------------------------------------------------------------------
104500     MOVE "N" TO WS-FOUND-SW.
104600     PERFORM C041-SCAN-CHAM-SERIES
104700        THRU C042-SCAN-CHAM-SERIES-EX
104800        VARYING CS-IDX FROM 1 BY 1
104900        UNTIL CS-IDX > WS-CS-COUNT OR WS-FOUND.
105000     IF  NOT WS-FOUND
105100         ADD 1 TO WS-CS-COUNT
105200         SET CS-IDX TO WS-CS-COUNT
105300         MOVE WS-LE-CHAMBER-NUM(LE-IDX) TO
105400                                    WS-CS-CHAMBER-NUM(CS-IDX)
105500         MOVE WS-LE-STRAIN(LE-IDX)      TO WS-CS-STRAIN(CS-IDX)
105600         MOVE WS-LE-BATCH-LINES(LE-IDX) TO
105700                                     WS-CS-BATCH-LINES(CS-IDX)
105800     END-IF.
105900*================================================================*
106000 C049-UPDATE-CHAM-SERIES-EX.
106100*================================================================*
106200     EXIT.
106300*
106400*------------------------------------------------------------------
106500 C041-SCAN-CHAM-SERIES.
106600*------------------------------------------------------------------
106700     IF  WS-CS-CHAMBER-NUM(CS-IDX) = WS-LE-CHAMBER-NUM(LE-IDX)
106800     AND WS-CS-STRAIN(CS-IDX)      = WS-LE-STRAIN(LE-IDX)
106900     AND WS-CS-BATCH-LINES(CS-IDX) = WS-LE-BATCH-LINES(LE-IDX)
107000         MOVE "Y" TO WS-FOUND-SW
107100     END-IF.
107200*================================================================*
107300 C042-SCAN-CHAM-SERIES-EX.
107400*================================================================*
107500     EXIT.
107600*
107700*------------------------------------------------------------------
107800 C050-UPDATE-CHAM-STRAIN.
107900*------------------------------------------------------------------
108000     MOVE "N" TO WS-FOUND-SW.
108100     PERFORM C051-SCAN-CHAM-STRAIN
108200        THRU C052-SCAN-CHAM-STRAIN-EX
108300        VARYING CHS-IDX FROM 1 BY 1
108400        UNTIL CHS-IDX > WS-CHS-COUNT OR WS-FOUND.
108500     IF  NOT WS-FOUND
108600         ADD 1 TO WS-CHS-COUNT
108700         SET CHS-IDX TO WS-CHS-COUNT
108800         MOVE WS-LE-CHAMBER-NUM(LE-IDX) TO
108900                                   WS-CHS-CHAMBER-NUM(CHS-IDX)
109000         MOVE WS-LE-STRAIN(LE-IDX)      TO
109100                                        WS-CHS-STRAIN(CHS-IDX)
109200     END-IF.
109300*================================================================*
109400 C059-UPDATE-CHAM-STRAIN-EX.
109500*================================================================*
109600     EXIT.
109700*
109800*------------------------------------------------------------------
109900 C051-SCAN-CHAM-STRAIN.
110000*------------------------------------------------------------------
110100     IF  WS-CHS-CHAMBER-NUM(CHS-IDX) = WS-LE-CHAMBER-NUM(LE-IDX)
110200     AND WS-CHS-STRAIN(CHS-IDX)      = WS-LE-STRAIN(LE-IDX)
110300         MOVE "Y" TO WS-FOUND-SW
110400     END-IF.
110500*================================================================*
110600 C052-SCAN-CHAM-STRAIN-EX.
110700*================================================================*
110800     EXIT.
110900*
111000*------------------------------------------------------------------
111100* PRINT ONE HEADER, MATRIX AND DETAIL LISTING PER CHAMBER.
111200*------------------------------------------------------------------
111300 D000-PRINT-CHAMBER-REPORTS.
111400*------------------------------------------------------------------
111500     PERFORM D010-PRINT-ONE-CHAMBER
111600        THRU D019-PRINT-ONE-CHAMBER-EX
111700        VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > WS-CH-COUNT.
111800*================================================================*
111900 D099-PRINT-CHAMBER-REPORTS-EX.
112000*================================================================*
112100     EXIT.
112200*
112300*------------------------------------------------------------------
112400 D010-PRINT-ONE-CHAMBER.
112500*------------------------------------------------------------------
112600     MOVE ZERO TO WS-CHAM-SERIES-COUNT WS-CHAM-STRAIN-COUNT.
112700     PERFORM D020-COUNT-CHAM-SERIES
112800        THRU D029-COUNT-CHAM-SERIES-EX
112900        VARYING CS-IDX FROM 1 BY 1 UNTIL CS-IDX > WS-CS-COUNT.
113000     PERFORM D030-COUNT-CHAM-STRAIN
113100        THRU D039-COUNT-CHAM-STRAIN-EX
113200        VARYING CHS-IDX FROM 1 BY 1 UNTIL CHS-IDX > WS-CHS-COUNT.
113300*
113400     DISPLAY "CHAMBRE " WS-CH-NUMBER(CH-IDX) " -- "
113500             WS-CHAM-SERIES-COUNT " SERIES, "
113600             WS-CH-JAR-TOTAL(CH-IDX) " JARS, "
113700             WS-CHAM-STRAIN-COUNT " STRAINS".
113800*
113900     PERFORM D040-PRINT-MATRIX-ROW
114000        THRU D049-PRINT-MATRIX-ROW-EX
114100        VARYING WS-SHELF-SCAN-IDX FROM 1 BY 1
114200        UNTIL WS-SHELF-SCAN-IDX > 6.
114300*
114400     PERFORM D060-BUILD-DETAIL-TABLE
114500        THRU D069-BUILD-DETAIL-TABLE-EX.
114600     PERFORM D070-SORT-DETAIL-TABLE
114700        THRU D079-SORT-DETAIL-TABLE-EX.
114800     PERFORM D080-PRINT-DETAIL-LINE
114900        THRU D089-PRINT-DETAIL-LINE-EX
115000        VARYING DT-IDX FROM 1 BY 1 UNTIL DT-IDX > WS-DT-COUNT.
115100*================================================================*
115200 D019-PRINT-ONE-CHAMBER-EX.
115300*================================================================*
115400     EXIT.
115500*
115600*------------------------------------------------------------------
115700 D020-COUNT-CHAM-SERIES.
115800*------------------------------------------------------------------
115900     IF  WS-CS-CHAMBER-NUM(CS-IDX) = WS-CH-NUMBER(CH-IDX)
116000         ADD 1 TO WS-CHAM-SERIES-COUNT
116100     END-IF.
116200*================================================================*
116300 D029-COUNT-CHAM-SERIES-EX.
116400*================================================================*
116500     EXIT.
116600*
116700*------------------------------------------------------------------
116800 D030-COUNT-CHAM-STRAIN.
116900*------------------------------------------------------------------
117000     IF  WS-CHS-CHAMBER-NUM(CHS-IDX) = WS-CH-NUMBER(CH-IDX)
117100         ADD 1 TO WS-CHAM-STRAIN-COUNT
117200     END-IF.
117300*================================================================*
117400 D039-COUNT-CHAM-STRAIN-EX.
117500*================================================================*
117600     EXIT.
117700*
117800*------------------------------------------------------------------
117900* OCCUPANCY MATRIX - ONE ROW PER SHELF LETTER PRESENT IN THIS
118000* CHAMBER, ONE COLUMN PER POSITION 1..MAX OBSERVED, CELL = JARS.
118100*------------------------------------------------------------------
118200 D040-PRINT-MATRIX-ROW.
118300*------------------------------------------------------------------
118400     MOVE WS-SHELF-LETTERS(WS-SHELF-SCAN-IDX : 1) TO WS-ONE-CHAR.
118500     MOVE "N" TO WS-SHELF-PRESENT-SW.
118600     PERFORM D041-CHECK-SHELF-PRESENT
118700        THRU D042-CHECK-SHELF-PRESENT-EX
118800        VARYING LE-IDX FROM 1 BY 1
118900        UNTIL LE-IDX > WS-LE-COUNT OR WS-SHELF-PRESENT.
119000*
119100     IF  WS-SHELF-PRESENT
119200         MOVE SPACES TO WS-PRINT-LINE
119300         MOVE 1 TO WS-STRING-PTR
119400         STRING "  SHELF " WS-ONE-CHAR " :" DELIMITED BY SIZE
119500             INTO WS-PRINT-LINE WITH POINTER WS-STRING-PTR
119600         PERFORM D050-APPEND-CELL
119700            THRU D059-APPEND-CELL-EX
119800            VARYING WS-POSITION-IDX FROM 1 BY 1
119900            UNTIL WS-POSITION-IDX > WS-CH-MAX-POSITION(CH-IDX)
120000         DISPLAY WS-PRINT-LINE(1 : WS-STRING-PTR - 1)
120100     END-IF.
120200*================================================================*
120300 D049-PRINT-MATRIX-ROW-EX.
120400*================================================================*
120500     EXIT.
120600*
120700*------------------------------------------------------------------
120800 D041-CHECK-SHELF-PRESENT.
120900*------------------------------------------------------------------
121000     IF  WS-LE-CHAMBER-NUM(LE-IDX) = WS-CH-NUMBER(CH-IDX)
121100     AND WS-LE-SHELF(LE-IDX)       = WS-ONE-CHAR
121200         MOVE "Y" TO WS-SHELF-PRESENT-SW
121300     END-IF.
121400*================================================================*
121500 D042-CHECK-SHELF-PRESENT-EX.
121600*================================================================*
121700     EXIT.
121800*
121900*------------------------------------------------------------------
122000 D050-APPEND-CELL.
122100*------------------------------------------------------------------
122200     MOVE ZERO TO WS-CELL-JARS.
122300     PERFORM D051-SUM-CELL-JARS
122400        THRU D052-SUM-CELL-JARS-EX
122500        VARYING LE-IDX FROM 1 BY 1 UNTIL LE-IDX > WS-LE-COUNT.
122600     MOVE WS-CELL-JARS TO WS-CELL-DISPLAY.
122700     STRING " " WS-CELL-DISPLAY DELIMITED BY SIZE
122800         INTO WS-PRINT-LINE WITH POINTER WS-STRING-PTR.
122900*================================================================*
123000 D059-APPEND-CELL-EX.
123100*================================================================*
123200     EXIT.
123300*
123400*------------------------------------------------------------------
123500 D051-SUM-CELL-JARS.
123600*------------------------------------------------------------------
123700     IF  WS-LE-CHAMBER-NUM(LE-IDX) = WS-CH-NUMBER(CH-IDX)
123800     AND WS-LE-SHELF(LE-IDX)       = WS-ONE-CHAR
123900     AND WS-LE-POSITION(LE-IDX)    = WS-POSITION-IDX
124000         ADD WS-LE-JARS(LE-IDX) TO WS-CELL-JARS
124100     END-IF.
124200*================================================================*
124300 D052-SUM-CELL-JARS-EX.
124400*================================================================*
124500     EXIT.
124600*
124700*------------------------------------------------------------------
124800* DETAIL LISTING - COPY THIS CHAMBER'S ROWS INTO A SMALL WORK
124900* TABLE, SORT SHELF/POSITION, THEN PRINT.
125000*------------------------------------------------------------------
125100 D060-BUILD-DETAIL-TABLE.
125200*------------------------------------------------------------------
125300     MOVE ZERO TO WS-DT-COUNT.
125400     PERFORM D061-COPY-ONE-DETAIL-ROW
125500        THRU D069-COPY-ONE-DETAIL-ROW-EX
125600        VARYING LE-IDX FROM 1 BY 1 UNTIL LE-IDX > WS-LE-COUNT.
125700*================================================================*
125800 D069-BUILD-DETAIL-TABLE-EX.
125900*================================================================*
126000     EXIT.
126100*
126200*------------------------------------------------------------------
126300 D061-COPY-ONE-DETAIL-ROW.
126400*------------------------------------------------------------------
126500     IF  WS-LE-CHAMBER-NUM(LE-IDX) = WS-CH-NUMBER(CH-IDX)
126600     AND WS-DT-COUNT < 600
126700         ADD 1 TO WS-DT-COUNT
126800         SET DT-IDX TO WS-DT-COUNT
126900         MOVE WS-LE-SHELF(LE-IDX)       TO WS-DT-SHELF(DT-IDX)
127000         MOVE WS-LE-POSITION(LE-IDX)    TO
127100                                      WS-DT-POSITION(DT-IDX)
127200         MOVE WS-LE-BARCODE(LE-IDX)     TO WS-DT-BARCODE(DT-IDX)
127300         MOVE WS-LE-STRAIN(LE-IDX)      TO WS-DT-STRAIN(DT-IDX)
127400         MOVE WS-LE-VARIETY(LE-IDX)     TO WS-DT-VARIETY(DT-IDX)
127500         MOVE WS-LE-MEDIUM(LE-IDX)      TO WS-DT-MEDIUM(DT-IDX)
127600         MOVE WS-LE-JARS(LE-IDX)        TO WS-DT-JARS(DT-IDX)
127700         MOVE WS-LE-AGE-WEEKS(LE-IDX)   TO
127800                                    WS-DT-AGE-WEEKS(DT-IDX)
127900     END-IF.
128000*================================================================*
128100 D069-COPY-ONE-DETAIL-ROW-EX.
128200*================================================================*
128300     EXIT.
128400*
128500*------------------------------------------------------------------
128600* STABLE EXCHANGE SORT, ASCENDING ON (SHELF, POSITION).
128700*------------------------------------------------------------------
128800 D070-SORT-DETAIL-TABLE.
128900*------------------------------------------------------------------
129000     IF  WS-DT-COUNT > 1
129100         PERFORM D071-SORT-PASS
129200            THRU D072-SORT-PASS-EX
129300            VARYING WS-DSORT-IDX FROM 1 BY 1
129400            UNTIL WS-DSORT-IDX > WS-DT-COUNT - 1
129500     END-IF.
129600*================================================================*
129700 D079-SORT-DETAIL-TABLE-EX.
129800*================================================================*
129900     EXIT.
130000*
130100*------------------------------------------------------------------
130200 D071-SORT-PASS.
130300*------------------------------------------------------------------
130400     PERFORM D073-SORT-COMPARE
130500        THRU D074-SORT-COMPARE-EX
130600        VARYING WS-DSORT-IDX2 FROM 1 BY 1
130700        UNTIL WS-DSORT-IDX2 > WS-DT-COUNT - WS-DSORT-IDX.
130800*================================================================*
130900 D072-SORT-PASS-EX.
131000*================================================================*
131100     EXIT.
131200*
131300*------------------------------------------------------------------
131400 D073-SORT-COMPARE.
131500*------------------------------------------------------------------
131600     SET DT-IDX TO WS-DSORT-IDX2.
131700* DT-IDX IS REUSED AS A SCRATCH INDEX FOR "IDX2 + 1" BELOW, VIA A
131800* SECOND SET - SAME TRICK AS PLBSKED'S EXCHANGE SORT.
131900     MOVE DT-IDX TO WS-DSORT-IDX.
132000     SET DT-IDX UP BY 1.
132100     IF  WS-DT-SHELF(DT-IDX - 1) > WS-DT-SHELF(DT-IDX)
132200     OR (WS-DT-SHELF(DT-IDX - 1) = WS-DT-SHELF(DT-IDX)
132300         AND WS-DT-POSITION(DT-IDX - 1) > WS-DT-POSITION(DT-IDX))
132400         MOVE WS-DT-ENTRY(DT-IDX - 1)  TO WS-DSORT-HOLD
132500         MOVE WS-DT-ENTRY(DT-IDX)      TO WS-DT-ENTRY(DT-IDX - 1)
132600         MOVE WS-DSORT-HOLD            TO WS-DT-ENTRY(DT-IDX)
132700     END-IF.
132800*================================================================*
132900 D074-SORT-COMPARE-EX.
133000*================================================================*
133100     EXIT.
133200*
133300*------------------------------------------------------------------
133400 D080-PRINT-DETAIL-LINE.
133500*------------------------------------------------------------------
133600     DISPLAY "  " WS-DT-SHELF(DT-IDX) " "
133700             WS-DT-POSITION(DT-IDX) " "
133800             WS-DT-BARCODE(DT-IDX) " "
133900             WS-DT-STRAIN(DT-IDX) " "
134000             WS-DT-VARIETY(DT-IDX) " "
134100             WS-DT-MEDIUM(DT-IDX) " "
134200             WS-DT-JARS(DT-IDX) " "
134300             WS-DT-AGE-WEEKS(DT-IDX).
134400*================================================================*
134500 D089-PRINT-DETAIL-LINE-EX.
134600*================================================================*
134700     EXIT.
134800*
134900*------------------------------------------------------------------
135000 E000-PRINT-GLOBAL-SUMMARY.
135100*------------------------------------------------------------------
135200     DISPLAY "PLBCHAM - GLOBAL SUMMARY".
135300     DISPLAY "  TOTAL SERIES ............ " WS-TOTAL-SERIES.
135400     DISPLAY "  STANDARD ................ " WS-STANDARD-SERIES.
135500     DISPLAY "  COLD-STORAGE ............ " WS-COLD-SERIES.
135600     DISPLAY "  UNPARSED ................ " WS-UNPARSED-SERIES.
135700*================================================================*
135800 E099-PRINT-GLOBAL-SUMMARY-EX.
135900*================================================================*
136000     EXIT.
136100*
136200*------------------------------------------------------------------
136300 Y900-ABNORMAL-TERMINATION.
136400*------------------------------------------------------------------
136500     PERFORM Z000-END-PROGRAM-ROUTINE
136600        THRU Z099-END-PROGRAM-ROUTINE-EX.
136700     GOBACK.
136800*
136900*------------------------------------------------------------------
137000 Z000-END-PROGRAM-ROUTINE.
137100*------------------------------------------------------------------
137200* EACH REFERENCE FILE AND THE PLANTSV2 FILE IS CLOSED IN ITS OWN
137300* LOAD PARAGRAPH AS SOON AS IT IS READ, NOT HELD OPEN UNTIL HERE -
137400* NOTHING IS LEFT FOR THIS PARAGRAPH TO CLOSE.
137500     CONTINUE.
137600*================================================================*
137700 Z099-END-PROGRAM-ROUTINE-EX.
137800*================================================================*
137900     EXIT.
138000*
138100******************************************************************
138200***************** END OF PROGRAM SOURCE - PLBCHAM ****************
138300******************************************************************
