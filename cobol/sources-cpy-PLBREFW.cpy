000100*****************************************************************
000200* PLBREFW.cpybk
000300* IN-MEMORY REFERENCE-TABLE WORK AREAS - ONE ENTRY PER DISTINCT
000400* CODE.  BUILT BY PLBNORM2 PASS 1 (PARAGRAPH A000-BUILD-
000500* REFERENCE-TABLES); RELOADED FROM THE REFERENCE FILES BY
000600* PLBPREP AND PLBCHAM AT START-UP (PARAGRAPH A000-LOAD-
000700* REFERENCE-TABLES) SO CODES CAN BE RESOLVED WITHOUT A KEYED
000800* FILE ACCESS. FOR USE IN WORKING-STORAGE ONLY - NEVER COPY
000900* THIS BOOK INTO A FILE SECTION.
001000*****************************************************************
001100* AMENDMENT HISTORY:
001200*****************************************************************
001300* RPQ023 14/06/2002 FDERYN - VARIETY TABLE ENTRY NOW CARRIES THE    RPQ023
001400*                   OWNING STRAIN ID SO PLBCHAM CAN ROLL VARIETY    RPQ023
001500*                   JAR COUNTS UP TO STRAIN LEVEL - REQ#2091        RPQ023
001600* RPQ006 02/06/1995 FDERYN - INITIAL VERSION                        RPQ006
001700*****************************************************************
001800
001900 01  PLB-STRAIN-TABLE.
002000     05  PLB-STRAIN-COUNT         PIC 9(05) COMP VALUE ZERO.
002100     05  PLB-STRAIN-ENTRY OCCURS 500 TIMES
002200             INDEXED BY STR-IDX.
002300         10  PLB-STRT-ID          PIC 9(05) COMP.
002400         10  PLB-STRT-CODE        PIC X(10).
002500
002600 01  PLB-MEDIUM-TABLE.
002700     05  PLB-MEDIUM-COUNT         PIC 9(05) COMP VALUE ZERO.
002800     05  PLB-MEDIUM-ENTRY OCCURS 50 TIMES
002900             INDEXED BY MED-IDX.
003000         10  PLB-MEDT-ID          PIC 9(05) COMP.
003100         10  PLB-MEDT-CODE        PIC X(04).
003200
003300 01  PLB-LOCATION-TABLE.
003400     05  PLB-LOCATION-COUNT       PIC 9(05) COMP VALUE ZERO.
003500     05  PLB-LOCATION-ENTRY OCCURS 1000 TIMES
003600             INDEXED BY LOC-IDX.
003700         10  PLB-LOCT-ID          PIC 9(05) COMP.
003800         10  PLB-LOCT-CHAMBRE     PIC X(10).
003900         10  PLB-LOCT-EMPLACEMENT PIC X(10).
004000
004100 01  PLB-VARIETY-TABLE.
004200     05  PLB-VARIETY-COUNT        PIC 9(05) COMP VALUE ZERO.
004300     05  PLB-VARIETY-ENTRY OCCURS 500 TIMES
004400             INDEXED BY VAR-IDX.
004500         10  PLB-VART-ID          PIC 9(05) COMP.
004600         10  PLB-VART-NAME        PIC X(30).
004700         10  PLB-VART-STRAIN-ID   PIC 9(05) COMP.
004800         10  PLB-VART-BATCH-NO    PIC X(15).
004900
005000 01  PLB-CULTURE-TYPE-TABLE.
005100     05  PLB-CULTTYPE-COUNT       PIC 9(05) COMP VALUE ZERO.
005200     05  PLB-CULTTYPE-ENTRY OCCURS 50 TIMES
005300             INDEXED BY CT-IDX.
005400         10  PLB-CTT-ID           PIC 9(05) COMP.
005500         10  PLB-CTT-CODE         PIC X(06).
