000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     PLBSKED.
000500 AUTHOR.         F. DERYNCK.
000600 INSTALLATION.   PLANTLAB - TISSUE CULTURE DIVISION.
000700 DATE-WRITTEN.   19 JUN 1995.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - LABORATORY OPERATIONS USE ONLY.
001000*
001100*DESCRIPTION :  WEEKLY TRANSPLANT SCHEDULER.  READS THE PLANNING
001200*               WORK FILE, GROUPS ELIGIBLE SERIES BY STRAIN AND
001300*               MEAN AGE, PACKS THEM INTO THE TEN HALF-DAY SLOTS
001400*               OF EACH WORKER POOL, AND WRITES THE PLANNED AND
001500*               BACKLOG OUTPUT FILES PLUS THE CAPACITY REPORT.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* RPQ013  19/06/1995  FDERYN  - INITIAL VERSION.                    RPQ013
002100*-----------------------------------------------------------------  RPQ013
002200* RPQ017  30/09/1997  FDERYN  - REQ#0360 - TWO INDEPENDENT WORKER   RPQ017
002300*                     POOLS (GENERAL/BRAHY) ADDED - EACH POOL       RPQ017
002400*                     GETS ITS OWN SET OF TEN SLOTS.                RPQ017
002500*-----------------------------------------------------------------  RPQ017
002600* RPQ022  14/10/1998  MKRVDB  - Y2K REMEDIATION - WEEK-MONDAY       RPQ022
002700*                     PARAMETER NOW CARRIES A 4-DIGIT YEAR.         RPQ022
002800*-----------------------------------------------------------------  RPQ022
002900* RPQ028  11/04/2003  FDERYN  - REQ#3015 - MEAN-AGE-PER-STRAIN      RPQ028
003000*                     ORDERING ADDED (WAS INSERTION ORDER ONLY).    RPQ028
003100*-----------------------------------------------------------------  RPQ028
003200* RPQ035  08/08/2007  GVDBOS  - REQ#4705 - PLANNING-RATE PERCENT    RPQ035
003300*                     ADDED TO THE CAPACITY REPORT SUMMARY BLOCK.   RPQ035
003400*-----------------------------------------------------------------  RPQ035
003500* RPQ041  25/01/2011  IDIVKE  - REQ#5688 - BACKLOG REASON TEXT      RPQ041
003600*                     STANDARDISED TO "CAPACITE INSUFFISANTE".      RPQ041
003700*-----------------------------------------------------------------  RPQ042
003800* RPQ042  14/02/2013  GVDBOS  - REQ#5820 - STRAIN MEAN AGE WAS      RPQ042
003900*                     COMING OUT JARS-WEIGHTED (AGE*JARS SUMMED,    RPQ042
004000*                     DIVIDED BY JARS) INSTEAD OF THE PLAIN         RPQ042
004100*                     PER-RECORD AVERAGE - ADDED WS-SM-REC-COUNT    RPQ042
004200*                     AND DIVIDE BY THAT; JAR TOTAL KEPT AS-IS.     RPQ042
004300*=================================================================  RPQ042
004400 EJECT
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700*****************************************************************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PLANWORK-FILE  ASSIGN TO PLANWORK
005600            ORGANIZATION   IS SEQUENTIAL
005700            FILE STATUS    IS WK-C-FILE-STATUS.
005800*
005900     SELECT PLANNED-FILE   ASSIGN TO PLANNED
006000            ORGANIZATION   IS SEQUENTIAL
006100            FILE STATUS    IS WK-C-FILE-STATUS.
006200*
006300     SELECT BACKLOG-FILE   ASSIGN TO BACKLOG
006400            ORGANIZATION   IS SEQUENTIAL
006500            FILE STATUS    IS WK-C-FILE-STATUS.
006600*
006700 EJECT
006800*****************************************************************
006900 DATA DIVISION.
007000*****************************************************************
007100 FILE SECTION.
007200*****************************************************************
007300 FD  PLANWORK-FILE
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS PLB-PLANWORK-RECORD.
007600     COPY PLBPWRK.
007700*
007800 FD  PLANNED-FILE
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS PLB-PLANNED-RECORD.
008100     COPY PLBPLAN.
008200*
008300 FD  BACKLOG-FILE
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS PLB-BACKLOG-RECORD.
008600     COPY PLBBKLG.
008700*
008800*****************************************************************
008900 WORKING-STORAGE SECTION.
009000*****************************************************************
009100 01  FILLER                       PIC X(24)  VALUE
009200     "** PROGRAM PLBSKED **".
009300*
009400 01  WK-C-COMMON.
009500     COPY PLBCMWS.
009600     05  FILLER                   PIC X(04).
009700*
009800 01  WK-C-PLBPARM.
009900     COPY PLBPARM.
010000     05  FILLER                   PIC X(04).
010100*
010200 01  WS-SWITCHES.
010300     05  WS-END-OF-FILE-SW        PIC X(01) VALUE "N".
010400         88  WS-END-OF-FILE                 VALUE "Y".
010500     05  WS-SLOT-FOUND-SW         PIC X(01) VALUE "N".
010600         88  WS-SLOT-FOUND                  VALUE "Y".
010700     05  FILLER                   PIC X(08).
010800*
010900 01  WS-REMAINDER-WORK.
011000     05  WS-ALTERNATE-REMAINDER   PIC 9(01) COMP.
011100     05  FILLER                   PIC X(03).
011200*
011300* --------------------- THE 10 CHRONOLOGICAL SLOTS ----------------
011400* SLOTS 1-10 RUN MONDAY-MORNING, MONDAY-AFTERNOON, TUESDAY-MORNING,
011500* ... FRIDAY-AFTERNOON.  ONE TABLE PER POOL - RPQ017.               RPQ017
011600*-------------------------------------------------------------------
011700 01  WS-SLOT-CALENDAR.
011800     05  WS-SLOT-NAME OCCURS 10 TIMES INDEXED BY CAL-IDX.
011900         10  WS-SLOT-DAY          PIC X(10).
012000         10  WS-SLOT-PERIOD       PIC X(12).
012100         10  FILLER               PIC X(02).
012200*
012300 01  WS-POOL-GEN-SLOTS.
012400     05  WS-PG-SLOT OCCURS 10 TIMES INDEXED BY PG-IDX.
012500         10  WS-PG-CAPACITY       PIC 9(05) COMP.
012600         10  WS-PG-USED           PIC 9(05) COMP VALUE ZERO.
012700         10  FILLER               PIC X(02).
012800*
012900 01  WS-POOL-I-SLOTS.
013000     05  WS-PI-SLOT OCCURS 10 TIMES INDEXED BY PI-IDX.
013100         10  WS-PI-CAPACITY       PIC 9(05) COMP.
013200         10  WS-PI-USED           PIC 9(05) COMP VALUE ZERO.
013300         10  FILLER               PIC X(02).
013400*
013500* -------------------- ELIGIBLE RECORD WORK TABLES -----------------
013600 01  WS-POOL-GEN-TABLE.
013700     05  WS-PG-COUNT              PIC 9(05) COMP VALUE ZERO.
013800     05  WS-PG-ENTRY OCCURS 4000 TIMES INDEXED BY PGE-IDX.
013900         10  WS-PGE-BARCODE       PIC X(26).
014000         10  WS-PGE-STRAIN        PIC X(10).
014100         10  WS-PGE-MEDIUM        PIC X(04).
014200         10  WS-PGE-CHAMBRE       PIC X(10).
014300         10  WS-PGE-EMPLACEMENT   PIC X(10).
014400         10  WS-PGE-JARS          PIC 9(05) COMP.
014500         10  WS-PGE-AGE           PIC 9(03) COMP.
014600         10  WS-PGE-MEAN-AGE      PIC 9(05)V9(02) COMP.
014700         10  WS-PGE-PLACED-SW     PIC X(01).
014800         10  WS-PGE-SLOT          PIC 9(02) COMP.
014900         10  FILLER               PIC X(02).
015000*
015100 01  WS-POOL-I-TABLE.
015200     05  WS-PI-COUNT              PIC 9(05) COMP VALUE ZERO.
015300     05  WS-PI-ENTRY OCCURS 2000 TIMES INDEXED BY PIE-IDX.
015400         10  WS-PIE-BARCODE       PIC X(26).
015500         10  WS-PIE-STRAIN        PIC X(10).
015600         10  WS-PIE-MEDIUM        PIC X(04).
015700         10  WS-PIE-CHAMBRE       PIC X(10).
015800         10  WS-PIE-EMPLACEMENT   PIC X(10).
015900         10  WS-PIE-JARS          PIC 9(05) COMP.
016000         10  WS-PIE-AGE           PIC 9(03) COMP.
016100         10  WS-PIE-MEAN-AGE      PIC 9(05)V9(02) COMP.
016200         10  WS-PIE-PLACED-SW     PIC X(01).
016300         10  WS-PIE-SLOT          PIC 9(02) COMP.
016400         10  FILLER               PIC X(02).
016500*
016600* -------------------- STRAIN MEAN-AGE WORK TABLE -------------------
016700 01  WS-STRAIN-MEAN-TABLE.
016800     05  WS-SM-COUNT              PIC 9(05) COMP VALUE ZERO.
016900     05  WS-SM-ENTRY OCCURS 500 TIMES INDEXED BY SM-IDX.
017000         10  WS-SM-STRAIN         PIC X(10).
017100         10  WS-SM-JAR-COUNT      PIC 9(07) COMP.
017200         10  WS-SM-REC-COUNT      PIC 9(07) COMP.
017300         10  WS-SM-AGE-TOTAL      PIC 9(09) COMP.
017400         10  WS-SM-MEAN-AGE       PIC 9(05)V9(02) COMP.
017500         10  FILLER               PIC X(02).
017600*
017700 01  WS-SORT-WORK.
017800     05  WS-SORT-IDX              PIC 9(05) COMP.
017900     05  WS-SORT-IDX2             PIC 9(05) COMP.
018000     05  WS-SORT-HOLD-GEN         PIC X(88).
018100     05  WS-SORT-HOLD-I           PIC X(88).
018200     05  FILLER                   PIC X(04).
018300 01  WS-SORT-HOLD-GEN-R REDEFINES WS-SORT-WORK.
018400     05  FILLER                   PIC X(10).
018500     05  WS-SORT-HOLD-GEN-STRAIN  PIC X(10).
018600     05  FILLER                   PIC X(166).
018700*
018800 01  WS-COUNTERS.
018900     05  WS-ELIGIBLE-COUNT        PIC 9(07) COMP VALUE ZERO.
019000     05  WS-PLANNED-COUNT         PIC 9(07) COMP VALUE ZERO.
019100     05  WS-BACKLOG-COUNT         PIC 9(07) COMP VALUE ZERO.
019200     05  WS-JARS-PLANNED-GEN      PIC 9(07) COMP VALUE ZERO.
019300     05  WS-JARS-PLANNED-I        PIC 9(07) COMP VALUE ZERO.
019400     05  FILLER                   PIC X(04).
019500*
019600 01  WS-PERCENT-WORK.
019700     05  WS-PCT-NUMERATOR        PIC 9(09) COMP.
019800     05  WS-PCT-RAW              PIC 9(05)V9(03) COMP.
019900     05  WS-PCT-ROUNDED          PIC 9(03)V9(01).
020000     05  FILLER                   PIC X(04).
020100 01  WS-PCT-ROUNDED-R REDEFINES WS-PERCENT-WORK.
020200     05  FILLER                   PIC X(12).
020300     05  WS-PCT-ROUNDED-DIGITS    PIC 9(04).
020400     05  FILLER                   PIC X(04).
020500*
020600 01  WS-AVAIL-GROUP.
020700     05  WS-AVAIL-WORK            PIC 9(05) COMP.
020800     05  FILLER                   PIC X(03).
020900*
021000 01  WS-REMAINDER-WORK-R REDEFINES WS-REMAINDER-WORK
021100                                  PIC X(04).
021200*
021300 EJECT
021400*****************************************************************
021500 PROCEDURE DIVISION.
021600*****************************************************************
021700 MAIN-MODULE.
021800*----------------------------------------------------------------*
021900     PERFORM A000-INITIALIZE-SLOT-TABLE
022000        THRU A099-INITIALIZE-SLOT-TABLE-EX.
022100*
022200     PERFORM B000-LOAD-ELIGIBLE-RECORDS
022300        THRU B099-LOAD-ELIGIBLE-RECORDS-EX.
022400*
022500     PERFORM C000-GROUP-AND-ORDER-BY-STRAIN
022600        THRU C099-GROUP-AND-ORDER-BY-STRAIN-EX.
022700*
022800     PERFORM D000-PACK-INTO-SLOTS
022900        THRU D099-PACK-INTO-SLOTS-EX.
023000*
023100     PERFORM E000-WRITE-PLANNED-OR-BACKLOG
023200        THRU E099-WRITE-PLANNED-OR-BACKLOG-EX.
023300*
023400     PERFORM F000-PRINT-CAPACITY-REPORT
023500        THRU F099-PRINT-CAPACITY-REPORT-EX.
023600*
023700     PERFORM Z000-END-PROGRAM-ROUTINE
023800        THRU Z099-END-PROGRAM-ROUTINE-EX.
023900*
024000     GOBACK.
024100*
024200*------------------------------------------------------------------
024300* R5 - CAPACITY PER HALF-DAY SLOT = WORKERS * JARS-PER-DAY / 2,
024400* TRUNCATED.  TEN SLOTS, MONDAY MORNING THROUGH FRIDAY AFTERNOON.
024500*------------------------------------------------------------------
024600 A000-INITIALIZE-SLOT-TABLE.
024700*------------------------------------------------------------------
024800     MOVE "LUNDI     " TO WS-SLOT-DAY(1).
024900     MOVE "LUNDI     " TO WS-SLOT-DAY(2).
025000     MOVE "MARDI     " TO WS-SLOT-DAY(3).
025100     MOVE "MARDI     " TO WS-SLOT-DAY(4).
025200     MOVE "MERCREDI  " TO WS-SLOT-DAY(5).
025300     MOVE "MERCREDI  " TO WS-SLOT-DAY(6).
025400     MOVE "JEUDI     " TO WS-SLOT-DAY(7).
025500     MOVE "JEUDI     " TO WS-SLOT-DAY(8).
025600     MOVE "VENDREDI  " TO WS-SLOT-DAY(9).
025700     MOVE "VENDREDI  " TO WS-SLOT-DAY(10).
025800*
025900     PERFORM A010-SET-ALTERNATING-PERIOD
026000        THRU A019-SET-ALTERNATING-PERIOD-EX
026100        VARYING CAL-IDX FROM 1 BY 1 UNTIL CAL-IDX > 10.
026200*
026300     COMPUTE WK-C-RUN-COUNT-1 =
026400         (WK-C-PARM-GEN-WORKERS * WK-C-PARM-JARS-PER-DAY) / 2.
026500     COMPUTE WK-C-RUN-COUNT-2 =
026600         (WK-C-PARM-I-WORKERS * WK-C-PARM-JARS-PER-DAY) / 2.
026700*
026800     PERFORM A030-SET-POOL-CAPACITY
026900        THRU A039-SET-POOL-CAPACITY-EX
027000        VARYING PG-IDX FROM 1 BY 1 UNTIL PG-IDX > 10.
027100     PERFORM A040-SET-POOL-I-CAPACITY
027200        THRU A049-SET-POOL-I-CAPACITY-EX
027300        VARYING PI-IDX FROM 1 BY 1 UNTIL PI-IDX > 10.
027400*================================================================*
027500 A099-INITIALIZE-SLOT-TABLE-EX.
027600*================================================================*
027700     EXIT.
027800*
027900*------------------------------------------------------------------
028000 A010-SET-ALTERNATING-PERIOD.
028100*------------------------------------------------------------------
028200* ODD SLOT NUMBERS ARE MORNING, EVEN ARE AFTERNOON - GET THE
028300* REMAINDER OF A DIVIDE RATHER THAN AN INTRINSIC FUNCTION.
028400     DIVIDE CAL-IDX BY 2 GIVING WK-C-RUN-COUNT-3
028500         REMAINDER WS-ALTERNATE-REMAINDER.
028600     IF  WS-ALTERNATE-REMAINDER = 1
028700         MOVE "MATIN       " TO WS-SLOT-PERIOD(CAL-IDX)
028800     ELSE
028900         MOVE "APRES-MIDI  " TO WS-SLOT-PERIOD(CAL-IDX)
029000     END-IF.
029100*================================================================*
029200 A019-SET-ALTERNATING-PERIOD-EX.
029300*================================================================*
029400     EXIT.
029500*
029600*------------------------------------------------------------------
029700 A030-SET-POOL-CAPACITY.
029800*------------------------------------------------------------------
029900     MOVE WK-C-RUN-COUNT-1           TO WS-PG-CAPACITY(PG-IDX).
030000     MOVE ZERO                       TO WS-PG-USED(PG-IDX).
030100*================================================================*
030200 A039-SET-POOL-CAPACITY-EX.
030300*================================================================*
030400     EXIT.
030500*
030600*------------------------------------------------------------------
030700 A040-SET-POOL-I-CAPACITY.
030800*------------------------------------------------------------------
030900     MOVE WK-C-RUN-COUNT-2           TO WS-PI-CAPACITY(PI-IDX).
031000     MOVE ZERO                       TO WS-PI-USED(PI-IDX).
031100*================================================================*
031200 A049-SET-POOL-I-CAPACITY-EX.
031300*================================================================*
031400     EXIT.
031500*
031600*------------------------------------------------------------------
031700* READ PLANWORK, KEEP ELIGIBLE RECORDS ONLY, SPLIT BY POOL.  AGE IS
031800* MOVED INTO AN UNSIGNED COUNTER HERE - SAFE BECAUSE PLBPREP MARKS
031900* AN AGE-UNKNOWN (-1) SERIES INELIGIBLE, SO IT NEVER REACHES US.
032000*------------------------------------------------------------------
032100 B000-LOAD-ELIGIBLE-RECORDS.
032200*------------------------------------------------------------------
032300     MOVE ZERO TO WS-ELIGIBLE-COUNT.
032400     OPEN INPUT PLANWORK-FILE.
032500     IF  NOT WK-C-SUCCESSFUL
032600         DISPLAY "PLBSKED - OPEN FILE ERROR - PLANWORK"
032700         PERFORM Y900-ABNORMAL-TERMINATION
032800     END-IF.
032900*
033000     MOVE "N"                        TO WS-END-OF-FILE-SW.
033100     PERFORM B010-READ-PLANWORK-RECORD
033200        THRU B019-READ-PLANWORK-RECORD-EX.
033300     PERFORM B020-FILE-ELIGIBLE-RECORD
033400        THRU B029-FILE-ELIGIBLE-RECORD-EX
033500        UNTIL WS-END-OF-FILE.
033600*
033700     CLOSE PLANWORK-FILE.
033800*================================================================*
033900 B099-LOAD-ELIGIBLE-RECORDS-EX.
034000*================================================================*
034100     EXIT.
034200*
034300*------------------------------------------------------------------
034400 B010-READ-PLANWORK-RECORD.
034500*------------------------------------------------------------------
034600     READ PLANWORK-FILE.
034700     IF  WK-C-AT-END
034800         MOVE "Y"                    TO WS-END-OF-FILE-SW
034900     ELSE
035000         IF  NOT WK-C-SUCCESSFUL
035100             DISPLAY "PLBSKED - READ ERROR - PLANWORK"
035200             PERFORM Y900-ABNORMAL-TERMINATION
035300         END-IF
035400     END-IF.
035500*================================================================*
035600 B019-READ-PLANWORK-RECORD-EX.
035700*================================================================*
035800     EXIT.
035900*
036000*------------------------------------------------------------------
036100 B020-FILE-ELIGIBLE-RECORD.
036200*------------------------------------------------------------------
036300     IF  PW-ELIGIBLE = "Y"
036400         ADD 1                       TO WS-ELIGIBLE-COUNT
036500         IF  PW-POOL = "POOL-GEN"
036600             ADD 1                   TO WS-PG-COUNT
036700             SET PGE-IDX             TO WS-PG-COUNT
036800             MOVE PW-BARCODE         TO WS-PGE-BARCODE(PGE-IDX)
036900             MOVE PW-STRAIN-CODE     TO WS-PGE-STRAIN(PGE-IDX)
037000             MOVE PW-MEDIUM-CODE     TO WS-PGE-MEDIUM(PGE-IDX)
037100             MOVE PW-CHAMBRE         TO WS-PGE-CHAMBRE(PGE-IDX)
037200             MOVE PW-EMPLACEMENT     TO
037300                                  WS-PGE-EMPLACEMENT(PGE-IDX)
037400             MOVE PW-JARS            TO WS-PGE-JARS(PGE-IDX)
037500             MOVE PW-AGE-WEEKS       TO WS-PGE-AGE(PGE-IDX)
037600             MOVE "N"                TO WS-PGE-PLACED-SW(PGE-IDX)
037700         ELSE
037800             IF  PW-POOL = "POOL-I"
037900                 ADD 1               TO WS-PI-COUNT
038000                 SET PIE-IDX         TO WS-PI-COUNT
038100                 MOVE PW-BARCODE     TO WS-PIE-BARCODE(PIE-IDX)
038200                 MOVE PW-STRAIN-CODE TO WS-PIE-STRAIN(PIE-IDX)
038300                 MOVE PW-MEDIUM-CODE TO WS-PIE-MEDIUM(PIE-IDX)
038400                 MOVE PW-CHAMBRE     TO WS-PIE-CHAMBRE(PIE-IDX)
038500                 MOVE PW-EMPLACEMENT TO
038600                                  WS-PIE-EMPLACEMENT(PIE-IDX)
038700                 MOVE PW-JARS        TO WS-PIE-JARS(PIE-IDX)
038800                 MOVE PW-AGE-WEEKS   TO WS-PIE-AGE(PIE-IDX)
038900                 MOVE "N"            TO
039000                                  WS-PIE-PLACED-SW(PIE-IDX)
039100             END-IF
039200         END-IF
039300     END-IF.
039400*
039500     PERFORM B010-READ-PLANWORK-RECORD
039600        THRU B019-READ-PLANWORK-RECORD-EX.
039700*================================================================*
039800 B029-FILE-ELIGIBLE-RECORD-EX.
039900*================================================================*
040000     EXIT.
040100*
040200*------------------------------------------------------------------
040300* R6 - GROUP BY STRAIN, COMPUTE MEAN AGE PER STRAIN, ORDER GROUPS
040400* BY MEAN AGE DESCENDING, THEN RECORDS WITHIN A GROUP BY AGE
040500* DESCENDING.  TIES KEEP ENCOUNTER ORDER (STABLE EXCHANGE SORT).
040600*------------------------------------------------------------------
040700 C000-GROUP-AND-ORDER-BY-STRAIN.
040800*------------------------------------------------------------------
040900     MOVE ZERO                       TO WS-SM-COUNT.
041000*
041100     PERFORM C010-ACCUMULATE-STRAIN-MEAN
041200        THRU C019-ACCUMULATE-STRAIN-MEAN-EX
041300        VARYING PGE-IDX FROM 1 BY 1 UNTIL PGE-IDX > WS-PG-COUNT.
041400     PERFORM C020-ACCUMULATE-STRAIN-MEAN-I
041500        THRU C029-ACCUMULATE-STRAIN-MEAN-I-EX
041600        VARYING PIE-IDX FROM 1 BY 1 UNTIL PIE-IDX > WS-PI-COUNT.
041700*
041800     PERFORM C030-COMPUTE-MEAN-AGE
041900        THRU C039-COMPUTE-MEAN-AGE-EX
042000        VARYING SM-IDX FROM 1 BY 1 UNTIL SM-IDX > WS-SM-COUNT.
042100*
042200     PERFORM C040-STAMP-MEAN-AGE-GEN
042300        THRU C049-STAMP-MEAN-AGE-GEN-EX
042400        VARYING PGE-IDX FROM 1 BY 1 UNTIL PGE-IDX > WS-PG-COUNT.
042500     PERFORM C050-STAMP-MEAN-AGE-I
042600        THRU C059-STAMP-MEAN-AGE-I-EX
042700        VARYING PIE-IDX FROM 1 BY 1 UNTIL PIE-IDX > WS-PI-COUNT.
042800*
042900* SORT EACH POOL'S TABLE DESCENDING ON (MEAN-AGE, AGE) - A STABLE
043000* EXCHANGE SORT PRESERVES ENCOUNTER ORDER ON TIES.
043100     PERFORM C060-SORT-POOL-GEN-TABLE
043200        THRU C069-SORT-POOL-GEN-TABLE-EX.
043300     PERFORM C070-SORT-POOL-I-TABLE
043400        THRU C079-SORT-POOL-I-TABLE-EX.
043500*================================================================*
043600 C099-GROUP-AND-ORDER-BY-STRAIN-EX.
043700*================================================================*
043800     EXIT.
043900*
044000*------------------------------------------------------------------
044100 C010-ACCUMULATE-STRAIN-MEAN.
044200*------------------------------------------------------------------
044300     PERFORM C011-FIND-OR-ADD-STRAIN-GEN
044400        THRU C012-FIND-OR-ADD-STRAIN-GEN-EX.
044500*================================================================*
044600 C019-ACCUMULATE-STRAIN-MEAN-EX.
044700*================================================================*
044800     EXIT.
044900*
045000*------------------------------------------------------------------
045100 C011-FIND-OR-ADD-STRAIN-GEN.
045200*------------------------------------------------------------------
045300     MOVE "N"                        TO WS-SLOT-FOUND-SW.
045400     PERFORM C013-SCAN-STRAIN-TABLE
045500        THRU C014-SCAN-STRAIN-TABLE-EX
045600        VARYING SM-IDX FROM 1 BY 1 UNTIL SM-IDX > WS-SM-COUNT
045700        OR WS-SLOT-FOUND.
045800     IF  NOT WS-SLOT-FOUND
045900         ADD 1                       TO WS-SM-COUNT
046000         SET SM-IDX                  TO WS-SM-COUNT
046100         MOVE WS-PGE-STRAIN(PGE-IDX) TO WS-SM-STRAIN(SM-IDX)
046200         MOVE ZERO                   TO WS-SM-JAR-COUNT(SM-IDX)
046300         MOVE ZERO                   TO WS-SM-REC-COUNT(SM-IDX)
046400         MOVE ZERO                   TO WS-SM-AGE-TOTAL(SM-IDX)
046500     END-IF.
046600     ADD WS-PGE-JARS(PGE-IDX)        TO WS-SM-JAR-COUNT(SM-IDX).
046700     ADD 1                           TO WS-SM-REC-COUNT(SM-IDX).
046800     COMPUTE WS-SM-AGE-TOTAL(SM-IDX) =
046900         WS-SM-AGE-TOTAL(SM-IDX) + WS-PGE-AGE(PGE-IDX).
047000*================================================================*
047100 C012-FIND-OR-ADD-STRAIN-GEN-EX.
047200*================================================================*
047300     EXIT.
047400*
047500*------------------------------------------------------------------
047600 C013-SCAN-STRAIN-TABLE.
047700*------------------------------------------------------------------
047800     IF  WS-SM-STRAIN(SM-IDX) = WS-PGE-STRAIN(PGE-IDX)
047900         MOVE "Y"                    TO WS-SLOT-FOUND-SW
048000     END-IF.
048100*================================================================*
048200 C014-SCAN-STRAIN-TABLE-EX.
048300*================================================================*
048400     EXIT.
048500*
048600*------------------------------------------------------------------
048700 C020-ACCUMULATE-STRAIN-MEAN-I.
048800*------------------------------------------------------------------
048900     MOVE "N"                        TO WS-SLOT-FOUND-SW.
049000     PERFORM C021-SCAN-STRAIN-TABLE-I
049100        THRU C022-SCAN-STRAIN-TABLE-I-EX
049200        VARYING SM-IDX FROM 1 BY 1 UNTIL SM-IDX > WS-SM-COUNT
049300        OR WS-SLOT-FOUND.
049400     IF  NOT WS-SLOT-FOUND
049500         ADD 1                       TO WS-SM-COUNT
049600         SET SM-IDX                  TO WS-SM-COUNT
049700         MOVE WS-PIE-STRAIN(PIE-IDX) TO WS-SM-STRAIN(SM-IDX)
049800         MOVE ZERO                   TO WS-SM-JAR-COUNT(SM-IDX)
049900         MOVE ZERO                   TO WS-SM-REC-COUNT(SM-IDX)
050000         MOVE ZERO                   TO WS-SM-AGE-TOTAL(SM-IDX)
050100     END-IF.
050200     ADD WS-PIE-JARS(PIE-IDX)        TO WS-SM-JAR-COUNT(SM-IDX).
050300     ADD 1                           TO WS-SM-REC-COUNT(SM-IDX).
050400     COMPUTE WS-SM-AGE-TOTAL(SM-IDX) =
050500         WS-SM-AGE-TOTAL(SM-IDX) + WS-PIE-AGE(PIE-IDX).
050600*================================================================*
050700 C029-ACCUMULATE-STRAIN-MEAN-I-EX.
050800*================================================================*
050900     EXIT.
051000*
051100*------------------------------------------------------------------
051200 C021-SCAN-STRAIN-TABLE-I.
051300*------------------------------------------------------------------
051400     IF  WS-SM-STRAIN(SM-IDX) = WS-PIE-STRAIN(PIE-IDX)
051500         MOVE "Y"                    TO WS-SLOT-FOUND-SW
051600     END-IF.
051700*================================================================*
051800 C022-SCAN-STRAIN-TABLE-I-EX.
051900*================================================================*
052000     EXIT.
052100*
052200*------------------------------------------------------------------
052300 C030-COMPUTE-MEAN-AGE.
052400*------------------------------------------------------------------
052500* RPQ042 - MEAN AGE IS THE ARITHMETIC MEAN OVER THE STRAIN'S        RPQ042
052600* RECORDS, NOT A JARS-WEIGHTED AVERAGE - DIVIDE BY WS-SM-REC-COUNT.
052700* WS-SM-JAR-COUNT IS CARRIED SEPARATELY AS THE STRAIN'S TOTAL JARS.
052800     IF  WS-SM-REC-COUNT(SM-IDX) > ZERO
052900         COMPUTE WS-SM-MEAN-AGE(SM-IDX) ROUNDED =
053000             WS-SM-AGE-TOTAL(SM-IDX) / WS-SM-REC-COUNT(SM-IDX)
053100     ELSE
053200         MOVE ZERO                   TO WS-SM-MEAN-AGE(SM-IDX)
053300     END-IF.
053400*================================================================*
053500 C039-COMPUTE-MEAN-AGE-EX.
053600*================================================================*
053700     EXIT.
053800*
053900*------------------------------------------------------------------
054000 C040-STAMP-MEAN-AGE-GEN.
054100*------------------------------------------------------------------
054200     PERFORM C041-FIND-STRAIN-MEAN-GEN
054300        THRU C042-FIND-STRAIN-MEAN-GEN-EX
054400        VARYING SM-IDX FROM 1 BY 1 UNTIL SM-IDX > WS-SM-COUNT.
054500*================================================================*
054600 C049-STAMP-MEAN-AGE-GEN-EX.
054700*================================================================*
054800     EXIT.
054900*
055000*------------------------------------------------------------------
055100 C041-FIND-STRAIN-MEAN-GEN.
055200*------------------------------------------------------------------
055300     IF  WS-SM-STRAIN(SM-IDX) = WS-PGE-STRAIN(PGE-IDX)
055400         MOVE WS-SM-MEAN-AGE(SM-IDX) TO WS-PGE-MEAN-AGE(PGE-IDX)
055500     END-IF.
055600*================================================================*
055700 C042-FIND-STRAIN-MEAN-GEN-EX.
055800*================================================================*
055900     EXIT.
056000*
056100*------------------------------------------------------------------
056200 C050-STAMP-MEAN-AGE-I.
056300*------------------------------------------------------------------
056400     PERFORM C051-FIND-STRAIN-MEAN-I
056500        THRU C052-FIND-STRAIN-MEAN-I-EX
056600        VARYING SM-IDX FROM 1 BY 1 UNTIL SM-IDX > WS-SM-COUNT.
056700*================================================================*
056800 C059-STAMP-MEAN-AGE-I-EX.
056900*================================================================*
057000     EXIT.
057100*
057200*------------------------------------------------------------------
057300 C051-FIND-STRAIN-MEAN-I.
057400*------------------------------------------------------------------
057500     IF  WS-SM-STRAIN(SM-IDX) = WS-PIE-STRAIN(PIE-IDX)
057600         MOVE WS-SM-MEAN-AGE(SM-IDX) TO WS-PIE-MEAN-AGE(PIE-IDX)
057700     END-IF.
057800*================================================================*
057900 C052-FIND-STRAIN-MEAN-I-EX.
058000*================================================================*
058100     EXIT.
058200*
058300*------------------------------------------------------------------
058400* EXCHANGE SORT, DESCENDING ON MEAN-AGE THEN AGE.  ONLY ADJACENT
058500* PAIRS THAT ARE STRICTLY OUT OF ORDER ARE SWAPPED, WHICH KEEPS
058600* EQUAL-KEY ENTRIES IN THEIR ORIGINAL ENCOUNTER ORDER.
058700*------------------------------------------------------------------
058800 C060-SORT-POOL-GEN-TABLE.
058900*------------------------------------------------------------------
059000     IF  WS-PG-COUNT > 1
059100         PERFORM C061-SORT-PASS-GEN
059200            THRU C062-SORT-PASS-GEN-EX
059300            VARYING WS-SORT-IDX FROM 1 BY 1
059400            UNTIL WS-SORT-IDX > WS-PG-COUNT - 1
059500     END-IF.
059600*================================================================*
059700 C069-SORT-POOL-GEN-TABLE-EX.
059800*================================================================*
059900     EXIT.
060000*
060100*------------------------------------------------------------------
060200 C061-SORT-PASS-GEN.
060300*------------------------------------------------------------------
060400     PERFORM C063-SORT-COMPARE-GEN
060500        THRU C064-SORT-COMPARE-GEN-EX
060600        VARYING WS-SORT-IDX2 FROM 1 BY 1
060700        UNTIL WS-SORT-IDX2 > WS-PG-COUNT - WS-SORT-IDX.
060800*================================================================*
060900 C062-SORT-PASS-GEN-EX.
061000*================================================================*
061100     EXIT.
061200*
061300*------------------------------------------------------------------
061400 C063-SORT-COMPARE-GEN.
061500*------------------------------------------------------------------
061600     SET PGE-IDX                     TO WS-SORT-IDX2.
061700     SET PG-IDX                      TO WS-SORT-IDX2.
061800* PG-IDX HERE IS REUSED AS A SCRATCH INDEX FOR "IDX2 + 1" - SEE
061900* THE SET STATEMENT BELOW.
062000     SET PG-IDX UP BY 1.
062100     IF  WS-PGE-MEAN-AGE(PGE-IDX) < WS-PGE-MEAN-AGE(PG-IDX)
062200     OR (WS-PGE-MEAN-AGE(PGE-IDX) = WS-PGE-MEAN-AGE(PG-IDX)
062300         AND WS-PGE-AGE(PGE-IDX) < WS-PGE-AGE(PG-IDX))
062400         MOVE WS-PG-ENTRY(PGE-IDX)   TO WS-SORT-HOLD-GEN
062500         MOVE WS-PG-ENTRY(PG-IDX)    TO WS-PG-ENTRY(PGE-IDX)
062600         MOVE WS-SORT-HOLD-GEN       TO WS-PG-ENTRY(PG-IDX)
062700     END-IF.
062800*================================================================*
062900 C064-SORT-COMPARE-GEN-EX.
063000*================================================================*
063100     EXIT.
063200*
063300*------------------------------------------------------------------
063400 C070-SORT-POOL-I-TABLE.
063500*------------------------------------------------------------------
063600     IF  WS-PI-COUNT > 1
063700         PERFORM C071-SORT-PASS-I
063800            THRU C072-SORT-PASS-I-EX
063900            VARYING WS-SORT-IDX FROM 1 BY 1
064000            UNTIL WS-SORT-IDX > WS-PI-COUNT - 1
064100     END-IF.
064200*================================================================*
064300 C079-SORT-POOL-I-TABLE-EX.
064400*================================================================*
064500     EXIT.
064600*
064700*------------------------------------------------------------------
064800 C071-SORT-PASS-I.
064900*------------------------------------------------------------------
065000     PERFORM C073-SORT-COMPARE-I
065100        THRU C074-SORT-COMPARE-I-EX
065200        VARYING WS-SORT-IDX2 FROM 1 BY 1
065300        UNTIL WS-SORT-IDX2 > WS-PI-COUNT - WS-SORT-IDX.
065400*================================================================*
065500 C072-SORT-PASS-I-EX.
065600*================================================================*
065700     EXIT.
065800*
065900*------------------------------------------------------------------
066000 C073-SORT-COMPARE-I.
066100*------------------------------------------------------------------
066200     SET PIE-IDX                     TO WS-SORT-IDX2.
066300     SET PI-IDX                      TO WS-SORT-IDX2.
066400* PI-IDX HERE IS REUSED AS A SCRATCH INDEX FOR "IDX2 + 1".
066500     SET PI-IDX UP BY 1.
066600     IF  WS-PIE-MEAN-AGE(PIE-IDX) < WS-PIE-MEAN-AGE(PI-IDX)
066700     OR (WS-PIE-MEAN-AGE(PIE-IDX) = WS-PIE-MEAN-AGE(PI-IDX)
066800         AND WS-PIE-AGE(PIE-IDX) < WS-PIE-AGE(PI-IDX))
066900         MOVE WS-PI-ENTRY(PIE-IDX)   TO WS-SORT-HOLD-I
067000         MOVE WS-PI-ENTRY(PI-IDX)    TO WS-PI-ENTRY(PIE-IDX)
067100         MOVE WS-SORT-HOLD-I         TO WS-PI-ENTRY(PI-IDX)
067200     END-IF.
067300*================================================================*
067400 C074-SORT-COMPARE-I-EX.
067500*================================================================*
067600     EXIT.
067700*
067800*------------------------------------------------------------------
067900* FIRST-FIT PLACEMENT INTO THE TEN SLOTS, EARLIEST SLOT FIRST, NO
068000* SPLITTING A RECORD ACROSS TWO SLOTS - R5.
068100*------------------------------------------------------------------
068200 D000-PACK-INTO-SLOTS.
068300*------------------------------------------------------------------
068400     PERFORM D010-PLACE-GEN-ENTRY
068500        THRU D019-PLACE-GEN-ENTRY-EX
068600        VARYING PGE-IDX FROM 1 BY 1 UNTIL PGE-IDX > WS-PG-COUNT.
068700     PERFORM D020-PLACE-I-ENTRY
068800        THRU D029-PLACE-I-ENTRY-EX
068900        VARYING PIE-IDX FROM 1 BY 1 UNTIL PIE-IDX > WS-PI-COUNT.
069000*================================================================*
069100 D099-PACK-INTO-SLOTS-EX.
069200*================================================================*
069300     EXIT.
069400*
069500*------------------------------------------------------------------
069600 D010-PLACE-GEN-ENTRY.
069700*------------------------------------------------------------------
069800     MOVE "N"                        TO WS-SLOT-FOUND-SW.
069900     PERFORM D011-TRY-GEN-SLOT
070000        THRU D012-TRY-GEN-SLOT-EX
070100        VARYING PG-IDX FROM 1 BY 1 UNTIL PG-IDX > 10
070200        OR WS-SLOT-FOUND.
070300*================================================================*
070400 D019-PLACE-GEN-ENTRY-EX.
070500*================================================================*
070600     EXIT.
070700*
070800*------------------------------------------------------------------
070900 D011-TRY-GEN-SLOT.
071000*------------------------------------------------------------------
071100     IF  WS-PG-USED(PG-IDX) + WS-PGE-JARS(PGE-IDX)
071200             NOT > WS-PG-CAPACITY(PG-IDX)
071300         ADD WS-PGE-JARS(PGE-IDX)    TO WS-PG-USED(PG-IDX)
071400         MOVE "Y"                    TO WS-SLOT-FOUND-SW
071500         MOVE "Y"                    TO
071600                                  WS-PGE-PLACED-SW(PGE-IDX)
071700         SET WS-PGE-SLOT(PGE-IDX)    TO PG-IDX
071800     END-IF.
071900*================================================================*
072000 D012-TRY-GEN-SLOT-EX.
072100*================================================================*
072200     EXIT.
072300*
072400*------------------------------------------------------------------
072500 D020-PLACE-I-ENTRY.
072600*------------------------------------------------------------------
072700     MOVE "N"                        TO WS-SLOT-FOUND-SW.
072800     PERFORM D021-TRY-I-SLOT
072900        THRU D022-TRY-I-SLOT-EX
073000        VARYING PI-IDX FROM 1 BY 1 UNTIL PI-IDX > 10
073100        OR WS-SLOT-FOUND.
073200*================================================================*
073300 D029-PLACE-I-ENTRY-EX.
073400*================================================================*
073500     EXIT.
073600*
073700*------------------------------------------------------------------
073800 D021-TRY-I-SLOT.
073900*------------------------------------------------------------------
074000     IF  WS-PI-USED(PI-IDX) + WS-PIE-JARS(PIE-IDX)
074100             NOT > WS-PI-CAPACITY(PI-IDX)
074200         ADD WS-PIE-JARS(PIE-IDX)    TO WS-PI-USED(PI-IDX)
074300         MOVE "Y"                    TO WS-SLOT-FOUND-SW
074400         MOVE "Y"                    TO
074500                                  WS-PIE-PLACED-SW(PIE-IDX)
074600         SET WS-PIE-SLOT(PIE-IDX)    TO PI-IDX
074700     END-IF.
074800*================================================================*
074900 D022-TRY-I-SLOT-EX.
075000*================================================================*
075100     EXIT.
075200*
075300*------------------------------------------------------------------
075400* WRITE PLANNED-RECORD FOR EVERY PLACED ENTRY, ELSE BACKLOG-RECORD.
075500*------------------------------------------------------------------
075600 E000-WRITE-PLANNED-OR-BACKLOG.
075700*------------------------------------------------------------------
075800     MOVE ZERO TO WS-PLANNED-COUNT WS-BACKLOG-COUNT
075900                  WS-JARS-PLANNED-GEN WS-JARS-PLANNED-I.
076000*
076100     OPEN OUTPUT PLANNED-FILE.
076200     IF  NOT WK-C-SUCCESSFUL
076300         DISPLAY "PLBSKED - OPEN FILE ERROR - PLANNED"
076400         PERFORM Y900-ABNORMAL-TERMINATION
076500     END-IF.
076600*
076700     OPEN OUTPUT BACKLOG-FILE.
076800     IF  NOT WK-C-SUCCESSFUL
076900         DISPLAY "PLBSKED - OPEN FILE ERROR - BACKLOG"
077000         PERFORM Y900-ABNORMAL-TERMINATION
077100     END-IF.
077200*
077300     PERFORM E010-OUTPUT-GEN-ENTRY
077400        THRU E019-OUTPUT-GEN-ENTRY-EX
077500        VARYING PGE-IDX FROM 1 BY 1 UNTIL PGE-IDX > WS-PG-COUNT.
077600     PERFORM E020-OUTPUT-I-ENTRY
077700        THRU E029-OUTPUT-I-ENTRY-EX
077800        VARYING PIE-IDX FROM 1 BY 1 UNTIL PIE-IDX > WS-PI-COUNT.
077900*
078000     CLOSE PLANNED-FILE BACKLOG-FILE.
078100*================================================================*
078200 E099-WRITE-PLANNED-OR-BACKLOG-EX.
078300*================================================================*
078400     EXIT.
078500*
078600*------------------------------------------------------------------
078700 E010-OUTPUT-GEN-ENTRY.
078800*------------------------------------------------------------------
078900     IF  WS-PGE-PLACED-SW(PGE-IDX) = "Y"
079000         MOVE SPACES                 TO PLB-PLANNED-RECORD
079100         SET CAL-IDX                 TO WS-PGE-SLOT(PGE-IDX)
079200         MOVE WS-SLOT-DAY(CAL-IDX)   TO PL-DAY
079300         MOVE WS-SLOT-PERIOD(CAL-IDX) TO PL-SLOT
079400         MOVE "POOL-GEN"             TO PL-POOL
079500         MOVE WS-PGE-BARCODE(PGE-IDX)     TO PL-BARCODE
079600         MOVE WS-PGE-STRAIN(PGE-IDX)      TO PL-STRAIN
079700         MOVE WS-PGE-MEDIUM(PGE-IDX)      TO PL-MEDIUM
079800         MOVE WS-PGE-JARS(PGE-IDX)        TO PL-JARS
079900         MOVE WS-PGE-AGE(PGE-IDX)         TO PL-AGE
080000         MOVE WS-PGE-CHAMBRE(PGE-IDX)     TO PL-CHAMBRE
080100         MOVE WS-PGE-EMPLACEMENT(PGE-IDX) TO PL-EMPLACEMENT
080200         WRITE PLB-PLANNED-RECORD
080300         ADD 1                       TO WS-PLANNED-COUNT
080400         ADD WS-PGE-JARS(PGE-IDX)    TO WS-JARS-PLANNED-GEN
080500     ELSE
080600         MOVE SPACES                 TO PLB-BACKLOG-RECORD
080700         MOVE WS-PGE-BARCODE(PGE-IDX) TO BK-BARCODE
080800         MOVE WS-PGE-STRAIN(PGE-IDX)  TO BK-STRAIN
080900         MOVE WS-PGE-MEDIUM(PGE-IDX)  TO BK-MEDIUM
081000         MOVE WS-PGE-JARS(PGE-IDX)    TO BK-JARS
081100         MOVE WS-PGE-AGE(PGE-IDX)     TO BK-AGE
081200         MOVE "CAPACITE INSUFFISANTE" TO BK-REASON
081300         WRITE PLB-BACKLOG-RECORD
081400         ADD 1                       TO WS-BACKLOG-COUNT
081500     END-IF.
081600*================================================================*
081700 E019-OUTPUT-GEN-ENTRY-EX.
081800*================================================================*
081900     EXIT.
082000*
082100*------------------------------------------------------------------
082200 E020-OUTPUT-I-ENTRY.
082300*------------------------------------------------------------------
082400     IF  WS-PIE-PLACED-SW(PIE-IDX) = "Y"
082500         MOVE SPACES                 TO PLB-PLANNED-RECORD
082600         SET CAL-IDX                 TO WS-PIE-SLOT(PIE-IDX)
082700         MOVE WS-SLOT-DAY(CAL-IDX)   TO PL-DAY
082800         MOVE WS-SLOT-PERIOD(CAL-IDX) TO PL-SLOT
082900         MOVE "POOL-I"               TO PL-POOL
083000         MOVE WS-PIE-BARCODE(PIE-IDX)     TO PL-BARCODE
083100         MOVE WS-PIE-STRAIN(PIE-IDX)      TO PL-STRAIN
083200         MOVE WS-PIE-MEDIUM(PIE-IDX)      TO PL-MEDIUM
083300         MOVE WS-PIE-JARS(PIE-IDX)        TO PL-JARS
083400         MOVE WS-PIE-AGE(PIE-IDX)         TO PL-AGE
083500         MOVE WS-PIE-CHAMBRE(PIE-IDX)     TO PL-CHAMBRE
083600         MOVE WS-PIE-EMPLACEMENT(PIE-IDX) TO PL-EMPLACEMENT
083700         WRITE PLB-PLANNED-RECORD
083800         ADD 1                       TO WS-PLANNED-COUNT
083900         ADD WS-PIE-JARS(PIE-IDX)    TO WS-JARS-PLANNED-I
084000     ELSE
084100         MOVE SPACES                 TO PLB-BACKLOG-RECORD
084200         MOVE WS-PIE-BARCODE(PIE-IDX) TO BK-BARCODE
084300         MOVE WS-PIE-STRAIN(PIE-IDX)  TO BK-STRAIN
084400         MOVE WS-PIE-MEDIUM(PIE-IDX)  TO BK-MEDIUM
084500         MOVE WS-PIE-JARS(PIE-IDX)    TO BK-JARS
084600         MOVE WS-PIE-AGE(PIE-IDX)     TO BK-AGE
084700         MOVE "CAPACITE INSUFFISANTE" TO BK-REASON
084800         WRITE PLB-BACKLOG-RECORD
084900         ADD 1                       TO WS-BACKLOG-COUNT
085000     END-IF.
085100*================================================================*
085200 E029-OUTPUT-I-ENTRY-EX.
085300*================================================================*
085400     EXIT.
085500*
085600*------------------------------------------------------------------
085700 F000-PRINT-CAPACITY-REPORT.
085800*------------------------------------------------------------------
085900     DISPLAY "PLBSKED - WEEKLY CAPACITY UTILISATION - WEEK OF "
086000             WK-C-PARM-WEEK-MONDAY.
086100     DISPLAY
086200       "POOL     DAY        SLOT         USED AVAIL TOTAL PCT".
086300     PERFORM F010-PRINT-GEN-SLOT-LINE
086400        THRU F019-PRINT-GEN-SLOT-LINE-EX
086500        VARYING CAL-IDX FROM 1 BY 1 UNTIL CAL-IDX > 10.
086600     PERFORM F020-PRINT-I-SLOT-LINE
086700        THRU F029-PRINT-I-SLOT-LINE-EX
086800        VARYING CAL-IDX FROM 1 BY 1 UNTIL CAL-IDX > 10.
086900*
087000     DISPLAY "  ELIGIBLE ................ " WS-ELIGIBLE-COUNT.
087100     DISPLAY "  PLANNED .................. " WS-PLANNED-COUNT.
087200     DISPLAY "  BACKLOG .................. " WS-BACKLOG-COUNT.
087300     DISPLAY "  JARS PLANNED (POOL-GEN) ... " WS-JARS-PLANNED-GEN.
087400     DISPLAY "  JARS PLANNED (POOL-I) ..... " WS-JARS-PLANNED-I.
087500*
087600     IF  WS-ELIGIBLE-COUNT > ZERO
087700         COMPUTE WS-PCT-RAW =
087800             (WS-PLANNED-COUNT * 1000) / WS-ELIGIBLE-COUNT
087900         PERFORM F900-ROUND-PERCENT
088000            THRU F909-ROUND-PERCENT-EX
088100         DISPLAY "  PLANNING RATE ............ " WS-PCT-ROUNDED
088200                 "%"
088300     END-IF.
088400*================================================================*
088500 F099-PRINT-CAPACITY-REPORT-EX.
088600*================================================================*
088700     EXIT.
088800*
088900*------------------------------------------------------------------
089000 F010-PRINT-GEN-SLOT-LINE.
089100*------------------------------------------------------------------
089200     IF  WS-PG-CAPACITY(CAL-IDX) > ZERO
089300         COMPUTE WS-PCT-RAW =
089400             (WS-PG-USED(CAL-IDX) * 1000) /
089500             WS-PG-CAPACITY(CAL-IDX)
089600     ELSE
089700         MOVE ZERO                   TO WS-PCT-RAW
089800     END-IF.
089900     PERFORM F900-ROUND-PERCENT
090000        THRU F909-ROUND-PERCENT-EX.
090100     COMPUTE WS-AVAIL-WORK =
090200         WS-PG-CAPACITY(CAL-IDX) - WS-PG-USED(CAL-IDX).
090300     DISPLAY "POOL-GEN " WS-SLOT-DAY(CAL-IDX) " "
090400             WS-SLOT-PERIOD(CAL-IDX) " "
090500             WS-PG-USED(CAL-IDX) " "
090600             WS-AVAIL-WORK " "
090700             WS-PG-CAPACITY(CAL-IDX) " "
090800             WS-PCT-ROUNDED "%".
090900*================================================================*
091000 F019-PRINT-GEN-SLOT-LINE-EX.
091100*================================================================*
091200     EXIT.
091300*
091400*------------------------------------------------------------------
091500 F020-PRINT-I-SLOT-LINE.
091600*------------------------------------------------------------------
091700     IF  WS-PI-CAPACITY(CAL-IDX) > ZERO
091800         COMPUTE WS-PCT-RAW =
091900             (WS-PI-USED(CAL-IDX) * 1000) /
092000             WS-PI-CAPACITY(CAL-IDX)
092100     ELSE
092200         MOVE ZERO                   TO WS-PCT-RAW
092300     END-IF.
092400     PERFORM F900-ROUND-PERCENT
092500        THRU F909-ROUND-PERCENT-EX.
092600     COMPUTE WS-AVAIL-WORK =
092700         WS-PI-CAPACITY(CAL-IDX) - WS-PI-USED(CAL-IDX).
092800     DISPLAY "POOL-I   " WS-SLOT-DAY(CAL-IDX) " "
092900             WS-SLOT-PERIOD(CAL-IDX) " "
093000             WS-PI-USED(CAL-IDX) " "
093100             WS-AVAIL-WORK " "
093200             WS-PI-CAPACITY(CAL-IDX) " "
093300             WS-PCT-ROUNDED "%".
093400*================================================================*
093500 F029-PRINT-I-SLOT-LINE-EX.
093600*================================================================*
093700     EXIT.
093800*
093900*------------------------------------------------------------------
094000* R7 - ROUND HALF-UP TO ONE DECIMAL.  WS-PCT-RAW CARRIES THE
094100* VALUE * 10 (THREE DECIMAL PLACES OF HEADROOM FOR THE ADD-5 HALF-
094200* UP TRICK); DIVIDE BACK DOWN BY 10 INTO A ONE-DECIMAL FIELD.
094300*------------------------------------------------------------------
094400 F900-ROUND-PERCENT.
094500*------------------------------------------------------------------
094600     COMPUTE WS-PCT-ROUNDED ROUNDED = WS-PCT-RAW / 10.
094700*================================================================*
094800 F909-ROUND-PERCENT-EX.
094900*================================================================*
095000     EXIT.
095100*
095200*------------------------------------------------------------------
095300 Y900-ABNORMAL-TERMINATION.
095400*------------------------------------------------------------------
095500     PERFORM Z000-END-PROGRAM-ROUTINE
095600        THRU Z099-END-PROGRAM-ROUTINE-EX.
095700     GOBACK.
095800*
095900*------------------------------------------------------------------
096000 Z000-END-PROGRAM-ROUTINE.
096100*------------------------------------------------------------------
096200* PLANWORK IS CLOSED AS SOON AS IT IS LOADED (PARAGRAPH B000) AND
096300* PLANNED/BACKLOG ARE CLOSED AS SOON AS THEY ARE WRITTEN (E000) -
096400* NOTHING IS LEFT FOR THIS PARAGRAPH TO CLOSE.
096500     CONTINUE.
096600*================================================================*
096700 Z099-END-PROGRAM-ROUTINE-EX.
096800*================================================================*
096900     EXIT.
097000*
097100******************************************************************
097200***************** END OF PROGRAM SOURCE - PLBSKED ****************
097300******************************************************************
