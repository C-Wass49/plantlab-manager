000100*****************************************************************
000200* PLBRAWS.cpybk
000300* RAW INVENTORY SCAN RECORD - FROM FILE RAWSCAN
000400* ONE LINE PER JAR-SERIES READ OFF THE HAND SCANNER AT THE
000500* WEEKLY CHAMBER WALK-THROUGH.  FREE-TEXT CHAMBER/EMPLACEMENT
000600* FIELDS ARE CLEANED UP BY PLBIMPRT BEFORE THE RECORD IS
000700* COMMITTED TO THE MASTER INVENTORY (PLBPLNT.cpybk).
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* RPQ026 08/09/2004 GVDBOS - REQ#3871 - ADD RAW-QUALITE/            RPQ026
001200*                   RAW-NOTES FOR COLD-STORE QUALITY SCORING        RPQ026
001300* RPQ011 27/01/1998 FDERYN - WIDEN RAW-SCAN-MANI FROM 14 TO 20      RPQ011
001400*                   SO A MANUALLY KEYED BARCODE CAN'T TRUNCATE      RPQ011
001500* RPQ003 21/03/1995 FDERYN - INITIAL VERSION                        RPQ003
001600*****************************************************************
001700
001800 01  PLB-RAWSCAN-RECORD          PIC X(252).
001900
002000 01  PLB-RAWSCAN-FIELDS  REDEFINES PLB-RAWSCAN-RECORD.
002100     05  RAW-CHAMBRE              PIC X(10).
002200*                        STORAGE ROOM, FREE TEXT  ("1","1A","CHF2")
002300     05  RAW-EMPLACEMENT          PIC X(10).
002400*                        LOCATION WITHIN ROOM ("1A20","A20","20")
002500     05  RAW-SCAN                 PIC X(20).
002600*                        SCANNED BARCODE
002700     05  RAW-NB-CAISSE            PIC 9(04).
002800*                        NUMBER OF BOXES
002900     05  RAW-NB-BOCAUX            PIC 9(04).
003000*                        LOOSE JARS BEYOND FULL BOXES
003100     05  RAW-SCAN-MANI            PIC X(20).
003200*                        MANUALLY CORRECTED BARCODE, IF ANY
003300     05  RAW-STRAIN               PIC X(10).
003400*                        STRAIN CODE
003500     05  RAW-LINE                 PIC 9(06).
003600*                        LINE NUMBER
003700     05  RAW-DATE                 PIC X(10).
003800*                        PLANTING DATE, YYYY-MM-DD
003900     05  RAW-NB-SEM               PIC 9(03).
004000*                        AGE IN WEEKS AT SNAPSHOT TIME
004100     05  RAW-AGE-AMS              PIC X(10).
004200*                        AGE CATEGORY TEXT
004300     05  RAW-TYPE                 PIC X(06).
004400*                        CULTURE TYPE CODE
004500     05  RAW-BOCAUX               PIC 9(05).
004600*                        TOTAL JARS
004700     05  RAW-MILIEU               PIC X(04).
004800*                        CULTURE-MEDIUM CODE (X,XM,RG,XS,E,E+,i..)
004900     05  RAW-RANG                 PIC 9(03).
005000*                        RANK
005100     05  RAW-STAGE                PIC X(04).
005200*                        STAGE LETTER (X/E/R/i)
005300     05  RAW-RANG-PLUS            PIC X(10).
005400*                        RANK CATEGORY TEXT
005500     05  RAW-NOM-VARIETE          PIC X(30).
005600*                        VARIETY NAME
005700     05  RAW-BATCH-NUMBER         PIC X(15).
005800*                        BATCH NUMBER
005900     05  RAW-BATCH-LINES          PIC X(15).
006000*                        BATCH LINE IDENTIFIER ("series" LABEL)
006100     05  RAW-QUALITE              PIC X(06).
006200*                        COLD-STORAGE QUALITY SCORE
006300     05  RAW-NOTES                PIC X(40).
006400*                        FREE NOTES
006500     05  FILLER                   PIC X(07).
