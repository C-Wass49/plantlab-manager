000100*****************************************************************
000200* PLBPLNT.cpybk
000300* MASTER INVENTORY RECORD - FROM FILE PLANTS
000400* WRITTEN BY PLBIMPRT (ONE PER CLEANSED RAWSCAN LINE), READ BY
000500* PLBNORM2 (REFERENCE-TABLE NORMALIZATION) AND BY PLBSTAT
000600* (INVENTORY STATISTICS).  CARRIES THE SAME BUSINESS FIELDS AS
000700* PLBRAWS.cpybk PLUS THE IMPORT-TIME STAMP AND ID.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* RPQ027 08/09/2004 GVDBOS - REQ#3871 - CARRY RAW-QUALITE/          RPQ027
001200*                   RAW-NOTES THROUGH TO THE MASTER RECORD          RPQ027
001300* RPQ012 27/01/1998 FDERYN - WIDEN PLT-SCAN-MANI TO MATCH           RPQ012
001400*                   RPQ011 CHANGE TO PLBRAWS                        RPQ011
001500* RPQ004 21/03/1995 FDERYN - INITIAL VERSION                        RPQ004
001600*****************************************************************
001700
001800 01  PLB-PLANT-RECORD             PIC X(280).
001900
002000 01  PLB-PLANT-FIELDS  REDEFINES PLB-PLANT-RECORD.
002100     05  PLT-CHAMBRE              PIC X(10).
002200     05  PLT-EMPLACEMENT          PIC X(10).
002300     05  PLT-SCAN                 PIC X(20).
002400     05  PLT-NB-CAISSE            PIC 9(04).
002500     05  PLT-NB-BOCAUX            PIC 9(04).
002600     05  PLT-SCAN-MANI            PIC X(20).
002700     05  PLT-STRAIN               PIC X(10).
002800     05  PLT-LINE                 PIC 9(06).
002900     05  PLT-DATE                 PIC X(10).
003000*                        PLANTING DATE, YYYY-MM-DD, BLANK IF
003100*                        REJECTED BY PLBIMPRT PARAGRAPH B000
003200     05  PLT-NB-SEM               PIC 9(03).
003300     05  PLT-AGE-AMS              PIC X(10).
003400     05  PLT-TYPE                 PIC X(06).
003500     05  PLT-BOCAUX               PIC 9(05).
003600     05  PLT-MILIEU               PIC X(04).
003700     05  PLT-RANG                 PIC 9(03).
003800     05  PLT-STAGE                PIC X(04).
003900     05  PLT-RANG-PLUS            PIC X(10).
004000     05  PLT-NOM-VARIETE          PIC X(30).
004100     05  PLT-BATCH-NUMBER         PIC X(15).
004200     05  PLT-BATCH-LINES          PIC X(15).
004300     05  PLT-QUALITE              PIC X(06).
004400     05  PLT-NOTES                PIC X(40).
004500     05  PLT-ID                   PIC 9(07).
004600*                        SEQUENTIAL RECORD ID, ASSIGNED AT IMPORT
004700     05  PLT-IMPORT-DATE          PIC X(19).
004800*                        IMPORT TIMESTAMP, YYYY-MM-DD HH:MM:SS
004900     05  PLT-ACTIVE-FLAG          PIC 9(01).
005000*                        1 = ACTIVE, 0 = INACTIVE
005100     05  FILLER                   PIC X(08).
