000100*****************************************************************
000200* PLBPLAN.cpybk
000300* PLANNED-SCHEDULE RECORD - FROM FILE PLANNED
000400* WRITTEN BY PLBSKED PARAGRAPH E000-WRITE-PLANNED-OR-BACKLOG
000500* FOR EVERY SERIES THAT FIT INTO A HALF-DAY SLOT.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* RPQ009 02/06/1995 FDERYN - INITIAL VERSION                        RPQ009
001000*****************************************************************
001100
001200 01  PLB-PLANNED-RECORD           PIC X(104).
001300
001400 01  PLB-PLANNED-FIELDS  REDEFINES PLB-PLANNED-RECORD.
001500     05  PL-DAY                   PIC X(10).
001600*                        LUNDI .. VENDREDI
001700     05  PL-SLOT                  PIC X(12).
001800*                        MATIN OR APRES-MIDI
001900     05  PL-POOL                  PIC X(08).
002000     05  PL-BARCODE               PIC X(26).
002100     05  PL-STRAIN                PIC X(10).
002200     05  PL-MEDIUM                PIC X(04).
002300     05  PL-JARS                  PIC 9(05).
002400     05  PL-AGE                   PIC 9(03).
002500     05  PL-CHAMBRE               PIC X(10).
002600     05  PL-EMPLACEMENT           PIC X(10).
002700     05  FILLER                   PIC X(06).
