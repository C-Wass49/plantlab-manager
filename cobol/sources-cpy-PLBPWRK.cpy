000100*****************************************************************
000200* PLBPWRK.cpybk
000300* PLANNING WORK RECORD - FROM FILE PLANWORK
000400* WRITTEN BY PLBPREP, ONE PER ACTIVE PLANTSV2 RECORD WITH
000500* REFERENCE CODES RESOLVED, AGE/JAR COMPUTATION AND ELIGIBILITY/
000600* POOL DECISIONS APPLIED.  READ BY PLBSKED.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* RPQ032 19/05/2006 GVDBOS - REQ#4412 - PW-INELIG-REASON WIDENED    RPQ032
001100*                   TO CARRY THE "<age>WK < <threshold>WK" TEXT     RPQ032
001200* RPQ008 05/06/1995 FDERYN - INITIAL VERSION                        RPQ008
001300*****************************************************************
001400
001500 01  PLB-PLANWORK-RECORD          PIC X(128).
001600
001700 01  PLB-PLANWORK-FIELDS  REDEFINES PLB-PLANWORK-RECORD.
001800     05  PW-BARCODE               PIC X(26).
001900     05  PW-STRAIN-CODE           PIC X(10).
002000     05  PW-MEDIUM-CODE           PIC X(04).
002100     05  PW-CHAMBRE               PIC X(10).
002200     05  PW-EMPLACEMENT           PIC X(10).
002300     05  PW-TOTAL-JARS            PIC 9(05).
002400     05  PW-NB-BOXES              PIC 9(04).
002500     05  PW-NB-JARS-BOX           PIC 9(04).
002600     05  PW-NB-WEEKS              PIC 9(03).
002700     05  PW-AGE-WEEKS             PIC S9(03).
002800*                        -1 = UNKNOWN - SEE R4
002900     05  PW-JARS                  PIC 9(05).
003000*                        NORMALIZED JAR COUNT USED FOR PLANNING
003100     05  PW-POOL                  PIC X(08).
003200*                        POOL-GEN, POOL-I, OR SPACES - SEE R2
003300     05  PW-ELIGIBLE              PIC X(01).
003400*                        Y/N - SEE R1
003500     05  PW-INELIG-REASON         PIC X(30).
003600     05  FILLER                   PIC X(14).
