000100*****************************************************************
000200* PLBCTYT.cpybk
000300* CULTURE TYPE REFERENCE RECORD - FILE CULTTYPE.
000400* BUILT BY PLBNORM2 PASS 1 FROM THE DISTINCT CULTURE-TYPE CODES
000500* FOUND IN THE MASTER INVENTORY.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* RPQ006 02/06/1995 FDERYN - INITIAL VERSION                        RPQ006
001000*****************************************************************
001100
001200 01  PLB-CULTURE-TYPE-RECORD      PIC X(14).
001300 01  PLB-CULTURE-TYPE-FIELDS REDEFINES PLB-CULTURE-TYPE-RECORD.
001400     05  CT-ID                    PIC 9(05).
001500     05  CT-CODE                  PIC X(06).
001600     05  FILLER                   PIC X(03).
