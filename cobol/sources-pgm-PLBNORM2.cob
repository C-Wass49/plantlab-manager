000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     PLBNORM2.
000500 AUTHOR.         F. DERYNCK.
000600 INSTALLATION.   PLANTLAB - TISSUE CULTURE DIVISION.
000700 DATE-WRITTEN.   05 JUN 1995.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - LABORATORY OPERATIONS USE ONLY.
001000*
001100*DESCRIPTION :  REFERENCE-TABLE NORMALIZATION.  PASS 1 BUILDS
001200*               THE STRAIN / VARIETY / MEDIUM / CULTURE-TYPE /
001300*               LOCATION REFERENCE TABLES FROM THE DISTINCT
001400*               CODES FOUND ON THE MASTER INVENTORY (PLANTS).
001500*               PASS 2 RE-READS THE MASTER INVENTORY AND WRITES
001600*               ONE NORMALIZED PLANTSV2 RECORD PER PLANTS
001700*               RECORD, RESOLVING EACH CODE TO ITS REFERENCE ID
001800*               AND DE-DUPLICATING BARCODES.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* RPQ002  05/06/1995  FDERYN  - INITIAL VERSION.                    RPQ002
002400*-----------------------------------------------------------------  RPQ002
002500* RPQ015  19/09/1999  GVDBOS  - REQ#0881 - BARCODE DE-DUPLICATION   RPQ015
002600*                     ADDED.  SECOND AND LATER OCCURRENCES OF A     RPQ015
002700*                     BARCODE ARE SUFFIXED _dup1, _dup2, ... SO     RPQ015
002800*                     PLANTSV2 CAN CARRY A UNIQUE KEY.              RPQ015
002900*-----------------------------------------------------------------  RPQ015
003000* RPQ020  21/09/1998  MKRVDB  - Y2K REMEDIATION - PV2-CREATED-AT    RPQ020
003100*                     NOW CARRIES A 4-DIGIT YEAR (COPIED FROM       RPQ020
003200*                     PLT-IMPORT-DATE UNCHANGED).                   RPQ020
003300*-----------------------------------------------------------------  RPQ020
003400* RPQ023  14/06/2002  FDERYN  - REQ#2944 - VARIETY TABLE NOW        RPQ023
003500*                     CARRIES THE STRAIN ID AND BATCH NUMBER OF     RPQ023
003600*                     ITS FIRST OCCURRENCE.                         RPQ023
003700*-----------------------------------------------------------------  RPQ023
003800* RPQ029  11/01/2006  GVDBOS  - REQ#4380 - A RECORD WITH A BLANK    RPQ029
003900*                     RAW SCAN (NO BARCODE AT ALL) IS SKIPPED IN    RPQ029
004000*                     PASS 2 RATHER THAN MIGRATED WITH A BLANK      RPQ029
004100*                     KEY.                                          RPQ029
004200*-----------------------------------------------------------------  RPQ029
004300* RPQ038  23/02/2009  IDIVKE  - REQ#5120 - REFERENCE FILES ARE      RPQ038
004400*                     NOW WRITTEN SORTED BY CODE (WAS INSERTION     RPQ038
004500*                     ORDER) SO PLBPREP'S BINARY-SEARCHABLE LOAD    RPQ038
004600*                     DOESN'T NEED A SEPARATE SORT STEP.            RPQ038
004700*=================================================================  RPQ038
004800 EJECT
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100*****************************************************************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT PLANT-FILE     ASSIGN TO PLANTS
006000            ORGANIZATION   IS SEQUENTIAL
006100            FILE STATUS    IS WK-C-FILE-STATUS.
006200*
006300     SELECT STRAIN-FILE    ASSIGN TO STRAINS
006400            ORGANIZATION   IS SEQUENTIAL
006500            FILE STATUS    IS WK-C-FILE-STATUS.
006600*
006700     SELECT VARIETY-FILE   ASSIGN TO VARIETIES
006800            ORGANIZATION   IS SEQUENTIAL
006900            FILE STATUS    IS WK-C-FILE-STATUS.
007000*
007100     SELECT MEDIUM-FILE    ASSIGN TO MEDIUMS
007200            ORGANIZATION   IS SEQUENTIAL
007300            FILE STATUS    IS WK-C-FILE-STATUS.
007400*
007500     SELECT CULTTYPE-FILE  ASSIGN TO CULTTYPE
007600            ORGANIZATION   IS SEQUENTIAL
007700            FILE STATUS    IS WK-C-FILE-STATUS.
007800*
007900     SELECT LOCATION-FILE  ASSIGN TO LOCATIONS
008000            ORGANIZATION   IS SEQUENTIAL
008100            FILE STATUS    IS WK-C-FILE-STATUS.
008200*
008300     SELECT PLANTV2-FILE   ASSIGN TO PLANTSV2
008400            ORGANIZATION   IS SEQUENTIAL
008500            FILE STATUS    IS WK-C-FILE-STATUS.
008600*
008700 EJECT
008800*****************************************************************
008900 DATA DIVISION.
009000*****************************************************************
009100 FILE SECTION.
009200*****************************************************************
009300 FD  PLANT-FILE
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS PLB-PLANT-RECORD.
009600     COPY PLBPLNT.
009700*
009800 FD  STRAIN-FILE
009900     LABEL RECORDS ARE OMITTED
010000     DATA RECORD IS PLB-STRAIN-RECORD.
010100     COPY PLBSTRT.
010200*
010300 FD  VARIETY-FILE
010400     LABEL RECORDS ARE OMITTED
010500     DATA RECORD IS PLB-VARIETY-RECORD.
010600     COPY PLBVART.
010700*
010800 FD  MEDIUM-FILE
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS PLB-MEDIUM-RECORD.
011100     COPY PLBMEDT.
011200*
011300 FD  CULTTYPE-FILE
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS PLB-CULTURE-TYPE-RECORD.
011600     COPY PLBCTYT.
011700*
011800 FD  LOCATION-FILE
011900     LABEL RECORDS ARE OMITTED
012000     DATA RECORD IS PLB-LOCATION-RECORD.
012100     COPY PLBLOCT.
012200*
012300 FD  PLANTV2-FILE
012400     LABEL RECORDS ARE OMITTED
012500     DATA RECORD IS PLB-PLANTV2-RECORD.
012600     COPY PLBPLV2.
012700*
012800*****************************************************************
012900 WORKING-STORAGE SECTION.
013000*****************************************************************
013100 01  FILLER                       PIC X(24)  VALUE
013200     "** PROGRAM PLBNORM2 **".
013300*
013400 01  WK-C-COMMON.
013500     COPY PLBCMWS.
013600     05  FILLER                   PIC X(04).
013700*
013800* -------------- IN-MEMORY REFERENCE SEARCH TABLES ---------------
013900     COPY PLBREFW.
014000*
014100 01  WS-SWITCHES.
014200     05  WS-END-OF-FILE-SW        PIC X(01) VALUE "N".
014300         88  WS-END-OF-FILE                 VALUE "Y".
014400     05  WS-FOUND-SW              PIC X(01) VALUE "N".
014500         88  WS-FOUND                       VALUE "Y".
014600     05  FILLER                   PIC X(08).
014700*
014800 01  WS-COUNTERS.
014900     05  WS-MIGRATED-COUNT        PIC 9(07) COMP VALUE ZERO.
015000     05  WS-DUPLICATE-COUNT       PIC 9(07) COMP VALUE ZERO.
015100     05  WS-LOOKUP-FAILURES       PIC 9(07) COMP VALUE ZERO.
015200     05  FILLER                   PIC X(04).
015300*
015400* ------------- BARCODE OCCURRENCE TABLE (PASS 2) -----------------
015500 01  WS-BARCODE-TABLE.
015600     05  WS-BARCODE-COUNT         PIC 9(05) COMP VALUE ZERO.
015700     05  WS-BARCODE-ENTRY OCCURS 6000 TIMES
015800             INDEXED BY BCD-IDX.
015900         10  WS-BCD-TEXT          PIC X(20).
016000         10  WS-BCD-SEEN          PIC 9(03) COMP.
016100         10  FILLER               PIC X(02).
016200*
016300 01  WS-WORK-AREA.
016400     05  WS-BARCODE               PIC X(20).
016500     05  WS-BARCODE-FULL          PIC X(26).
016600     05  FILLER                   PIC X(04).
016700*
016800 01  WS-SUFFIX-AREA.
016900     05  WS-SUFFIX-NUM            PIC 9(03).
017000 01  WS-SUFFIX-TEXT REDEFINES WS-SUFFIX-AREA
017100                              PIC X(03).
017200 01  WS-SUFFIX-DIGITS REDEFINES WS-SUFFIX-AREA.
017300     05  WS-SUFFIX-D1             PIC 9.
017400     05  WS-SUFFIX-D2             PIC 9.
017500     05  WS-SUFFIX-D3             PIC 9.
017600 01  WS-SUFFIX-START-GROUP.
017700     05  WS-SUFFIX-START          PIC 9 COMP.
017800     05  FILLER                   PIC X(03).
017900*
018000 01  WS-SORT-WORK.
018100     05  WS-SORT-IDX              PIC 9(05) COMP.
018200     05  WS-SORT-IDX2             PIC 9(05) COMP.
018300     05  WS-SORT-HOLD-ID          PIC 9(05) COMP.
018400     05  WS-SORT-HOLD-CODE        PIC X(30).
018500     05  WS-SORT-HOLD-SID         PIC 9(05) COMP.
018600     05  WS-SORT-HOLD-BNO         PIC X(15).
018700     05  FILLER                   PIC X(04).
018800*
018900 01  WS-SORT-HOLD-SPLIT REDEFINES WS-SORT-WORK.
019000     05  FILLER                   PIC X(14).
019100     05  WS-SORT-HOLD-CHAMBRE     PIC X(15).
019200     05  WS-SORT-HOLD-EMPLCMT     PIC X(15).
019300*
019400 EJECT
019500*****************************************************************
019600 PROCEDURE DIVISION.
019700*****************************************************************
019800 MAIN-MODULE.
019900*----------------------------------------------------------------*
020000     PERFORM A000-BUILD-REFERENCE-TABLES
020100        THRU A099-BUILD-REFERENCE-TABLES-EX.
020200*
020300     PERFORM B000-WRITE-REFERENCE-FILES
020400        THRU B099-WRITE-REFERENCE-FILES-EX.
020500*
020600     PERFORM C000-MIGRATE-INVENTORY
020700        THRU C099-MIGRATE-INVENTORY-EX.
020800*
020900     PERFORM D000-PRINT-MIGRATION-TOTALS
021000        THRU D099-PRINT-MIGRATION-TOTALS-EX.
021100*
021200     GOBACK.
021300*
021400*------------------------------------------------------------------
021500* PASS 1 - BUILD THE REFERENCE TABLES FROM THE MASTER INVENTORY.
021600* EACH DISTINCT NON-BLANK CODE IS ASSIGNED THE NEXT SEQUENTIAL
021700* ID THE FIRST TIME IT IS SEEN (R10).
021800*------------------------------------------------------------------
021900 A000-BUILD-REFERENCE-TABLES.
022000*------------------------------------------------------------------
022100     OPEN INPUT PLANT-FILE.
022200     IF  NOT WK-C-SUCCESSFUL
022300         DISPLAY "PLBNORM2 - OPEN FILE ERROR - PLANTS"
022400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022500         PERFORM Y900-ABNORMAL-TERMINATION
022600     END-IF.
022700*
022800     MOVE "N"                     TO WS-END-OF-FILE-SW.
022900     PERFORM A010-READ-NEXT-PLANT-RECORD
023000        THRU A019-READ-NEXT-PLANT-RECORD-EX.
023100*
023200     PERFORM A100-ADD-DISTINCT-CODES
023300        THRU A199-ADD-DISTINCT-CODES-EX
023400        UNTIL WS-END-OF-FILE.
023500*
023600     CLOSE PLANT-FILE.
023700*================================================================*
023800 A099-BUILD-REFERENCE-TABLES-EX.
023900*================================================================*
024000     EXIT.
024100*
024200*------------------------------------------------------------------
024300 A010-READ-NEXT-PLANT-RECORD.
024400*------------------------------------------------------------------
024500     READ PLANT-FILE.
024600     IF  WK-C-AT-END
024700         MOVE "Y"                 TO WS-END-OF-FILE-SW
024800     ELSE
024900         IF  NOT WK-C-SUCCESSFUL
025000             DISPLAY "PLBNORM2 - READ ERROR - PLANTS"
025100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025200             PERFORM Y900-ABNORMAL-TERMINATION
025300         END-IF
025400     END-IF.
025500*================================================================*
025600 A019-READ-NEXT-PLANT-RECORD-EX.
025700*================================================================*
025800     EXIT.
025900*
026000*------------------------------------------------------------------
026100 A100-ADD-DISTINCT-CODES.
026200*------------------------------------------------------------------
026300     IF  PLT-STRAIN NOT = SPACES
026400         PERFORM A110-ADD-STRAIN
026500            THRU A119-ADD-STRAIN-EX
026600     END-IF.
026700*
026800     IF  PLT-MILIEU NOT = SPACES
026900         PERFORM A120-ADD-MEDIUM
027000            THRU A129-ADD-MEDIUM-EX
027100     END-IF.
027200*
027300     IF  PLT-TYPE NOT = SPACES
027400         PERFORM A130-ADD-CULTURE-TYPE
027500            THRU A139-ADD-CULTURE-TYPE-EX
027600     END-IF.
027700*
027800     IF  PLT-CHAMBRE NOT = SPACES
027900     OR  PLT-EMPLACEMENT NOT = SPACES
028000         PERFORM A140-ADD-LOCATION
028100            THRU A149-ADD-LOCATION-EX
028200     END-IF.
028300*
028400     IF  PLT-NOM-VARIETE NOT = SPACES
028500         PERFORM A150-ADD-VARIETY
028600            THRU A159-ADD-VARIETY-EX
028700     END-IF.
028800*
028900     PERFORM A010-READ-NEXT-PLANT-RECORD
029000        THRU A019-READ-NEXT-PLANT-RECORD-EX.
029100*================================================================*
029200 A199-ADD-DISTINCT-CODES-EX.
029300*================================================================*
029400     EXIT.
029500*
029600*------------------------------------------------------------------
029700 A110-ADD-STRAIN.
029800*------------------------------------------------------------------
029900     MOVE "N"                     TO WS-FOUND-SW.
030000     PERFORM A111-SCAN-STRAIN-TABLE
030100        THRU A112-SCAN-STRAIN-TABLE-EX
030200        VARYING STR-IDX FROM 1 BY 1
030300        UNTIL STR-IDX > PLB-STRAIN-COUNT OR WS-FOUND.
030400*
030500     IF  NOT WS-FOUND
030600         ADD 1                    TO PLB-STRAIN-COUNT
030700         SET STR-IDX             TO PLB-STRAIN-COUNT
030800         MOVE PLB-STRAIN-COUNT    TO PLB-STRT-ID(STR-IDX)
030900         MOVE PLT-STRAIN          TO PLB-STRT-CODE(STR-IDX)
031000     END-IF.
031100*================================================================*
031200 A119-ADD-STRAIN-EX.
031300*================================================================*
031400     EXIT.
031500*
031600*------------------------------------------------------------------
031700 A111-SCAN-STRAIN-TABLE.
031800*------------------------------------------------------------------
031900     IF  PLB-STRT-CODE(STR-IDX) = PLT-STRAIN
032000         MOVE "Y"                 TO WS-FOUND-SW
032100     END-IF.
032200*================================================================*
032300 A112-SCAN-STRAIN-TABLE-EX.
032400*================================================================*
032500     EXIT.
032600*
032700*------------------------------------------------------------------
032800 A120-ADD-MEDIUM.
032900*------------------------------------------------------------------
033000     MOVE "N"                     TO WS-FOUND-SW.
033100     PERFORM A121-SCAN-MEDIUM-TABLE
033200        THRU A122-SCAN-MEDIUM-TABLE-EX
033300        VARYING MED-IDX FROM 1 BY 1
033400        UNTIL MED-IDX > PLB-MEDIUM-COUNT OR WS-FOUND.
033500*
033600     IF  NOT WS-FOUND
033700         ADD 1                    TO PLB-MEDIUM-COUNT
033800         SET MED-IDX             TO PLB-MEDIUM-COUNT
033900         MOVE PLB-MEDIUM-COUNT    TO PLB-MEDT-ID(MED-IDX)
034000         MOVE PLT-MILIEU          TO PLB-MEDT-CODE(MED-IDX)
034100     END-IF.
034200*================================================================*
034300 A129-ADD-MEDIUM-EX.
034400*================================================================*
034500     EXIT.
034600*
034700*------------------------------------------------------------------
034800 A121-SCAN-MEDIUM-TABLE.
034900*------------------------------------------------------------------
035000     IF  PLB-MEDT-CODE(MED-IDX) = PLT-MILIEU
035100         MOVE "Y"                 TO WS-FOUND-SW
035200     END-IF.
035300*================================================================*
035400 A122-SCAN-MEDIUM-TABLE-EX.
035500*================================================================*
035600     EXIT.
035700*
035800*------------------------------------------------------------------
035900 A130-ADD-CULTURE-TYPE.
036000*------------------------------------------------------------------
036100     MOVE "N"                     TO WS-FOUND-SW.
036200     PERFORM A131-SCAN-CULTTYPE-TABLE
036300        THRU A132-SCAN-CULTTYPE-TABLE-EX
036400        VARYING CT-IDX FROM 1 BY 1
036500        UNTIL CT-IDX > PLB-CULTTYPE-COUNT OR WS-FOUND.
036600*
036700     IF  NOT WS-FOUND
036800         ADD 1                    TO PLB-CULTTYPE-COUNT
036900         SET CT-IDX              TO PLB-CULTTYPE-COUNT
037000         MOVE PLB-CULTTYPE-COUNT  TO PLB-CTT-ID(CT-IDX)
037100         MOVE PLT-TYPE            TO PLB-CTT-CODE(CT-IDX)
037200     END-IF.
037300*================================================================*
037400 A139-ADD-CULTURE-TYPE-EX.
037500*================================================================*
037600     EXIT.
037700*
037800*------------------------------------------------------------------
037900 A131-SCAN-CULTTYPE-TABLE.
038000*------------------------------------------------------------------
038100     IF  PLB-CTT-CODE(CT-IDX) = PLT-TYPE
038200         MOVE "Y"                 TO WS-FOUND-SW
038300     END-IF.
038400*================================================================*
038500 A132-SCAN-CULTTYPE-TABLE-EX.
038600*================================================================*
038700     EXIT.
038800*
038900*------------------------------------------------------------------
039000 A140-ADD-LOCATION.
039100*------------------------------------------------------------------
039200     MOVE "N"                     TO WS-FOUND-SW.
039300     PERFORM A141-SCAN-LOCATION-TABLE
039400        THRU A142-SCAN-LOCATION-TABLE-EX
039500        VARYING LOC-IDX FROM 1 BY 1
039600        UNTIL LOC-IDX > PLB-LOCATION-COUNT OR WS-FOUND.
039700*
039800     IF  NOT WS-FOUND
039900         ADD 1                    TO PLB-LOCATION-COUNT
040000         SET LOC-IDX             TO PLB-LOCATION-COUNT
040100         MOVE PLB-LOCATION-COUNT  TO PLB-LOCT-ID(LOC-IDX)
040200         MOVE PLT-CHAMBRE         TO PLB-LOCT-CHAMBRE(LOC-IDX)
040300         MOVE PLT-EMPLACEMENT     TO PLB-LOCT-EMPLACEMENT(LOC-IDX)
040400     END-IF.
040500*================================================================*
040600 A149-ADD-LOCATION-EX.
040700*================================================================*
040800     EXIT.
040900*
041000*------------------------------------------------------------------
041100 A141-SCAN-LOCATION-TABLE.
041200*------------------------------------------------------------------
041300     IF  PLB-LOCT-CHAMBRE(LOC-IDX)     = PLT-CHAMBRE
041400     AND PLB-LOCT-EMPLACEMENT(LOC-IDX) = PLT-EMPLACEMENT
041500         MOVE "Y"                 TO WS-FOUND-SW
041600     END-IF.
041700*================================================================*
041800 A142-SCAN-LOCATION-TABLE-EX.
041900*================================================================*
042000     EXIT.
042100*
042200*------------------------------------------------------------------
042300* A VARIETY CARRIES THE STRAIN ID AND BATCH NUMBER OF ITS FIRST
042400* OCCURRENCE - REQ#2944.
042500*------------------------------------------------------------------
042600 A150-ADD-VARIETY.
042700*------------------------------------------------------------------
042800     MOVE "N"                     TO WS-FOUND-SW.
042900     PERFORM A151-SCAN-VARIETY-TABLE
043000        THRU A152-SCAN-VARIETY-TABLE-EX
043100        VARYING VAR-IDX FROM 1 BY 1
043200        UNTIL VAR-IDX > PLB-VARIETY-COUNT OR WS-FOUND.
043300*
043400     IF  NOT WS-FOUND
043500         ADD 1                     TO PLB-VARIETY-COUNT
043600         SET VAR-IDX              TO PLB-VARIETY-COUNT
043700         MOVE PLB-VARIETY-COUNT    TO PLB-VART-ID(VAR-IDX)
043800         MOVE PLT-NOM-VARIETE      TO PLB-VART-NAME(VAR-IDX)
043900         MOVE PLT-BATCH-NUMBER     TO PLB-VART-BATCH-NO(VAR-IDX)
044000         PERFORM A160-FIND-STRAIN-ID
044100            THRU A169-FIND-STRAIN-ID-EX
044200         MOVE WK-C-RUN-COUNT-1     TO PLB-VART-STRAIN-ID(VAR-IDX)
044300     END-IF.
044400*================================================================*
044500 A159-ADD-VARIETY-EX.
044600*================================================================*
044700     EXIT.
044800*
044900*------------------------------------------------------------------
045000 A151-SCAN-VARIETY-TABLE.
045100*------------------------------------------------------------------
045200     IF  PLB-VART-NAME(VAR-IDX) = PLT-NOM-VARIETE
045300         MOVE "Y"                 TO WS-FOUND-SW
045400     END-IF.
045500*================================================================*
045600 A152-SCAN-VARIETY-TABLE-EX.
045700*================================================================*
045800     EXIT.
045900*
046000*------------------------------------------------------------------
046100 A160-FIND-STRAIN-ID.
046200*------------------------------------------------------------------
046300     MOVE ZERO                    TO WK-C-RUN-COUNT-1.
046400     PERFORM A161-SCAN-STRAIN-FOR-ID
046500        THRU A162-SCAN-STRAIN-FOR-ID-EX
046600        VARYING STR-IDX FROM 1 BY 1
046700        UNTIL STR-IDX > PLB-STRAIN-COUNT
046800        OR WK-C-RUN-COUNT-1 NOT = ZERO.
046900*================================================================*
047000 A169-FIND-STRAIN-ID-EX.
047100*================================================================*
047200     EXIT.
047300*
047400*------------------------------------------------------------------
047500 A161-SCAN-STRAIN-FOR-ID.
047600*------------------------------------------------------------------
047700     IF  PLB-STRT-CODE(STR-IDX) = PLT-STRAIN
047800         MOVE PLB-STRT-ID(STR-IDX) TO WK-C-RUN-COUNT-1
047900     END-IF.
048000*================================================================*
048100 A162-SCAN-STRAIN-FOR-ID-EX.
048200*================================================================*
048300     EXIT.
048400*
048500*------------------------------------------------------------------
048600* SORT EACH TABLE BY CODE (SIMPLE EXCHANGE SORT - TABLES ARE
048700* SMALL, SEE PLBREFW) AND WRITE THE FIVE REFERENCE FILES.
048800*------------------------------------------------------------------
048900 B000-WRITE-REFERENCE-FILES.
049000*------------------------------------------------------------------
049100     PERFORM B010-SORT-STRAIN-TABLE
049200        THRU B019-SORT-STRAIN-TABLE-EX.
049300     PERFORM B020-SORT-MEDIUM-TABLE
049400        THRU B029-SORT-MEDIUM-TABLE-EX.
049500     PERFORM B030-SORT-CULTTYPE-TABLE
049600        THRU B039-SORT-CULTTYPE-TABLE-EX.
049700     PERFORM B040-SORT-LOCATION-TABLE
049800        THRU B049-SORT-LOCATION-TABLE-EX.
049900     PERFORM B050-SORT-VARIETY-TABLE
050000        THRU B059-SORT-VARIETY-TABLE-EX.
050100*
050200     OPEN OUTPUT STRAIN-FILE VARIETY-FILE MEDIUM-FILE
050300                 CULTTYPE-FILE LOCATION-FILE.
050400*
050500     PERFORM B100-WRITE-STRAIN-RECORDS
050600        THRU B109-WRITE-STRAIN-RECORDS-EX
050700        VARYING STR-IDX FROM 1 BY 1
050800        UNTIL STR-IDX > PLB-STRAIN-COUNT.
050900*
051000     PERFORM B110-WRITE-VARIETY-RECORDS
051100        THRU B119-WRITE-VARIETY-RECORDS-EX
051200        VARYING VAR-IDX FROM 1 BY 1
051300        UNTIL VAR-IDX > PLB-VARIETY-COUNT.
051400*
051500     PERFORM B120-WRITE-MEDIUM-RECORDS
051600        THRU B129-WRITE-MEDIUM-RECORDS-EX
051700        VARYING MED-IDX FROM 1 BY 1
051800        UNTIL MED-IDX > PLB-MEDIUM-COUNT.
051900*
052000     PERFORM B130-WRITE-CULTTYPE-RECORDS
052100        THRU B139-WRITE-CULTTYPE-RECORDS-EX
052200        VARYING CT-IDX FROM 1 BY 1
052300        UNTIL CT-IDX > PLB-CULTTYPE-COUNT.
052400*
052500     PERFORM B140-WRITE-LOCATION-RECORDS
052600        THRU B149-WRITE-LOCATION-RECORDS-EX
052700        VARYING LOC-IDX FROM 1 BY 1
052800        UNTIL LOC-IDX > PLB-LOCATION-COUNT.
052900*
053000     CLOSE STRAIN-FILE VARIETY-FILE MEDIUM-FILE
053100           CULTTYPE-FILE LOCATION-FILE.
053200*================================================================*
053300 B099-WRITE-REFERENCE-FILES-EX.
053400*================================================================*
053500     EXIT.
053600*
053700*------------------------------------------------------------------
053800 B100-WRITE-STRAIN-RECORDS.
053900*------------------------------------------------------------------
054000     MOVE PLB-STRT-ID(STR-IDX)   TO STR-ID.
054100     MOVE PLB-STRT-CODE(STR-IDX) TO STR-CODE.
054200     WRITE PLB-STRAIN-RECORD.
054300*================================================================*
054400 B109-WRITE-STRAIN-RECORDS-EX.
054500*================================================================*
054600     EXIT.
054700*
054800*------------------------------------------------------------------
054900 B110-WRITE-VARIETY-RECORDS.
055000*------------------------------------------------------------------
055100     MOVE SPACES                      TO PLB-VARIETY-RECORD.
055200     MOVE PLB-VART-ID(VAR-IDX)        TO VAR-ID.
055300     MOVE PLB-VART-NAME(VAR-IDX)      TO VAR-NAME.
055400     MOVE PLB-VART-STRAIN-ID(VAR-IDX) TO VAR-STRAIN-ID.
055500     MOVE PLB-VART-BATCH-NO(VAR-IDX)  TO VAR-BATCH-NUMBER.
055600     WRITE PLB-VARIETY-RECORD.
055700*================================================================*
055800 B119-WRITE-VARIETY-RECORDS-EX.
055900*================================================================*
056000     EXIT.
056100*
056200*------------------------------------------------------------------
056300 B120-WRITE-MEDIUM-RECORDS.
056400*------------------------------------------------------------------
056500     MOVE PLB-MEDT-ID(MED-IDX)   TO MED-ID.
056600     MOVE PLB-MEDT-CODE(MED-IDX) TO MED-CODE.
056700     WRITE PLB-MEDIUM-RECORD.
056800*================================================================*
056900 B129-WRITE-MEDIUM-RECORDS-EX.
057000*================================================================*
057100     EXIT.
057200*
057300*------------------------------------------------------------------
057400 B130-WRITE-CULTTYPE-RECORDS.
057500*------------------------------------------------------------------
057600     MOVE PLB-CTT-ID(CT-IDX)     TO CT-ID.
057700     MOVE PLB-CTT-CODE(CT-IDX)   TO CT-CODE.
057800     WRITE PLB-CULTURE-TYPE-RECORD.
057900*================================================================*
058000 B139-WRITE-CULTTYPE-RECORDS-EX.
058100*================================================================*
058200     EXIT.
058300*
058400*------------------------------------------------------------------
058500 B140-WRITE-LOCATION-RECORDS.
058600*------------------------------------------------------------------
058700     MOVE PLB-LOCT-ID(LOC-IDX)          TO LOC-ID.
058800     MOVE PLB-LOCT-CHAMBRE(LOC-IDX)     TO LOC-CHAMBRE.
058900     MOVE PLB-LOCT-EMPLACEMENT(LOC-IDX) TO LOC-EMPLACEMENT.
059000     WRITE PLB-LOCATION-RECORD.
059100*================================================================*
059200 B149-WRITE-LOCATION-RECORDS-EX.
059300*================================================================*
059400     EXIT.
059500*
059600*------------------------------------------------------------------
059700 B010-SORT-STRAIN-TABLE.
059800*------------------------------------------------------------------
059900     IF  PLB-STRAIN-COUNT > 1
060000         PERFORM B011-SORT-STRAIN-PASS
060100            THRU B012-SORT-STRAIN-PASS-EX
060200            VARYING WS-SORT-IDX FROM 1 BY 1
060300            UNTIL WS-SORT-IDX >= PLB-STRAIN-COUNT
060400     END-IF.
060500*================================================================*
060600 B019-SORT-STRAIN-TABLE-EX.
060700*================================================================*
060800     EXIT.
060900*
061000*------------------------------------------------------------------
061100 B011-SORT-STRAIN-PASS.
061200*------------------------------------------------------------------
061300     PERFORM B013-SORT-STRAIN-COMPARE
061400        THRU B014-SORT-STRAIN-COMPARE-EX
061500        VARYING WS-SORT-IDX2 FROM 1 BY 1
061600        UNTIL WS-SORT-IDX2 > PLB-STRAIN-COUNT - WS-SORT-IDX.
061700*================================================================*
061800 B012-SORT-STRAIN-PASS-EX.
061900*================================================================*
062000     EXIT.
062100*
062200*------------------------------------------------------------------
062300 B013-SORT-STRAIN-COMPARE.
062400*------------------------------------------------------------------
062500     SET STR-IDX TO WS-SORT-IDX2.
062600     IF  PLB-STRT-CODE(STR-IDX) >
062700         PLB-STRT-CODE(STR-IDX + 1)
062800         MOVE PLB-STRT-ID(STR-IDX)   TO WS-SORT-HOLD-ID
062900         MOVE PLB-STRT-CODE(STR-IDX) TO WS-SORT-HOLD-CODE
063000         MOVE PLB-STRT-ID(STR-IDX + 1)
063100                            TO PLB-STRT-ID(STR-IDX)
063200         MOVE PLB-STRT-CODE(STR-IDX + 1)
063300                            TO PLB-STRT-CODE(STR-IDX)
063400         MOVE WS-SORT-HOLD-ID        TO
063500                            PLB-STRT-ID(STR-IDX + 1)
063600         MOVE WS-SORT-HOLD-CODE      TO
063700                            PLB-STRT-CODE(STR-IDX + 1)
063800     END-IF.
063900*================================================================*
064000 B014-SORT-STRAIN-COMPARE-EX.
064100*================================================================*
064200     EXIT.
064300*
064400*------------------------------------------------------------------
064500 B020-SORT-MEDIUM-TABLE.
064600*------------------------------------------------------------------
064700     IF  PLB-MEDIUM-COUNT > 1
064800         PERFORM B021-SORT-MEDIUM-PASS
064900            THRU B022-SORT-MEDIUM-PASS-EX
065000            VARYING WS-SORT-IDX FROM 1 BY 1
065100            UNTIL WS-SORT-IDX >= PLB-MEDIUM-COUNT
065200     END-IF.
065300*================================================================*
065400 B029-SORT-MEDIUM-TABLE-EX.
065500*================================================================*
065600     EXIT.
065700*
065800*------------------------------------------------------------------
065900 B021-SORT-MEDIUM-PASS.
066000*------------------------------------------------------------------
066100     PERFORM B023-SORT-MEDIUM-COMPARE
066200        THRU B024-SORT-MEDIUM-COMPARE-EX
066300        VARYING WS-SORT-IDX2 FROM 1 BY 1
066400        UNTIL WS-SORT-IDX2 > PLB-MEDIUM-COUNT - WS-SORT-IDX.
066500*================================================================*
066600 B022-SORT-MEDIUM-PASS-EX.
066700*================================================================*
066800     EXIT.
066900*
067000*------------------------------------------------------------------
067100 B023-SORT-MEDIUM-COMPARE.
067200*------------------------------------------------------------------
067300     SET MED-IDX TO WS-SORT-IDX2.
067400     IF  PLB-MEDT-CODE(MED-IDX) >
067500         PLB-MEDT-CODE(MED-IDX + 1)
067600         MOVE PLB-MEDT-ID(MED-IDX)   TO WS-SORT-HOLD-ID
067700         MOVE PLB-MEDT-CODE(MED-IDX) TO WS-SORT-HOLD-CODE
067800         MOVE PLB-MEDT-ID(MED-IDX + 1)
067900                            TO PLB-MEDT-ID(MED-IDX)
068000         MOVE PLB-MEDT-CODE(MED-IDX + 1)
068100                            TO PLB-MEDT-CODE(MED-IDX)
068200         MOVE WS-SORT-HOLD-ID        TO
068300                            PLB-MEDT-ID(MED-IDX + 1)
068400         MOVE WS-SORT-HOLD-CODE      TO
068500                            PLB-MEDT-CODE(MED-IDX + 1)
068600     END-IF.
068700*================================================================*
068800 B024-SORT-MEDIUM-COMPARE-EX.
068900*================================================================*
069000     EXIT.
069100*
069200*------------------------------------------------------------------
069300 B030-SORT-CULTTYPE-TABLE.
069400*------------------------------------------------------------------
069500     IF  PLB-CULTTYPE-COUNT > 1
069600         PERFORM B031-SORT-CULTTYPE-PASS
069700            THRU B032-SORT-CULTTYPE-PASS-EX
069800            VARYING WS-SORT-IDX FROM 1 BY 1
069900            UNTIL WS-SORT-IDX >= PLB-CULTTYPE-COUNT
070000     END-IF.
070100*================================================================*
070200 B039-SORT-CULTTYPE-TABLE-EX.
070300*================================================================*
070400     EXIT.
070500*
070600*------------------------------------------------------------------
070700 B031-SORT-CULTTYPE-PASS.
070800*------------------------------------------------------------------
070900     PERFORM B033-SORT-CULTTYPE-COMPARE
071000        THRU B034-SORT-CULTTYPE-COMPARE-EX
071100        VARYING WS-SORT-IDX2 FROM 1 BY 1
071200        UNTIL WS-SORT-IDX2 > PLB-CULTTYPE-COUNT - WS-SORT-IDX.
071300*================================================================*
071400 B032-SORT-CULTTYPE-PASS-EX.
071500*================================================================*
071600     EXIT.
071700*
071800*------------------------------------------------------------------
071900 B033-SORT-CULTTYPE-COMPARE.
072000*------------------------------------------------------------------
072100     SET CT-IDX TO WS-SORT-IDX2.
072200     IF  PLB-CTT-CODE(CT-IDX) >
072300         PLB-CTT-CODE(CT-IDX + 1)
072400         MOVE PLB-CTT-ID(CT-IDX)     TO WS-SORT-HOLD-ID
072500         MOVE PLB-CTT-CODE(CT-IDX)   TO WS-SORT-HOLD-CODE
072600         MOVE PLB-CTT-ID(CT-IDX + 1) TO
072700                            PLB-CTT-ID(CT-IDX)
072800         MOVE PLB-CTT-CODE(CT-IDX + 1) TO
072900                            PLB-CTT-CODE(CT-IDX)
073000         MOVE WS-SORT-HOLD-ID        TO
073100                            PLB-CTT-ID(CT-IDX + 1)
073200         MOVE WS-SORT-HOLD-CODE      TO
073300                            PLB-CTT-CODE(CT-IDX + 1)
073400     END-IF.
073500*================================================================*
073600 B034-SORT-CULTTYPE-COMPARE-EX.
073700*================================================================*
073800     EXIT.
073900*
074000*------------------------------------------------------------------
074100 B040-SORT-LOCATION-TABLE.
074200*------------------------------------------------------------------
074300     IF  PLB-LOCATION-COUNT > 1
074400         PERFORM B041-SORT-LOCATION-PASS
074500            THRU B042-SORT-LOCATION-PASS-EX
074600            VARYING WS-SORT-IDX FROM 1 BY 1
074700            UNTIL WS-SORT-IDX >= PLB-LOCATION-COUNT
074800     END-IF.
074900*================================================================*
075000 B049-SORT-LOCATION-TABLE-EX.
075100*================================================================*
075200     EXIT.
075300*
075400*------------------------------------------------------------------
075500 B041-SORT-LOCATION-PASS.
075600*------------------------------------------------------------------
075700     PERFORM B043-SORT-LOCATION-COMPARE
075800        THRU B044-SORT-LOCATION-COMPARE-EX
075900        VARYING WS-SORT-IDX2 FROM 1 BY 1
076000        UNTIL WS-SORT-IDX2 > PLB-LOCATION-COUNT - WS-SORT-IDX.
076100*================================================================*
076200 B042-SORT-LOCATION-PASS-EX.
076300*================================================================*
076400     EXIT.
076500*
076600*------------------------------------------------------------------
076700 B043-SORT-LOCATION-COMPARE.
076800*------------------------------------------------------------------
076900     SET LOC-IDX TO WS-SORT-IDX2.
077000     IF  PLB-LOCT-CHAMBRE(LOC-IDX) >
077100         PLB-LOCT-CHAMBRE(LOC-IDX + 1)
077200         MOVE PLB-LOCT-ID(LOC-IDX)   TO WS-SORT-HOLD-ID
077300         MOVE PLB-LOCT-CHAMBRE(LOC-IDX) TO
077400                            WS-SORT-HOLD-CODE
077500         MOVE PLB-LOCT-ID(LOC-IDX + 1) TO
077600                            PLB-LOCT-ID(LOC-IDX)
077700         MOVE PLB-LOCT-CHAMBRE(LOC-IDX + 1) TO
077800                            PLB-LOCT-CHAMBRE(LOC-IDX)
077900         MOVE WS-SORT-HOLD-ID        TO
078000                            PLB-LOCT-ID(LOC-IDX + 1)
078100         MOVE WS-SORT-HOLD-CODE      TO
078200                            PLB-LOCT-CHAMBRE(LOC-IDX + 1)
078300     END-IF.
078400*================================================================*
078500 B044-SORT-LOCATION-COMPARE-EX.
078600*================================================================*
078700     EXIT.
078800*
078900*------------------------------------------------------------------
079000* RPQ033 - VARIETY TABLE NOW SORTED BY NAME LIKE THE OTHER FOUR     RPQ033
079100* REFERENCE TABLES, SO THE VARIETY.DAT EXTRACT READS IN ORDER.      RPQ033
079200*-----------------------------------------------------------------  RPQ033
079300 B050-SORT-VARIETY-TABLE.
079400*------------------------------------------------------------------
079500     IF  PLB-VARIETY-COUNT > 1
079600         PERFORM B051-SORT-VARIETY-PASS
079700            THRU B052-SORT-VARIETY-PASS-EX
079800            VARYING WS-SORT-IDX FROM 1 BY 1
079900            UNTIL WS-SORT-IDX >= PLB-VARIETY-COUNT
080000     END-IF.
080100*================================================================*
080200 B059-SORT-VARIETY-TABLE-EX.
080300*================================================================*
080400     EXIT.
080500*
080600*------------------------------------------------------------------
080700 B051-SORT-VARIETY-PASS.
080800*------------------------------------------------------------------
080900     PERFORM B053-SORT-VARIETY-COMPARE
081000        THRU B054-SORT-VARIETY-COMPARE-EX
081100        VARYING WS-SORT-IDX2 FROM 1 BY 1
081200        UNTIL WS-SORT-IDX2 > PLB-VARIETY-COUNT - WS-SORT-IDX.
081300*================================================================*
081400 B052-SORT-VARIETY-PASS-EX.
081500*================================================================*
081600     EXIT.
081700*
081800*------------------------------------------------------------------
081900 B053-SORT-VARIETY-COMPARE.
082000*------------------------------------------------------------------
082100     SET VAR-IDX TO WS-SORT-IDX2.
082200     IF  PLB-VART-NAME(VAR-IDX) >
082300         PLB-VART-NAME(VAR-IDX + 1)
082400         MOVE PLB-VART-ID(VAR-IDX)         TO WS-SORT-HOLD-ID
082500         MOVE PLB-VART-NAME(VAR-IDX)       TO WS-SORT-HOLD-CODE
082600         MOVE PLB-VART-STRAIN-ID(VAR-IDX)  TO WS-SORT-HOLD-SID
082700         MOVE PLB-VART-BATCH-NO(VAR-IDX)   TO WS-SORT-HOLD-BNO
082800         MOVE PLB-VART-ID(VAR-IDX + 1)
082900                            TO PLB-VART-ID(VAR-IDX)
083000         MOVE PLB-VART-NAME(VAR-IDX + 1)
083100                            TO PLB-VART-NAME(VAR-IDX)
083200         MOVE PLB-VART-STRAIN-ID(VAR-IDX + 1)
083300                            TO PLB-VART-STRAIN-ID(VAR-IDX)
083400         MOVE PLB-VART-BATCH-NO(VAR-IDX + 1)
083500                            TO PLB-VART-BATCH-NO(VAR-IDX)
083600         MOVE WS-SORT-HOLD-ID               TO
083700                            PLB-VART-ID(VAR-IDX + 1)
083800         MOVE WS-SORT-HOLD-CODE             TO
083900                            PLB-VART-NAME(VAR-IDX + 1)
084000         MOVE WS-SORT-HOLD-SID              TO
084100                            PLB-VART-STRAIN-ID(VAR-IDX + 1)
084200         MOVE WS-SORT-HOLD-BNO              TO
084300                            PLB-VART-BATCH-NO(VAR-IDX + 1)
084400     END-IF.
084500*================================================================*
084600 B054-SORT-VARIETY-COMPARE-EX.
084700*================================================================*
084800     EXIT.
084900*
085000*------------------------------------------------------------------
085100* PASS 2 - RE-READ THE MASTER INVENTORY IN ID ORDER (PLANTS IS
085200* ALREADY WRITTEN IN ID ORDER BY PLBIMPRT) AND MIGRATE EACH
085300* RECORD TO PLANTSV2, SKIPPING A BLANK RAW SCAN - RPQ029.           RPQ029
085400*------------------------------------------------------------------
085500 C000-MIGRATE-INVENTORY.
085600*------------------------------------------------------------------
085700     OPEN INPUT  PLANT-FILE.
085800     IF  NOT WK-C-SUCCESSFUL
085900         DISPLAY "PLBNORM2 - OPEN FILE ERROR - PLANTS"
086000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
086100         PERFORM Y900-ABNORMAL-TERMINATION
086200     END-IF.
086300*
086400     OPEN OUTPUT PLANTV2-FILE.
086500     IF  NOT WK-C-SUCCESSFUL
086600         DISPLAY "PLBNORM2 - OPEN FILE ERROR - PLANTSV2"
086700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
086800         PERFORM Y900-ABNORMAL-TERMINATION
086900     END-IF.
087000*
087100     MOVE "N"                     TO WS-END-OF-FILE-SW.
087200     PERFORM A010-READ-NEXT-PLANT-RECORD
087300        THRU A019-READ-NEXT-PLANT-RECORD-EX.
087400*
087500     PERFORM C010-MIGRATE-ONE-RECORD
087600        THRU C019-MIGRATE-ONE-RECORD-EX
087700        UNTIL WS-END-OF-FILE.
087800*
087900     CLOSE PLANT-FILE PLANTV2-FILE.
088000*================================================================*
088100 C099-MIGRATE-INVENTORY-EX.
088200*================================================================*
088300     EXIT.
088400*
088500*------------------------------------------------------------------
088600 C010-MIGRATE-ONE-RECORD.
088700*------------------------------------------------------------------
088800     IF  PLT-SCAN = SPACES
088900         CONTINUE
089000     ELSE
089100         MOVE SPACES              TO PLB-PLANTV2-RECORD
089200         PERFORM C020-RESOLVE-BARCODE
089300            THRU C029-RESOLVE-BARCODE-EX
089400         PERFORM C030-RESOLVE-REFERENCE-IDS
089500            THRU C039-RESOLVE-REFERENCE-IDS-EX
089600         MOVE PLT-LINE            TO PV2-LINE
089700         MOVE PLT-DATE            TO PV2-DATE
089800         MOVE PLT-NB-SEM          TO PV2-NB-WEEKS
089900         MOVE PLT-AGE-AMS         TO PV2-AGE-CATEGORY
090000         MOVE PLT-RANG            TO PV2-RANG
090100         MOVE PLT-STAGE           TO PV2-STAGE
090200         MOVE PLT-RANG-PLUS       TO PV2-RANG-CATEGORY
090300         MOVE PLT-NB-CAISSE       TO PV2-NB-BOXES
090400         MOVE PLT-NB-BOCAUX       TO PV2-NB-JARS-PER-BOX
090500         MOVE PLT-BOCAUX          TO PV2-TOTAL-JARS
090600         MOVE PLT-QUALITE         TO PV2-QUALITY-SCORE
090700         MOVE PLT-BATCH-LINES     TO PV2-BATCH-LINES
090800         MOVE PLT-NOTES           TO PV2-NOTES
090900         MOVE PLT-ACTIVE-FLAG     TO PV2-ACTIVE-FLAG
091000         MOVE PLT-IMPORT-DATE     TO PV2-CREATED-AT
091100         MOVE PLT-ID              TO PV2-ID
091200         WRITE PLB-PLANTV2-RECORD
091300         IF  NOT WK-C-SUCCESSFUL
091400             DISPLAY "PLBNORM2 - WRITE ERROR - PLANTSV2"
091500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
091600             PERFORM Y900-ABNORMAL-TERMINATION
091700         ELSE
091800             ADD 1                TO WS-MIGRATED-COUNT
091900         END-IF
092000     END-IF.
092100*
092200     PERFORM A010-READ-NEXT-PLANT-RECORD
092300        THRU A019-READ-NEXT-PLANT-RECORD-EX.
092400*================================================================*
092500 C019-MIGRATE-ONE-RECORD-EX.
092600*================================================================*
092700     EXIT.
092800*
092900*------------------------------------------------------------------
093000* R8 - MANUAL SCAN WINS OVER RAW SCAN WHEN NON-BLANK.
093100* R9 - SECOND AND LATER OCCURRENCES GET _dup1, _dup2, ...
093200*------------------------------------------------------------------
093300 C020-RESOLVE-BARCODE.
093400*------------------------------------------------------------------
093500     IF  PLT-SCAN-MANI NOT = SPACES
093600         MOVE PLT-SCAN-MANI       TO WS-BARCODE
093700     ELSE
093800         MOVE PLT-SCAN            TO WS-BARCODE
093900     END-IF.
094000     MOVE PLT-SCAN                TO PV2-BARCODE-ORIG.
094100*
094200     MOVE "N"                     TO WS-FOUND-SW.
094300     PERFORM C025-SCAN-BARCODE-TABLE
094400        THRU C026-SCAN-BARCODE-TABLE-EX
094500        VARYING BCD-IDX FROM 1 BY 1
094600        UNTIL BCD-IDX > WS-BARCODE-COUNT OR WS-FOUND.
094700*
094800     IF  WS-FOUND
094900         ADD 1                    TO WS-BCD-SEEN(BCD-IDX)
095000         ADD 1                    TO WS-DUPLICATE-COUNT
095100         MOVE WS-BCD-SEEN(BCD-IDX) TO WS-SUFFIX-NUM
095200         PERFORM C021-STRIP-SUFFIX-ZEROS
095300            THRU C024-STRIP-SUFFIX-ZEROS-EX
095400         STRING WS-BARCODE DELIMITED BY SPACE
095500                "_dup" DELIMITED BY SIZE
095600                WS-SUFFIX-TEXT(WS-SUFFIX-START:)
095700                                   DELIMITED BY SIZE
095800                INTO WS-BARCODE-FULL
095900     ELSE
096000         ADD 1                    TO WS-BARCODE-COUNT
096100         SET BCD-IDX             TO WS-BARCODE-COUNT
096200         MOVE WS-BARCODE          TO WS-BCD-TEXT(BCD-IDX)
096300         MOVE 0                   TO WS-BCD-SEEN(BCD-IDX)
096400         MOVE WS-BARCODE          TO WS-BARCODE-FULL
096500     END-IF.
096600*
096700     MOVE WS-BARCODE-FULL         TO PV2-BARCODE.
096800*================================================================*
096900 C029-RESOLVE-BARCODE-EX.
097000*================================================================*
097100     EXIT.
097200*
097300*------------------------------------------------------------------
097400* STRIPS LEADING ZEROS FROM THE OCCURRENCE NUMBER SO THE SUFFIX
097500* READS _dup1, _dup2, ... _dup99 RATHER THAN _dup001, _dup002.
097600*------------------------------------------------------------------
097700 C021-STRIP-SUFFIX-ZEROS.
097800*------------------------------------------------------------------
097900     IF  WS-SUFFIX-D1 NOT = 0
098000         MOVE 1                   TO WS-SUFFIX-START
098100     ELSE
098200         IF  WS-SUFFIX-D2 NOT = 0
098300             MOVE 2               TO WS-SUFFIX-START
098400         ELSE
098500             MOVE 3               TO WS-SUFFIX-START
098600         END-IF
098700     END-IF.
098800*================================================================*
098900 C024-STRIP-SUFFIX-ZEROS-EX.
099000*================================================================*
099100     EXIT.
099200*
099300*------------------------------------------------------------------
099400 C025-SCAN-BARCODE-TABLE.
099500*------------------------------------------------------------------
099600     IF  WS-BCD-TEXT(BCD-IDX) = WS-BARCODE
099700         MOVE "Y"                     TO WS-FOUND-SW
099800     END-IF.
099900*================================================================*
100000 C026-SCAN-BARCODE-TABLE-EX.
100100*================================================================*
100200     EXIT.
100300*
100400*------------------------------------------------------------------
100500* R10 - EXACT MATCH ON CODE TEXT; UNRESOLVED = ID ZERO, COUNTED.
100600*------------------------------------------------------------------
100700 C030-RESOLVE-REFERENCE-IDS.
100800*------------------------------------------------------------------
100900     MOVE ZERO                    TO PV2-STRAIN-ID
101000                                      PV2-VARIETY-ID
101100                                      PV2-MEDIUM-ID
101200                                      PV2-CULTURE-TYPE-ID
101300                                      PV2-LOCATION-ID.
101400*
101500     IF  PLT-STRAIN NOT = SPACES
101600         PERFORM C031-SCAN-STRAIN-FOR-ID
101700            THRU C032-SCAN-STRAIN-FOR-ID-EX
101800            VARYING STR-IDX FROM 1 BY 1
101900            UNTIL STR-IDX > PLB-STRAIN-COUNT
102000               OR PV2-STRAIN-ID NOT = ZERO
102100         IF  PV2-STRAIN-ID = ZERO
102200             ADD 1                TO WS-LOOKUP-FAILURES
102300         END-IF
102400     END-IF.
102500*
102600     IF  PLT-NOM-VARIETE NOT = SPACES
102700         PERFORM C033-SCAN-VARIETY-FOR-ID
102800            THRU C034-SCAN-VARIETY-FOR-ID-EX
102900            VARYING VAR-IDX FROM 1 BY 1
103000            UNTIL VAR-IDX > PLB-VARIETY-COUNT
103100               OR PV2-VARIETY-ID NOT = ZERO
103200         IF  PV2-VARIETY-ID = ZERO
103300             ADD 1                TO WS-LOOKUP-FAILURES
103400         END-IF
103500     END-IF.
103600*
103700     IF  PLT-MILIEU NOT = SPACES
103800         PERFORM C035-SCAN-MEDIUM-FOR-ID
103900            THRU C036-SCAN-MEDIUM-FOR-ID-EX
104000            VARYING MED-IDX FROM 1 BY 1
104100            UNTIL MED-IDX > PLB-MEDIUM-COUNT
104200               OR PV2-MEDIUM-ID NOT = ZERO
104300         IF  PV2-MEDIUM-ID = ZERO
104400             ADD 1                TO WS-LOOKUP-FAILURES
104500         END-IF
104600     END-IF.
104700*
104800     IF  PLT-TYPE NOT = SPACES
104900         PERFORM C037-SCAN-CULTTYPE-FOR-ID
105000            THRU C038-SCAN-CULTTYPE-FOR-ID-EX
105100            VARYING CT-IDX FROM 1 BY 1
105200            UNTIL CT-IDX > PLB-CULTTYPE-COUNT
105300               OR PV2-CULTURE-TYPE-ID NOT = ZERO
105400         IF  PV2-CULTURE-TYPE-ID = ZERO
105500             ADD 1                TO WS-LOOKUP-FAILURES
105600         END-IF
105700     END-IF.
105800*
105900     IF  PLT-CHAMBRE NOT = SPACES OR PLT-EMPLACEMENT NOT = SPACES
106000         PERFORM C040-SCAN-LOCATION-FOR-ID
106100            THRU C041-SCAN-LOCATION-FOR-ID-EX
106200            VARYING LOC-IDX FROM 1 BY 1
106300            UNTIL LOC-IDX > PLB-LOCATION-COUNT
106400               OR PV2-LOCATION-ID NOT = ZERO
106500         IF  PV2-LOCATION-ID = ZERO
106600             ADD 1                TO WS-LOOKUP-FAILURES
106700         END-IF
106800     END-IF.
106900*================================================================*
107000 C039-RESOLVE-REFERENCE-IDS-EX.
107100*================================================================*
107200     EXIT.
107300*
107400*------------------------------------------------------------------
107500 C031-SCAN-STRAIN-FOR-ID.
107600*------------------------------------------------------------------
107700     IF  PLB-STRT-CODE(STR-IDX) = PLT-STRAIN
107800         MOVE PLB-STRT-ID(STR-IDX)    TO PV2-STRAIN-ID
107900     END-IF.
108000*================================================================*
108100 C032-SCAN-STRAIN-FOR-ID-EX.
108200*================================================================*
108300     EXIT.
108400*
108500*------------------------------------------------------------------
108600 C033-SCAN-VARIETY-FOR-ID.
108700*------------------------------------------------------------------
108800     IF  PLB-VART-NAME(VAR-IDX) = PLT-NOM-VARIETE
108900         MOVE PLB-VART-ID(VAR-IDX)    TO PV2-VARIETY-ID
109000     END-IF.
109100*================================================================*
109200 C034-SCAN-VARIETY-FOR-ID-EX.
109300*================================================================*
109400     EXIT.
109500*
109600*------------------------------------------------------------------
109700 C035-SCAN-MEDIUM-FOR-ID.
109800*------------------------------------------------------------------
109900     IF  PLB-MEDT-CODE(MED-IDX) = PLT-MILIEU
110000         MOVE PLB-MEDT-ID(MED-IDX)    TO PV2-MEDIUM-ID
110100     END-IF.
110200*================================================================*
110300 C036-SCAN-MEDIUM-FOR-ID-EX.
110400*================================================================*
110500     EXIT.
110600*
110700*------------------------------------------------------------------
110800 C037-SCAN-CULTTYPE-FOR-ID.
110900*------------------------------------------------------------------
111000     IF  PLB-CTT-CODE(CT-IDX) = PLT-TYPE
111100         MOVE PLB-CTT-ID(CT-IDX)      TO PV2-CULTURE-TYPE-ID
111200     END-IF.
111300*================================================================*
111400 C038-SCAN-CULTTYPE-FOR-ID-EX.
111500*================================================================*
111600     EXIT.
111700*
111800*------------------------------------------------------------------
111900 C040-SCAN-LOCATION-FOR-ID.
112000*------------------------------------------------------------------
112100     IF  PLB-LOCT-CHAMBRE(LOC-IDX)     = PLT-CHAMBRE
112200     AND PLB-LOCT-EMPLACEMENT(LOC-IDX) = PLT-EMPLACEMENT
112300         MOVE PLB-LOCT-ID(LOC-IDX)    TO PV2-LOCATION-ID
112400     END-IF.
112500*================================================================*
112600 C041-SCAN-LOCATION-FOR-ID-EX.
112700*================================================================*
112800     EXIT.
112900*
113000*------------------------------------------------------------------
113100 D000-PRINT-MIGRATION-TOTALS.
113200*------------------------------------------------------------------
113300     DISPLAY "PLBNORM2 - NORMALIZATION RUN TOTALS".
113400     DISPLAY "  RECORDS MIGRATED ...... " WS-MIGRATED-COUNT.
113500     DISPLAY "  DUPLICATES RENAMED .... " WS-DUPLICATE-COUNT.
113600     DISPLAY "  LOOKUP FAILURES ....... " WS-LOOKUP-FAILURES.
113700*================================================================*
113800 D099-PRINT-MIGRATION-TOTALS-EX.
113900*================================================================*
114000     EXIT.
114100*
114200*------------------------------------------------------------------
114300 Y900-ABNORMAL-TERMINATION.
114400*------------------------------------------------------------------
114500     PERFORM Z000-END-PROGRAM-ROUTINE
114600        THRU Z099-END-PROGRAM-ROUTINE-EX.
114700     GOBACK.
114800*
114900*------------------------------------------------------------------
115000 Z000-END-PROGRAM-ROUTINE.
115100*------------------------------------------------------------------
115200     CLOSE PLANT-FILE STRAIN-FILE VARIETY-FILE MEDIUM-FILE
115300           CULTTYPE-FILE LOCATION-FILE PLANTV2-FILE.
115400*================================================================*
115500 Z099-END-PROGRAM-ROUTINE-EX.
115600*================================================================*
115700     EXIT.
115800*
115900******************************************************************
116000***************** END OF PROGRAM SOURCE - PLBNORM2 ***************
116100******************************************************************
