000100*****************************************************************
000200* PLBPLV2.cpybk
000300* NORMALIZED INVENTORY RECORD - FROM FILE PLANTSV2
000400* WRITTEN BY PLBNORM2 PASS 2 (PARAGRAPH C000-MIGRATE-INVENTORY),
000500* READ BY PLBPREP (PLANNING PREPARATION) AND PLBCHAM (CHAMBER
000600* OCCUPANCY REPORT).  PV2-BARCODE IS UNIQUE - SEE R8/R9.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* RPQ024 14/06/2002 FDERYN - ADD PV2-QUALITY-SCORE/PV2-NOTES SO     RPQ024
001100*                   COLD-STORE SERIES CARRY THEIR QUALITY SCORE     RPQ024
001200*                   PAST NORMALIZATION (REQ#2944)                   RPQ024
001300* RPQ016 19/09/1999 GVDBOS - PV2-BARCODE WIDENED TO 26 TO ROOM      RPQ016
001400*                   FOR THE "_dupNN" SUFFIX ON HEAVILY              RPQ016
001500*                   DUPLICATED BARCODES                             RPQ016
001600* RPQ007 05/06/1995 FDERYN - INITIAL VERSION                        RPQ007
001700*****************************************************************
001800
001900 01  PLB-PLANTV2-RECORD           PIC X(224).
002000
002100 01  PLB-PLANTV2-FIELDS  REDEFINES PLB-PLANTV2-RECORD.
002200     05  PV2-ID                   PIC 9(07).
002300     05  PV2-BARCODE              PIC X(26).
002400*                        UNIQUE - MANUAL SCAN PREFERRED, ELSE
002500*                        RAW SCAN; DUPLICATES SUFFIXED _dupN
002600     05  PV2-BARCODE-ORIG         PIC X(20).
002700     05  PV2-STRAIN-ID            PIC 9(05).
002800*                        0 = UNRESOLVED - SEE R10
002900     05  PV2-VARIETY-ID           PIC 9(05).
003000     05  PV2-MEDIUM-ID            PIC 9(05).
003100     05  PV2-CULTURE-TYPE-ID      PIC 9(05).
003200     05  PV2-LOCATION-ID          PIC 9(05).
003300     05  PV2-LINE                 PIC 9(06).
003400     05  PV2-DATE                 PIC X(10).
003500     05  PV2-NB-WEEKS             PIC 9(03).
003600*                        MAY BE BLANK/UNKNOWN
003700     05  PV2-AGE-CATEGORY         PIC X(10).
003800     05  PV2-RANG                 PIC 9(03).
003900     05  PV2-STAGE                PIC X(04).
004000     05  PV2-RANG-CATEGORY        PIC X(10).
004100     05  PV2-NB-BOXES             PIC 9(04).
004200     05  PV2-NB-JARS-PER-BOX      PIC 9(04).
004300     05  PV2-TOTAL-JARS           PIC 9(05).
004400     05  PV2-QUALITY-SCORE        PIC X(06).
004500     05  PV2-BATCH-LINES          PIC X(15).
004600     05  PV2-NOTES                PIC X(40).
004700     05  PV2-ACTIVE-FLAG          PIC 9(01).
004800     05  PV2-CREATED-AT           PIC X(19).
004900     05  FILLER                   PIC X(06).
