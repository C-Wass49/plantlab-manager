000100*****************************************************************
000200* PLBSTRT.cpybk
000300* STRAIN REFERENCE RECORD - FILE STRAINS.
000400* BUILT BY PLBNORM2 PASS 1 (PARAGRAPH A000-BUILD-REFERENCE-
000500* TABLES) FROM THE DISTINCT STRAIN CODES FOUND IN THE MASTER
000600* INVENTORY.  READ BACK INTO THE PLB-STRAIN-TABLE WORKING-
000700* STORAGE TABLE (COPYBOOK PLBREFW) BY PLBPREP AND PLBCHAM.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* RPQ006 02/06/1995 FDERYN - INITIAL VERSION                        RPQ006
001200*****************************************************************
001300
001400 01  PLB-STRAIN-RECORD            PIC X(20).
001500 01  PLB-STRAIN-FIELDS REDEFINES PLB-STRAIN-RECORD.
001600     05  STR-ID                   PIC 9(05).
001700     05  STR-CODE                 PIC X(10).
001800     05  FILLER                   PIC X(05).
