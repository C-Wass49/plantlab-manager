000100*****************************************************************
000200* PLBPARM.cpybk
000300* RUN-PARAMETER BLOCK - WEEKLY PLANNING CONSTANTS
000400* VALUES SHOWN ARE THE LABORATORY DEFAULTS AGREED WITH THE
000500* TISSUE CULTURE SUPERVISOR; CHANGE BY RECOMPILING THIS BOOK -
000600* NO PARAMETER CARD IS READ AT RUN TIME.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* RPQ031 19/05/2006 GVDBOS - REQ#4412 - BRAHY GETS ITS OWN          RPQ031
001100*                   THRESHOLD, SEPARATE FROM THE GENERAL ONE        RPQ031
001200* RPQ018 03/11/2001 FDERYN - JARS-PER-BOX MADE A PARAMETER          RPQ018
001300*                   INSTEAD OF A LITERAL IN PLBPREP (WAS            RPQ018
001400*                   HARD-CODED 14 IN THREE PLACES)                  RPQ018
001500* RPQ005 02/06/1995 FDERYN - INITIAL VERSION                        RPQ005
001600*****************************************************************
001700
001800     05  WK-C-PARM-GEN-WORKERS    PIC 9(03) COMP  VALUE 17.
001900     05  WK-C-PARM-I-WORKERS      PIC 9(03) COMP  VALUE 3.
002000     05  WK-C-PARM-JARS-PER-DAY   PIC 9(05) COMP  VALUE 50.
002100     05  WK-C-PARM-JARS-PER-BOX   PIC 9(05) COMP  VALUE 14.
002200     05  WK-C-PARM-AGE-THRESHOLD  PIC 9(03) COMP  VALUE 8.
002300     05  WK-C-PARM-BRAHY-THRESH   PIC 9(03) COMP  VALUE 4.
002400     05  WK-C-PARM-WEEK-MONDAY    PIC 9(08).
002500     05  FILLER                   PIC X(20).
