000100*****************************************************************
000200* PLBVART.cpybk
000300* VARIETY REFERENCE RECORD - FILE VARIETIES.
000400* BUILT BY PLBNORM2 PASS 1 FROM THE DISTINCT VARIETY NAMES
000500* FOUND IN THE MASTER INVENTORY.  CARRIES THE STRAIN ID AND
000600* BATCH NUMBER OF THE VARIETY'S FIRST OCCURRENCE (REQ#2944).
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* RPQ023 14/06/2002 FDERYN - VARIETY NOW CARRIES ITS STRAIN ID      RPQ023
001100*                   AND BATCH NUMBER (REQ#2944, NEEDED BY THE       RPQ023
001200*                   CHAMBER REPORT DETAIL LISTING)                  RPQ023
001300* RPQ006 02/06/1995 FDERYN - INITIAL VERSION                        RPQ006
001400*****************************************************************
001500
001600 01  PLB-VARIETY-RECORD           PIC X(60).
001700 01  PLB-VARIETY-FIELDS REDEFINES PLB-VARIETY-RECORD.
001800     05  VAR-ID                   PIC 9(05).
001900     05  VAR-NAME                 PIC X(30).
002000     05  VAR-STRAIN-ID            PIC 9(05).
002100     05  VAR-BATCH-NUMBER         PIC X(15).
002200     05  FILLER                   PIC X(05).
