000100*****************************************************************
000200* PLBCMWS.cpybk
000300* COMMON WORK AREA - FILE STATUS / RUN-DATE WORK FIELDS
000400* SHARED BY EVERY PLANTLAB BATCH PROGRAM (PLBIMPRT, PLBNORM2,
000500* PLBPREP, PLBSKED, PLBCHAM, PLBSTAT)
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* RPQ014 10/02/1999 MKRVDB - Y2K REMEDIATION - WK-C-RUN-DATE        RPQ014
001000*                   EXPANDED FROM 6 TO 8 BYTES, CENTURY ADDED       RPQ014
001100* RPQ009 22/07/1997 FDERYN - ADD WK-C-RUN-COUNT-1/2/3 SO EACH       RPQ009
001200*                   PROGRAM CAN KEEP ITS OWN THREE COUNTERS         RPQ009
001300*                   WITHOUT A PRIVATE COPY OF THIS BOOK             RPQ009
001400* RPQ002 14/03/1995 FDERYN - INITIAL VERSION, LIFTED OUT OF         RPQ002
001500*                   PLBIMPRT WORKING-STORAGE SO PLBNORM2 COULD      RPQ002
001600*                   SHARE THE SAME FILE-STATUS CONDITIONS           RPQ002
001700*****************************************************************
001800
001900     05  WK-C-FILE-STATUS        PIC X(02).
002000         88  WK-C-SUCCESSFUL             VALUE "00".
002100         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
002200         88  WK-C-AT-END                 VALUE "10".
002300     05  WK-C-FILE-STATUS-SW REDEFINES WK-C-FILE-STATUS.
002400         10  WK-C-FS-1           PIC X(01).
002500         10  WK-C-FS-2           PIC X(01).
002600
002700     05  WK-C-RUN-DATE.
002800         10  WK-C-RUN-CEN        PIC X(02).
002900         10  WK-C-RUN-YMD        PIC X(06).
003000     05  WK-C-RUN-DATE-YYYYMMDD REDEFINES WK-C-RUN-DATE
003100                                 PIC 9(08).
003200
003300     05  WK-C-RUN-TIME           PIC 9(08).
003400
003500     05  WK-C-RUN-COUNT-1        PIC 9(07) COMP.
003600     05  WK-C-RUN-COUNT-2        PIC 9(07) COMP.
003700     05  WK-C-RUN-COUNT-3        PIC 9(07) COMP.
003800
003900     05  WK-C-ERROR-FILE         PIC X(08).
004000     05  WK-C-ERROR-MODE         PIC X(07).
004100     05  WK-C-ERROR-KEY          PIC X(26).
004200     05  WK-C-FILLER             PIC X(10).
