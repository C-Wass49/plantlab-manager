000100*****************************************************************
000200* PLBBKLG.cpybk
000300* BACKLOG RECORD - FROM FILE BACKLOG
000400* WRITTEN BY PLBSKED PARAGRAPH E000-WRITE-PLANNED-OR-BACKLOG
000500* FOR EVERY ELIGIBLE SERIES THAT DID NOT FIT A HALF-DAY SLOT.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* RPQ010 02/06/1995 FDERYN - INITIAL VERSION                        RPQ010
001000*****************************************************************
001100
001200 01  PLB-BACKLOG-RECORD           PIC X(080).
001300
001400 01  PLB-BACKLOG-FIELDS  REDEFINES PLB-BACKLOG-RECORD.
001500     05  BK-BARCODE               PIC X(26).
001600     05  BK-STRAIN                PIC X(10).
001700     05  BK-MEDIUM                PIC X(04).
001800     05  BK-JARS                  PIC 9(05).
001900     05  BK-AGE                   PIC 9(03).
002000     05  BK-REASON                PIC X(30).
002100*                        ALWAYS "CAPACITE INSUFFISANTE"
002200     05  FILLER                   PIC X(02).
