000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     PLBPREP.
000500 AUTHOR.         F. DERYNCK.
000600 INSTALLATION.   PLANTLAB - TISSUE CULTURE DIVISION.
000700 DATE-WRITTEN.   12 JUN 1995.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - LABORATORY OPERATIONS USE ONLY.
001000*
001100*DESCRIPTION :  PLANNING PREPARATION.  READS THE NORMALIZED
001200*               INVENTORY (PLANTSV2), RESOLVES STRAIN/MEDIUM/
001300*               LOCATION CODES, COMPUTES AGE IN WEEKS AND JAR
001400*               COUNT, DECIDES TRANSPLANT ELIGIBILITY AND WORKER
001500*               POOL, AND WRITES ONE ENRICHED RECORD PER ACTIVE
001600*               SERIES TO THE PLANNING WORK FILE.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* RPQ003  12/06/1995  FDERYN  - INITIAL VERSION.                    RPQ003
002200*-----------------------------------------------------------------  RPQ003
002300* RPQ011  28/02/1997  FDERYN  - REQ#0204 - AGE-FROM-BARCODE ADDED   RPQ011
002400*                     FOR SERIES THAT NEVER GOT AN NB-SEM VALUE     RPQ011
002500*                     AT SCAN TIME.                                 RPQ011
002600*-----------------------------------------------------------------  RPQ011
002700* RPQ021  22/09/1998  MKRVDB  - Y2K REMEDIATION - BARCODE DATE      RPQ021
002800*                     SCAN AND REFERENCE-DATE COMPARE BOTH NOW      RPQ021
002900*                     CARRY A 4-DIGIT YEAR THROUGHOUT.              RPQ021
003000*-----------------------------------------------------------------  RPQ021
003100* RPQ018  03/11/2001  FDERYN  - REQ#1807 - JARS-PER-BOX MOVED TO    RPQ018
003200*                     THE PLBPARM PARAMETER BLOCK.                  RPQ018
003300*-----------------------------------------------------------------  RPQ018
003400* RPQ031  19/05/2006  GVDBOS  - REQ#4412 - SEPARATE BRAHY AGE       RPQ031
003500*                     THRESHOLD AND WIDENED INELIGIBILITY REASON    RPQ031
003600*                     TEXT (CARRIES AGE AND THRESHOLD).             RPQ031
003700*-----------------------------------------------------------------  RPQ031
003800* RPQ040  17/03/2011  IDIVKE  - REQ#5640 - MEDIUM-ELIGIBLE-LIST     RPQ040
003900*                     COMPARE MADE CASE-INSENSITIVE (LOWER CASE     RPQ040
004000*                     "i" WAS BEING REJECTED).                      RPQ040
004100*=================================================================  RPQ040
004200 EJECT
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500*****************************************************************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PLANTV2-FILE   ASSIGN TO PLANTSV2
005400            ORGANIZATION   IS SEQUENTIAL
005500            FILE STATUS    IS WK-C-FILE-STATUS.
005600*
005700     SELECT STRAIN-FILE    ASSIGN TO STRAINS
005800            ORGANIZATION   IS SEQUENTIAL
005900            FILE STATUS    IS WK-C-FILE-STATUS.
006000*
006100     SELECT MEDIUM-FILE    ASSIGN TO MEDIUMS
006200            ORGANIZATION   IS SEQUENTIAL
006300            FILE STATUS    IS WK-C-FILE-STATUS.
006400*
006500     SELECT LOCATION-FILE  ASSIGN TO LOCATIONS
006600            ORGANIZATION   IS SEQUENTIAL
006700            FILE STATUS    IS WK-C-FILE-STATUS.
006800*
006900     SELECT PLANWORK-FILE  ASSIGN TO PLANWORK
007000            ORGANIZATION   IS SEQUENTIAL
007100            FILE STATUS    IS WK-C-FILE-STATUS.
007200*
007300 EJECT
007400*****************************************************************
007500 DATA DIVISION.
007600*****************************************************************
007700 FILE SECTION.
007800*****************************************************************
007900 FD  PLANTV2-FILE
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS PLB-PLANTV2-RECORD.
008200     COPY PLBPLV2.
008300*
008400 FD  STRAIN-FILE
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS PLB-STRAIN-RECORD.
008700     COPY PLBSTRT.
008800*
008900 FD  MEDIUM-FILE
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS PLB-MEDIUM-RECORD.
009200     COPY PLBMEDT.
009300*
009400 FD  LOCATION-FILE
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS PLB-LOCATION-RECORD.
009700     COPY PLBLOCT.
009800*
009900 FD  PLANWORK-FILE
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS PLB-PLANWORK-RECORD.
010200     COPY PLBPWRK.
010300*
010400*****************************************************************
010500 WORKING-STORAGE SECTION.
010600*****************************************************************
010700 01  FILLER                       PIC X(24)  VALUE
010800     "** PROGRAM PLBPREP **".
010900*
011000 01  WK-C-COMMON.
011100     COPY PLBCMWS.
011200     05  FILLER                   PIC X(04).
011300*
011400 01  WK-C-PLBPARM.
011500     COPY PLBPARM.
011600*
011700     COPY PLBREFW.
011800*
011900 01  WS-SWITCHES.
012000     05  WS-END-OF-FILE-SW        PIC X(01) VALUE "N".
012100         88  WS-END-OF-FILE                 VALUE "Y".
012200     05  WS-AGE-FOUND-SW          PIC X(01) VALUE "N".
012300         88  WS-AGE-FOUND                   VALUE "Y".
012400     05  WS-DATE-OK-SW            PIC X(01) VALUE "N".
012500         88  WS-DATE-OK                     VALUE "Y".
012600     05  FILLER                   PIC X(08).
012700*
012800 01  WS-COUNTERS.
012900     05  WS-ELIGIBLE-COUNT        PIC 9(07) COMP VALUE ZERO.
013000     05  WS-INELIGIBLE-COUNT      PIC 9(07) COMP VALUE ZERO.
013100     05  WS-REASON-COLD-COUNT     PIC 9(07) COMP VALUE ZERO.
013200     05  WS-REASON-MEDIUM-COUNT   PIC 9(07) COMP VALUE ZERO.
013300     05  WS-REASON-AGE-UNK-COUNT  PIC 9(07) COMP VALUE ZERO.
013400     05  WS-REASON-YOUNG-COUNT    PIC 9(07) COMP VALUE ZERO.
013500     05  FILLER                   PIC X(04).
013600*
013700* ------------------ AGE-FROM-BARCODE SCAN WORK -------------------
013800 01  WS-BARCODE-SCAN-WORK.
013900     05  WS-SCAN-POS              PIC 9(02) COMP.
014000     05  WS-DIGIT-RUN-LEN         PIC 9(02) COMP.
014100     05  WS-CANDIDATE-DATE        PIC X(08).
014200     05  WS-CANDIDATE-DATE-NUM REDEFINES WS-CANDIDATE-DATE.
014300         10  WS-CAND-YYYY         PIC 9(04).
014400         10  WS-CAND-MM           PIC 9(02).
014500         10  WS-CAND-DD           PIC 9(02).
014600     05  WS-ONE-CHAR              PIC X(01).
014700     05  FILLER                   PIC X(02).
014800*
014900* --------------------- DATE-DIFFERENCE WORK -----------------------
015000 01  WS-DATE-DIFF-WORK.
015100     05  WS-REF-DAYS              PIC 9(07) COMP.
015200     05  WS-CAND-DAYS             PIC 9(07) COMP.
015300     05  WS-DAY-DIFF              PIC S9(07) COMP.
015400     05  WS-YEAR-DAYS REDEFINES WS-REF-DAYS PIC 9(07) COMP.
015500     05  FILLER                   PIC X(02).
015600*
015700 01  WS-UPPERCASE-WORK.
015800     05  WS-MEDIUM-UPPER          PIC X(04).
015900     05  WS-CHAMBRE-UPPER         PIC X(10).
016000     05  FILLER                   PIC X(02).
016100 01  WS-REASON-TEXT-WORK.
016200     05  WS-AGE-DISPLAY            PIC 9(03).
016300     05  WS-THRESH-DISPLAY         PIC 9(03).
016400     05  FILLER                   PIC X(02).
016500 01  WS-REASON-TEXT-ALPHA REDEFINES WS-REASON-TEXT-WORK
016600                                  PIC X(08).
016700 01  WS-COLD-STORAGE-TALLY.
016800     05  WS-CHF-TALLY              PIC 9(02) COMP.
016900     05  WS-FROID-TALLY            PIC 9(02) COMP.
017000     05  FILLER                   PIC X(02).
017100*
017200 EJECT
017300*****************************************************************
017400 PROCEDURE DIVISION.
017500*****************************************************************
017600 MAIN-MODULE.
017700*----------------------------------------------------------------*
017800     PERFORM A000-LOAD-REFERENCE-TABLES
017900        THRU A099-LOAD-REFERENCE-TABLES-EX.
018000*
018100     PERFORM A500-OPEN-PREPARATION-FILES
018200        THRU A599-OPEN-PREPARATION-FILES-EX.
018300*
018400     PERFORM B000-PREPARE-PLANNING-RECORD
018500        THRU B099-PREPARE-PLANNING-RECORD-EX
018600        UNTIL WS-END-OF-FILE.
018700*
018800     PERFORM F000-PRINT-PREP-TOTALS
018900        THRU F099-PRINT-PREP-TOTALS-EX.
019000*
019100     PERFORM Z000-END-PROGRAM-ROUTINE
019200        THRU Z099-END-PROGRAM-ROUTINE-EX.
019300*
019400     GOBACK.
019500*
019600*------------------------------------------------------------------
019700* LOAD THE STRAIN / MEDIUM / LOCATION REFERENCE FILES INTO THE
019800* IN-MEMORY TABLES (VARIETY AND CULTURE-TYPE ARE NOT NEEDED FOR
019900* ELIGIBILITY/POOL DECISIONS AND ARE NOT LOADED HERE).
020000*------------------------------------------------------------------
020100 A000-LOAD-REFERENCE-TABLES.
020200*------------------------------------------------------------------
020300     MOVE ZERO TO PLB-STRAIN-COUNT PLB-MEDIUM-COUNT
020400                  PLB-LOCATION-COUNT.
020500*
020600     OPEN INPUT STRAIN-FILE.
020700     IF  NOT WK-C-SUCCESSFUL
020800         DISPLAY "PLBPREP - OPEN FILE ERROR - STRAINS"
020900         PERFORM Y900-ABNORMAL-TERMINATION
021000     END-IF.
021100     MOVE "N"                        TO WS-END-OF-FILE-SW.
021200     PERFORM A010-READ-STRAIN-RECORD
021300        THRU A019-READ-STRAIN-RECORD-EX.
021400     PERFORM A020-ADD-STRAIN-ENTRY
021500        THRU A029-ADD-STRAIN-ENTRY-EX
021600        UNTIL WS-END-OF-FILE.
021700     CLOSE STRAIN-FILE.
021800*
021900     OPEN INPUT MEDIUM-FILE.
022000     IF  NOT WK-C-SUCCESSFUL
022100         DISPLAY "PLBPREP - OPEN FILE ERROR - MEDIUMS"
022200         PERFORM Y900-ABNORMAL-TERMINATION
022300     END-IF.
022400     MOVE "N"                        TO WS-END-OF-FILE-SW.
022500     PERFORM A030-READ-MEDIUM-RECORD
022600        THRU A039-READ-MEDIUM-RECORD-EX.
022700     PERFORM A040-ADD-MEDIUM-ENTRY
022800        THRU A049-ADD-MEDIUM-ENTRY-EX
022900        UNTIL WS-END-OF-FILE.
023000     CLOSE MEDIUM-FILE.
023100*
023200     OPEN INPUT LOCATION-FILE.
023300     IF  NOT WK-C-SUCCESSFUL
023400         DISPLAY "PLBPREP - OPEN FILE ERROR - LOCATIONS"
023500         PERFORM Y900-ABNORMAL-TERMINATION
023600     END-IF.
023700     MOVE "N"                        TO WS-END-OF-FILE-SW.
023800     PERFORM A050-READ-LOCATION-RECORD
023900        THRU A059-READ-LOCATION-RECORD-EX.
024000     PERFORM A060-ADD-LOCATION-ENTRY
024100        THRU A069-ADD-LOCATION-ENTRY-EX
024200        UNTIL WS-END-OF-FILE.
024300     CLOSE LOCATION-FILE.
024400*================================================================*
024500 A099-LOAD-REFERENCE-TABLES-EX.
024600*================================================================*
024700     EXIT.
024800*
024900*------------------------------------------------------------------
025000 A010-READ-STRAIN-RECORD.
025100*------------------------------------------------------------------
025200     READ STRAIN-FILE.
025300     IF  WK-C-AT-END
025400         MOVE "Y"                    TO WS-END-OF-FILE-SW
025500     ELSE
025600         IF  NOT WK-C-SUCCESSFUL
025700             DISPLAY "PLBPREP - READ ERROR - STRAINS"
025800             PERFORM Y900-ABNORMAL-TERMINATION
025900         END-IF
026000     END-IF.
026100*================================================================*
026200 A019-READ-STRAIN-RECORD-EX.
026300*================================================================*
026400     EXIT.
026500*
026600*------------------------------------------------------------------
026700 A020-ADD-STRAIN-ENTRY.
026800*------------------------------------------------------------------
026900     ADD 1                           TO PLB-STRAIN-COUNT.
027000     SET STR-IDX                     TO PLB-STRAIN-COUNT.
027100     MOVE STR-ID                     TO PLB-STRT-ID(STR-IDX).
027200     MOVE STR-CODE                   TO PLB-STRT-CODE(STR-IDX).
027300     PERFORM A010-READ-STRAIN-RECORD
027400        THRU A019-READ-STRAIN-RECORD-EX.
027500*================================================================*
027600 A029-ADD-STRAIN-ENTRY-EX.
027700*================================================================*
027800     EXIT.
027900*
028000*------------------------------------------------------------------
028100 A030-READ-MEDIUM-RECORD.
028200*------------------------------------------------------------------
028300     READ MEDIUM-FILE.
028400     IF  WK-C-AT-END
028500         MOVE "Y"                    TO WS-END-OF-FILE-SW
028600     ELSE
028700         IF  NOT WK-C-SUCCESSFUL
028800             DISPLAY "PLBPREP - READ ERROR - MEDIUMS"
028900             PERFORM Y900-ABNORMAL-TERMINATION
029000         END-IF
029100     END-IF.
029200*================================================================*
029300 A039-READ-MEDIUM-RECORD-EX.
029400*================================================================*
029500     EXIT.
029600*
029700*------------------------------------------------------------------
029800 A040-ADD-MEDIUM-ENTRY.
029900*------------------------------------------------------------------
030000     ADD 1                           TO PLB-MEDIUM-COUNT.
030100     SET MED-IDX                     TO PLB-MEDIUM-COUNT.
030200     MOVE MED-ID                     TO PLB-MEDT-ID(MED-IDX).
030300     MOVE MED-CODE                   TO PLB-MEDT-CODE(MED-IDX).
030400     PERFORM A030-READ-MEDIUM-RECORD
030500        THRU A039-READ-MEDIUM-RECORD-EX.
030600*================================================================*
030700 A049-ADD-MEDIUM-ENTRY-EX.
030800*================================================================*
030900     EXIT.
031000*
031100*------------------------------------------------------------------
031200 A050-READ-LOCATION-RECORD.
031300*------------------------------------------------------------------
031400     READ LOCATION-FILE.
031500     IF  WK-C-AT-END
031600         MOVE "Y"                    TO WS-END-OF-FILE-SW
031700     ELSE
031800         IF  NOT WK-C-SUCCESSFUL
031900             DISPLAY "PLBPREP - READ ERROR - LOCATIONS"
032000             PERFORM Y900-ABNORMAL-TERMINATION
032100         END-IF
032200     END-IF.
032300*================================================================*
032400 A059-READ-LOCATION-RECORD-EX.
032500*================================================================*
032600     EXIT.
032700*
032800*------------------------------------------------------------------
032900 A060-ADD-LOCATION-ENTRY.
033000*------------------------------------------------------------------
033100     ADD 1                           TO PLB-LOCATION-COUNT.
033200     SET LOC-IDX                     TO PLB-LOCATION-COUNT.
033300     MOVE LOC-ID                     TO PLB-LOCT-ID(LOC-IDX).
033400     MOVE LOC-CHAMBRE                TO PLB-LOCT-CHAMBRE(LOC-IDX).
033500     MOVE LOC-EMPLACEMENT            TO
033600                                  PLB-LOCT-EMPLACEMENT(LOC-IDX).
033700     PERFORM A050-READ-LOCATION-RECORD
033800        THRU A059-READ-LOCATION-RECORD-EX.
033900*================================================================*
034000 A069-ADD-LOCATION-ENTRY-EX.
034100*================================================================*
034200     EXIT.
034300*
034400*------------------------------------------------------------------
034500* AGE IS COMPUTED RELATIVE TO THE SYSTEM DATE AT RUN TIME - RPQ021.
034600*------------------------------------------------------------------
034700 A500-OPEN-PREPARATION-FILES.
034800*------------------------------------------------------------------
034900     MOVE ZERO TO WS-ELIGIBLE-COUNT WS-INELIGIBLE-COUNT
035000                  WS-REASON-COLD-COUNT WS-REASON-MEDIUM-COUNT
035100                  WS-REASON-AGE-UNK-COUNT WS-REASON-YOUNG-COUNT.
035200*
035300     ACCEPT  WK-C-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
035400     MOVE WK-C-RUN-DATE(1:4)        TO WS-CAND-YYYY.
035500     MOVE WK-C-RUN-DATE(5:2)        TO WS-CAND-MM.
035600     MOVE WK-C-RUN-DATE(7:2)        TO WS-CAND-DD.
035700     PERFORM C900-DAYS-FROM-EPOCH
035800        THRU C909-DAYS-FROM-EPOCH-EX.
035900     MOVE WS-CAND-DAYS               TO WS-REF-DAYS.
036000*
036100     OPEN INPUT  PLANTV2-FILE.
036200     IF  NOT WK-C-SUCCESSFUL
036300         DISPLAY "PLBPREP - OPEN FILE ERROR - PLANTSV2"
036400         PERFORM Y900-ABNORMAL-TERMINATION
036500     END-IF.
036600*
036700     OPEN OUTPUT PLANWORK-FILE.
036800     IF  NOT WK-C-SUCCESSFUL
036900         DISPLAY "PLBPREP - OPEN FILE ERROR - PLANWORK"
037000         PERFORM Y900-ABNORMAL-TERMINATION
037100     END-IF.
037200*
037300     MOVE "N"                       TO WS-END-OF-FILE-SW.
037400     PERFORM A510-READ-NEXT-PLANTV2
037500        THRU A519-READ-NEXT-PLANTV2-EX.
037600*================================================================*
037700 A599-OPEN-PREPARATION-FILES-EX.
037800*================================================================*
037900     EXIT.
038000*
038100*------------------------------------------------------------------
038200 A510-READ-NEXT-PLANTV2.
038300*------------------------------------------------------------------
038400     READ PLANTV2-FILE.
038500     IF  WK-C-AT-END
038600         MOVE "Y"                   TO WS-END-OF-FILE-SW
038700     ELSE
038800         IF  NOT WK-C-SUCCESSFUL
038900             DISPLAY "PLBPREP - READ ERROR - PLANTSV2"
039000             PERFORM Y900-ABNORMAL-TERMINATION
039100         ELSE
039200             IF  PV2-ACTIVE-FLAG NOT = 1
039300                 PERFORM A510-READ-NEXT-PLANTV2
039400                    THRU A519-READ-NEXT-PLANTV2-EX
039500             END-IF
039600         END-IF
039700     END-IF.
039800*================================================================*
039900 A519-READ-NEXT-PLANTV2-EX.
040000*================================================================*
040100     EXIT.
040200*
040300*------------------------------------------------------------------
040400 B000-PREPARE-PLANNING-RECORD.
040500*------------------------------------------------------------------
040600     MOVE SPACES                    TO PLB-PLANWORK-RECORD.
040700     MOVE PV2-BARCODE               TO PW-BARCODE.
040800     PERFORM B010-RESOLVE-DISPLAY-CODES
040900        THRU B019-RESOLVE-DISPLAY-CODES-EX.
041000     MOVE PV2-TOTAL-JARS            TO PW-TOTAL-JARS.
041100     MOVE PV2-NB-BOXES              TO PW-NB-BOXES.
041200     MOVE PV2-NB-JARS-PER-BOX       TO PW-NB-JARS-BOX.
041300     MOVE PV2-NB-WEEKS              TO PW-NB-WEEKS.
041400*
041500     PERFORM B050-DERIVE-AGE-FROM-BARCODE
041600        THRU B059-DERIVE-AGE-FROM-BARCODE-EX.
041700*
041800     PERFORM B070-CALCULATE-JARS
041900        THRU B079-CALCULATE-JARS-EX.
042000*
042100     PERFORM C000-DETERMINE-ELIGIBILITY
042200        THRU C099-DETERMINE-ELIGIBILITY-EX.
042300*
042400     PERFORM D000-ASSIGN-POOL
042500        THRU D099-ASSIGN-POOL-EX.
042600*
042700     WRITE PLB-PLANWORK-RECORD.
042800     IF  NOT WK-C-SUCCESSFUL
042900         DISPLAY "PLBPREP - WRITE ERROR - PLANWORK"
043000         PERFORM Y900-ABNORMAL-TERMINATION
043100     END-IF.
043200*
043300     PERFORM A510-READ-NEXT-PLANTV2
043400        THRU A519-READ-NEXT-PLANTV2-EX.
043500*================================================================*
043600 B099-PREPARE-PLANNING-RECORD-EX.
043700*================================================================*
043800     EXIT.
043900*
044000*------------------------------------------------------------------
044100* RESOLVE STRAIN/MEDIUM/CHAMBER CODES BACK TO THEIR TEXT FOR THE
044200* PLANNING WORK RECORD AND FOR THE ELIGIBILITY TESTS BELOW.
044300*------------------------------------------------------------------
044400 B010-RESOLVE-DISPLAY-CODES.
044500*------------------------------------------------------------------
044600     MOVE SPACES                    TO PW-STRAIN-CODE
044700                                        PW-MEDIUM-CODE
044800                                        PW-CHAMBRE
044900                                        PW-EMPLACEMENT.
045000*
045100     PERFORM B011-MATCH-STRAIN-ENTRY
045200        THRU B012-MATCH-STRAIN-ENTRY-EX
045300        VARYING STR-IDX FROM 1 BY 1
045400        UNTIL STR-IDX > PLB-STRAIN-COUNT.
045500*
045600     PERFORM B013-MATCH-MEDIUM-ENTRY
045700        THRU B014-MATCH-MEDIUM-ENTRY-EX
045800        VARYING MED-IDX FROM 1 BY 1
045900        UNTIL MED-IDX > PLB-MEDIUM-COUNT.
046000*
046100     PERFORM B015-MATCH-LOCATION-ENTRY
046200        THRU B016-MATCH-LOCATION-ENTRY-EX
046300        VARYING LOC-IDX FROM 1 BY 1
046400        UNTIL LOC-IDX > PLB-LOCATION-COUNT.
046500*================================================================*
046600 B019-RESOLVE-DISPLAY-CODES-EX.
046700*================================================================*
046800     EXIT.
046900*
047000*------------------------------------------------------------------
047100 B011-MATCH-STRAIN-ENTRY.
047200*------------------------------------------------------------------
047300     IF  PLB-STRT-ID(STR-IDX) = PV2-STRAIN-ID
047400         MOVE PLB-STRT-CODE(STR-IDX) TO PW-STRAIN-CODE
047500         SET STR-IDX TO PLB-STRAIN-COUNT
047600     END-IF.
047700*================================================================*
047800 B012-MATCH-STRAIN-ENTRY-EX.
047900*================================================================*
048000     EXIT.
048100*
048200*------------------------------------------------------------------
048300 B013-MATCH-MEDIUM-ENTRY.
048400*------------------------------------------------------------------
048500     IF  PLB-MEDT-ID(MED-IDX) = PV2-MEDIUM-ID
048600         MOVE PLB-MEDT-CODE(MED-IDX) TO PW-MEDIUM-CODE
048700         SET MED-IDX TO PLB-MEDIUM-COUNT
048800     END-IF.
048900*================================================================*
049000 B014-MATCH-MEDIUM-ENTRY-EX.
049100*================================================================*
049200     EXIT.
049300*
049400*------------------------------------------------------------------
049500 B015-MATCH-LOCATION-ENTRY.
049600*------------------------------------------------------------------
049700     IF  PLB-LOCT-ID(LOC-IDX) = PV2-LOCATION-ID
049800         MOVE PLB-LOCT-CHAMBRE(LOC-IDX)     TO PW-CHAMBRE
049900         MOVE PLB-LOCT-EMPLACEMENT(LOC-IDX) TO PW-EMPLACEMENT
050000         SET LOC-IDX TO PLB-LOCATION-COUNT
050100     END-IF.
050200*================================================================*
050300 B016-MATCH-LOCATION-ENTRY-EX.
050400*================================================================*
050500     EXIT.
050600*
050700*------------------------------------------------------------------
050800* R4 - AGE FROM NB-WEEKS WHEN KNOWN, ELSE FROM THE FIRST RUN OF 8
050900* CONSECUTIVE DIGITS IN THE BARCODE (INTERPRETED AS YYYYMMDD).
051000*------------------------------------------------------------------
051100 B050-DERIVE-AGE-FROM-BARCODE.
051200*------------------------------------------------------------------
051300     IF  PV2-NB-WEEKS NOT = ZERO
051400         MOVE PV2-NB-WEEKS           TO PW-AGE-WEEKS
051500     ELSE
051600         PERFORM B060-SCAN-BARCODE-FOR-DATE
051700            THRU B069-SCAN-BARCODE-FOR-DATE-EX
051800         IF  WS-AGE-FOUND
051900             PERFORM C900-DAYS-FROM-EPOCH
052000                THRU C909-DAYS-FROM-EPOCH-EX
052100             COMPUTE WS-DAY-DIFF = WS-REF-DAYS - WS-CAND-DAYS
052200             IF  WS-DAY-DIFF > ZERO
052300                 COMPUTE PW-AGE-WEEKS = WS-DAY-DIFF / 7
052400             ELSE
052500                 MOVE ZERO            TO PW-AGE-WEEKS
052600             END-IF
052700         ELSE
052800             MOVE -1                  TO PW-AGE-WEEKS
052900         END-IF
053000     END-IF.
053100*================================================================*
053200 B059-DERIVE-AGE-FROM-BARCODE-EX.
053300*================================================================*
053400     EXIT.
053500*
053600*------------------------------------------------------------------
053700* SCAN PW-BARCODE LEFT TO RIGHT FOR THE FIRST RUN OF 8 CONSECUTIVE
053800* DIGITS; VALIDATE AS A CALENDAR DATE (MONTH 01-12, DAY 01-31).
053900*------------------------------------------------------------------
054000 B060-SCAN-BARCODE-FOR-DATE.
054100*------------------------------------------------------------------
054200     MOVE "N"                        TO WS-AGE-FOUND-SW.
054300     MOVE ZERO                       TO WS-DIGIT-RUN-LEN.
054400     MOVE ZERO                       TO WS-SCAN-POS.
054500*
054600     PERFORM B061-CHECK-ONE-CHARACTER
054700        THRU B064-CHECK-ONE-CHARACTER-EX
054800        VARYING WS-SCAN-POS FROM 1 BY 1
054900        UNTIL WS-SCAN-POS > 26 OR WS-AGE-FOUND.
055000*================================================================*
055100 B069-SCAN-BARCODE-FOR-DATE-EX.
055200*================================================================*
055300     EXIT.
055400*
055500*------------------------------------------------------------------
055600 B061-CHECK-ONE-CHARACTER.
055700*------------------------------------------------------------------
055800     MOVE PW-BARCODE(WS-SCAN-POS:1) TO WS-ONE-CHAR.
055900     IF  WS-ONE-CHAR >= "0" AND WS-ONE-CHAR <= "9"
056000         ADD 1                        TO WS-DIGIT-RUN-LEN
056100     ELSE
056200         MOVE ZERO                    TO WS-DIGIT-RUN-LEN
056300     END-IF.
056400*
056500     IF  WS-DIGIT-RUN-LEN = 8
056600         MOVE PW-BARCODE(WS-SCAN-POS - 7:8) TO WS-CANDIDATE-DATE
056700         PERFORM B065-VALIDATE-CANDIDATE-DATE
056800            THRU B069-VALIDATE-CANDIDATE-DATE-EX
056900     END-IF.
057000*================================================================*
057100 B064-CHECK-ONE-CHARACTER-EX.
057200*================================================================*
057300     EXIT.
057400*
057500*------------------------------------------------------------------
057600 B065-VALIDATE-CANDIDATE-DATE.
057700*------------------------------------------------------------------
057800     MOVE "N"                        TO WS-DATE-OK-SW.
057900     IF  WS-CAND-MM >= 1 AND WS-CAND-MM <= 12
058000         IF  WS-CAND-DD >= 1 AND WS-CAND-DD <= 31
058100             MOVE "Y"                 TO WS-DATE-OK-SW
058200         END-IF
058300     END-IF.
058400*
058500     IF  WS-DATE-OK
058600         MOVE "Y"                     TO WS-AGE-FOUND-SW
058700     END-IF.
058800*================================================================*
058900 B069-VALIDATE-CANDIDATE-DATE-EX.
059000*================================================================*
059100     EXIT.
059200*
059300*------------------------------------------------------------------
059400* CRUDE JULIAN-STYLE DAY COUNT (YEAR*365 + LEAP DAYS + MONTH/DAY
059500* OFFSET) - ADEQUATE FOR A DIFFERENCE OF TWO DATES WITHIN A FEW
059600* DECADES OF EACH OTHER, WHICH IS ALL THIS PROGRAM EVER COMPARES.
059700*------------------------------------------------------------------
059800 C900-DAYS-FROM-EPOCH.
059900*------------------------------------------------------------------
060000     COMPUTE WS-CAND-DAYS =
060100         (WS-CAND-YYYY * 365) + (WS-CAND-YYYY / 4)
060200         + (WS-CAND-MM * 31) + WS-CAND-DD.
060300*================================================================*
060400 C909-DAYS-FROM-EPOCH-EX.
060500*================================================================*
060600     EXIT.
060700*
060800*------------------------------------------------------------------
060900* JARS = TOTAL-JARS WHEN PRESENT, ELSE BOXES*JARS-PER-BOX PARAMETER
061000* PLUS LOOSE JARS.
061100*------------------------------------------------------------------
061200 B070-CALCULATE-JARS.
061300*------------------------------------------------------------------
061400     IF  PV2-TOTAL-JARS NOT = ZERO
061500         MOVE PV2-TOTAL-JARS          TO PW-JARS
061600     ELSE
061700         COMPUTE PW-JARS =
061800             (PV2-NB-BOXES * WK-C-PARM-JARS-PER-BOX)
061900             + PV2-NB-JARS-PER-BOX
062000     END-IF.
062100*================================================================*
062200 B079-CALCULATE-JARS-EX.
062300*================================================================*
062400     EXIT.
062500*
062600*------------------------------------------------------------------
062700* R1 - EVALUATED IN ORDER, FIRST FAILURE WINS.
062800*------------------------------------------------------------------
062900 C000-DETERMINE-ELIGIBILITY.
063000*------------------------------------------------------------------
063100     MOVE "Y"                        TO PW-ELIGIBLE.
063200     MOVE SPACES                     TO PW-INELIG-REASON.
063300     MOVE PW-CHAMBRE                 TO WS-CHAMBRE-UPPER.
063400     INSPECT WS-CHAMBRE-UPPER CONVERTING
063500             "abcdefghijklmnopqrstuvwxyz" TO
063600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
063700     MOVE PW-MEDIUM-CODE              TO WS-MEDIUM-UPPER.
063800     INSPECT WS-MEDIUM-UPPER CONVERTING
063900             "abcdefghijklmnopqrstuvwxyz" TO
064000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
064100*
064200     MOVE ZERO                       TO WS-CHF-TALLY WS-FROID-TALLY.
064300     INSPECT WS-CHAMBRE-UPPER TALLYING WS-CHF-TALLY FOR ALL "CHF".
064400     INSPECT WS-CHAMBRE-UPPER TALLYING WS-FROID-TALLY
064500             FOR ALL "FROID".
064600*
064700     IF  WS-CHF-TALLY > ZERO OR WS-FROID-TALLY > ZERO
064800         MOVE "N"                    TO PW-ELIGIBLE
064900         MOVE "COLD-STORAGE CHAMBER" TO PW-INELIG-REASON
065000         ADD 1                       TO WS-REASON-COLD-COUNT
065100     ELSE
065200         IF  WS-MEDIUM-UPPER NOT = "X   "
065300         AND WS-MEDIUM-UPPER NOT = "XM  "
065400         AND WS-MEDIUM-UPPER NOT = "RG  "
065500         AND WS-MEDIUM-UPPER NOT = "XS  "
065600         AND WS-MEDIUM-UPPER NOT = "E   "
065700         AND WS-MEDIUM-UPPER NOT = "E+  "
065800         AND WS-MEDIUM-UPPER NOT = "I   "
065900             MOVE "N"                TO PW-ELIGIBLE
066000             MOVE "MEDIUM NOT ELIGIBLE" TO PW-INELIG-REASON
066100             ADD 1                   TO WS-REASON-MEDIUM-COUNT
066200         ELSE
066300             IF  PW-AGE-WEEKS < ZERO
066400                 MOVE "N"            TO PW-ELIGIBLE
066500                 MOVE "AGE UNKNOWN"  TO PW-INELIG-REASON
066600                 ADD 1               TO WS-REASON-AGE-UNK-COUNT
066700             ELSE
066800                 PERFORM C010-CHECK-AGE-THRESHOLD
066900                    THRU C019-CHECK-AGE-THRESHOLD-EX
067000             END-IF
067100         END-IF
067200     END-IF.
067300*
067400     IF  PW-ELIGIBLE = "Y"
067500         ADD 1                       TO WS-ELIGIBLE-COUNT
067600     ELSE
067700         ADD 1                       TO WS-INELIGIBLE-COUNT
067800     END-IF.
067900*================================================================*
068000 C099-DETERMINE-ELIGIBILITY-EX.
068100*================================================================*
068200     EXIT.
068300*
068400*------------------------------------------------------------------
068500* BRAHY IN A X/XM/E/E+ MEDIUM USES THE BRAHY THRESHOLD; EVERYTHING
068600* ELSE USES THE GENERAL THRESHOLD.
068700*------------------------------------------------------------------
068800 C010-CHECK-AGE-THRESHOLD.
068900*------------------------------------------------------------------
069000     MOVE WK-C-PARM-AGE-THRESHOLD    TO WK-C-RUN-COUNT-2.
069100     IF  PW-STRAIN-CODE = "BRAHY"
069200         IF  WS-MEDIUM-UPPER = "X   " OR WS-MEDIUM-UPPER = "XM  "
069300         OR  WS-MEDIUM-UPPER = "E   " OR WS-MEDIUM-UPPER = "E+  "
069400             MOVE WK-C-PARM-BRAHY-THRESH TO WK-C-RUN-COUNT-2
069500         END-IF
069600     END-IF.
069700*
069800     IF  PW-AGE-WEEKS >= WK-C-RUN-COUNT-2
069900         MOVE "Y"                    TO PW-ELIGIBLE
070000     ELSE
070100         MOVE "N"                    TO PW-ELIGIBLE
070200         MOVE PW-AGE-WEEKS           TO WS-AGE-DISPLAY
070300         MOVE WK-C-RUN-COUNT-2       TO WS-THRESH-DISPLAY
070400         STRING "TOO YOUNG (" DELIMITED BY SIZE
070500                WS-AGE-DISPLAY       DELIMITED BY SIZE
070600                "WK < "              DELIMITED BY SIZE
070700                WS-THRESH-DISPLAY    DELIMITED BY SIZE
070800                "WK)"                DELIMITED BY SIZE
070900                INTO PW-INELIG-REASON
071000         ADD 1                       TO WS-REASON-YOUNG-COUNT
071100     END-IF.
071200*================================================================*
071300 C019-CHECK-AGE-THRESHOLD-EX.
071400*================================================================*
071500     EXIT.
071600*
071700*------------------------------------------------------------------
071800* R2 - POOL ASSIGNMENT IS INDEPENDENT OF ELIGIBILITY.
071900*------------------------------------------------------------------
072000 D000-ASSIGN-POOL.
072100*------------------------------------------------------------------
072200     MOVE SPACES                     TO PW-POOL.
072300     IF  WS-MEDIUM-UPPER = "XM  " OR WS-MEDIUM-UPPER = "I   "
072400         MOVE "POOL-I"                TO PW-POOL
072500     ELSE
072600         IF  WS-MEDIUM-UPPER = "X   " OR WS-MEDIUM-UPPER = "RG  "
072700         OR  WS-MEDIUM-UPPER = "XS  " OR WS-MEDIUM-UPPER = "E   "
072800         OR  WS-MEDIUM-UPPER = "E+  "
072900             MOVE "POOL-GEN"          TO PW-POOL
073000         END-IF
073100     END-IF.
073200*================================================================*
073300 D099-ASSIGN-POOL-EX.
073400*================================================================*
073500     EXIT.
073600*
073700*------------------------------------------------------------------
073800 F000-PRINT-PREP-TOTALS.
073900*------------------------------------------------------------------
074000     DISPLAY "PLBPREP - PLANNING PREPARATION RUN TOTALS".
074100     DISPLAY "  ELIGIBLE ................ " WS-ELIGIBLE-COUNT.
074200     DISPLAY "  INELIGIBLE .............. " WS-INELIGIBLE-COUNT.
074300     DISPLAY "    COLD-STORAGE CHAMBER .. " WS-REASON-COLD-COUNT.
074400     DISPLAY "    MEDIUM NOT ELIGIBLE ... " WS-REASON-MEDIUM-COUNT.
074500     DISPLAY "    AGE UNKNOWN ........... " WS-REASON-AGE-UNK-COUNT.
074600     DISPLAY "    TOO YOUNG .............. " WS-REASON-YOUNG-COUNT.
074700*================================================================*
074800 F099-PRINT-PREP-TOTALS-EX.
074900*================================================================*
075000     EXIT.
075100*
075200*------------------------------------------------------------------
075300 Y900-ABNORMAL-TERMINATION.
075400*------------------------------------------------------------------
075500     PERFORM Z000-END-PROGRAM-ROUTINE
075600        THRU Z099-END-PROGRAM-ROUTINE-EX.
075700     GOBACK.
075800*
075900*------------------------------------------------------------------
076000 Z000-END-PROGRAM-ROUTINE.
076100*------------------------------------------------------------------
076200     CLOSE PLANTV2-FILE PLANWORK-FILE.
076300*================================================================*
076400 Z099-END-PROGRAM-ROUTINE-EX.
076500*================================================================*
076600     EXIT.
076700*
076800******************************************************************
076900***************** END OF PROGRAM SOURCE - PLBPREP ****************
077000******************************************************************
