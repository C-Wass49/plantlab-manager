000100*****************************************************************
000200* PLBMEDT.cpybk
000300* CULTURE MEDIUM REFERENCE RECORD - FILE MEDIUMS.
000400* BUILT BY PLBNORM2 PASS 1 FROM THE DISTINCT MEDIUM CODES
000500* FOUND IN THE MASTER INVENTORY.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* RPQ006 02/06/1995 FDERYN - INITIAL VERSION                        RPQ006
001000*****************************************************************
001100
001200 01  PLB-MEDIUM-RECORD            PIC X(12).
001300 01  PLB-MEDIUM-FIELDS REDEFINES PLB-MEDIUM-RECORD.
001400     05  MED-ID                   PIC 9(05).
001500     05  MED-CODE                 PIC X(04).
001600     05  FILLER                   PIC X(03).
